000010*===============================================================*
000020* PROGRAM NAME:    GEDVALID
000030* ORIGINAL AUTHOR: T. OKONKWO
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 02/03/92 T. OKONKWO      CREATED - GEDCOM LOAD JOB, STEP 2.
000090*                          SIX CONSISTENCY RULES PER REQUEST #1106.
000100* 09/17/93 T. OKONKWO      RULE 3 (EVENT AFTER DEATH) NOW EXCLUDES
000110*                          BURI/PROB/WILL - THESE FOLLOW DEATH.
000120* 04/02/96 R. MAYHEW       RULE 5 MARRIAGE/DIVORCE PAIRING ADDED.
000130* 09/23/98 P. SZABO        Y2K - DATE-SORT COMPARES CONFIRMED 4-
000140*                          DIGIT, NO WINDOWING NEEDED.
000150* 07/19/02 L. FENWICK      EVENT/PERSON TABLE LIMITS RAISED TO
000160*                          MATCH GEDLOAD.
000170* 11/12/09 D. ASENOVA      TICKET GED-97 - DUPLICATE EVENT RULE
000180*                          NOW KEYS ON LOCATION-ID, NOT RAW TEXT.
000190*
000200*===============================================================*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.  GEDVALID.
000230 AUTHOR. T. OKONKWO.
000240 INSTALLATION. STAMM GENEALOGY DATA CENTER.
000250 DATE-WRITTEN. 02/03/92.
000260 DATE-COMPILED. 02/03/92.
000270 SECURITY. NON-CONFIDENTIAL.
000280*===============================================================*
000290 ENVIRONMENT DIVISION.
000300*---------------------------------------------------------------*
000310 CONFIGURATION SECTION.
000320*---------------------------------------------------------------*
000330 SOURCE-COMPUTER. IBM-3081.
000340*---------------------------------------------------------------*
000350 OBJECT-COMPUTER. IBM-3081.
000360*---------------------------------------------------------------*
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*---------------------------------------------------------------*
000400 INPUT-OUTPUT SECTION.
000410*---------------------------------------------------------------*
000420 FILE-CONTROL.
000430     SELECT PERSON-IN ASSIGN TO PERSON1
000440       ORGANIZATION IS SEQUENTIAL
000450       FILE STATUS PERSON-IN-STATUS.
000460*
000470     SELECT PERSON-REWRITE ASSIGN TO PERSON2
000480       ORGANIZATION IS SEQUENTIAL
000490       FILE STATUS PERSON-OUT-STATUS.
000500*
000510     SELECT EVENT-IN ASSIGN TO EVENT1
000520       ORGANIZATION IS SEQUENTIAL
000530       FILE STATUS EVENT-IN-STATUS.
000540*
000550     SELECT EVENT-REWRITE ASSIGN TO EVENT2
000560       ORGANIZATION IS SEQUENTIAL
000570       FILE STATUS EVENT-OUT-STATUS.
000580*
000590     SELECT CONFLICT-OUT ASSIGN TO CONFL1
000600       ORGANIZATION IS SEQUENTIAL
000610       FILE STATUS CONFLICT-OUT-STATUS.
000620*===============================================================*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*---------------------------------------------------------------*
000660 FD  PERSON-IN.
000670     COPY GEDPER.
000680*---------------------------------------------------------------*
000690 FD  PERSON-REWRITE.
000700     COPY GEDPER REPLACING ==PERSON-RECORD== BY ==PERSON-RECORD-2==.
000710*---------------------------------------------------------------*
000720 FD  EVENT-IN.
000730     COPY GEDEVT.
000740*    TRACE VIEW OF THE KEY FIELDS - SEE 2100-LOAD-EVENT-TABLE.
000750 01  WS-EVENT-KEY-VIEW REDEFINES EVENT-RECORD.
000760     05  WS-EKV-IDS.
000770         10  WS-EKV-EVENT-ID          PIC 9(06).
000780         10  WS-EKV-PERSON-ID         PIC 9(06).
000790         10  WS-EKV-FAMILY-ID         PIC 9(06).
000800         10  WS-EKV-TYPE-CODE         PIC X(04).
000810     05  FILLER                       PIC X(198).
000820*---------------------------------------------------------------*
000830 FD  EVENT-REWRITE.
000840     COPY GEDEVT REPLACING ==EVENT-RECORD== BY ==EVENT-RECORD-2==.
000850*---------------------------------------------------------------*
000860 FD  CONFLICT-OUT.
000870     COPY GEDCONF.
000880*    TRACE VIEW OF THE FOUR ID FIELDS - SEE 3900-WRITE-CONFLICT.
000890 01  WS-CONFLICT-IDS-VIEW REDEFINES CONFLICT-RECORD.
000900     05  WS-CONFLICT-4IDS.
000910         10  WS-CIV-CONFLICT-ID       PIC 9(06).
000920         10  WS-CIV-PERSON-ID         PIC 9(06).
000930         10  WS-CIV-EVENT-ID          PIC 9(06).
000940         10  WS-CIV-RELATED-ID        PIC 9(06).
000950     05  FILLER                       PIC X(316).
000960*===============================================================*
000970 WORKING-STORAGE SECTION.
000980*---------------------------------------------------------------*
000990 01  WS-SWITCHES-MISC-FIELDS.
001000     05  PERSON-IN-STATUS             PIC X(02).
001010         88  PERSON-IN-OK                        VALUE '00'.
001020         88  PERSON-IN-EOF                        VALUE '10'.
001030     05  PERSON-OUT-STATUS            PIC X(02).
001040     05  EVENT-IN-STATUS              PIC X(02).
001050         88  EVENT-IN-OK                          VALUE '00'.
001060         88  EVENT-IN-EOF                          VALUE '10'.
001070     05  EVENT-OUT-STATUS             PIC X(02).
001080     05  CONFLICT-OUT-STATUS          PIC X(02).
001090     05  WS-CONFLICT-SEQ              PIC S9(06) COMP VALUE 0.
001100     05  FILLER                       PIC X(04).
001110*---------------------------------------------------------------*
001120 COPY GEDPTBL.
001130*---------------------------------------------------------------*
001140 COPY GEDETBL.
001150*---------------------------------------------------------------*
001160* WORK AREA FOR ONE PERSON'S EVENT SET - REBUILT EVERY PERSON.
001170*---------------------------------------------------------------*
001180 01  WS-PERSON-EVENT-AREA.
001190     05  WS-PERSON-EVENT-COUNT        PIC S9(03) COMP VALUE 0.
001200     05  WS-PERSON-EVENT-LIST OCCURS 50 TIMES
001210             INDEXED BY PEL-INDEX      PIC S9(05) COMP.
001220     05  WS-SEEN-COUNT                PIC S9(03) COMP VALUE 0.
001230     05  WS-SEEN-ENTRY OCCURS 50 TIMES
001240             INDEXED BY SEEN-INDEX.
001250         10  SEEN-TYPE                PIC X(04).
001260         10  SEEN-DATE-SORT           PIC X(10).
001270         10  SEEN-LOCATION-ID         PIC 9(06).
001280     05  WS-MARR-COUNT                PIC S9(02) COMP VALUE 0.
001290     05  WS-MARR-LIST OCCURS 10 TIMES
001300             INDEXED BY MARR-INDEX     PIC S9(05) COMP.
001310     05  FILLER                       PIC X(04).
001320*---------------------------------------------------------------*
001330* RULE WORK FIELDS.
001340*---------------------------------------------------------------*
001350 01  WS-RULE-WORK.
001360     05  WS-FIRST-DEATH-IDX           PIC S9(05) COMP VALUE 0.
001370     05  WS-SECOND-DEATH-IDX          PIC S9(05) COMP VALUE 0.
001380     05  WS-FIRST-BIRTH-IDX           PIC S9(05) COMP VALUE 0.
001390     05  WS-DEATH-COUNT               PIC S9(02) COMP VALUE 0.
001400     05  WS-DEATH-DATE                PIC X(10).
001410     05  WS-BIRTH-DATE                PIC X(10).
001420     05  WS-TODAY-DATE.
001430         10  WS-TODAY-YYYY             PIC 9(04).
001440         10  WS-TODAY-MM                PIC 9(02).
001450         10  WS-TODAY-DD                PIC 9(02).
001460     05  WS-TODAY-RAW REDEFINES WS-TODAY-DATE
001470                                   PIC 9(08).
001480     05  WS-TODAY-SORT                PIC X(10).
001490     05  WS-PERSON-NAME-OUT           PIC X(81).
001500     05  WS-EVENT1                    PIC S9(05) COMP.
001510     05  WS-EVENT2                    PIC S9(05) COMP.
001520     05  WS-M1                        PIC S9(05) COMP.
001530     05  WS-M2                        PIC S9(05) COMP.
001540     05  WS-EVENT-SWAP                PIC S9(05) COMP.
001550     05  WS-FOUND-DIVORCE-SW          PIC X(01).
001560         88  WS-FOUND-DIVORCE                     VALUE 'Y'.
001570     05  WS-DUP-MATCH-SW              PIC X(01).
001580         88  WS-DUP-MATCH                          VALUE 'Y'.
001590     05  WS-DESC-AREA                 PIC X(120).
001600     05  FILLER                       PIC X(04).
001610*===============================================================*
001620 PROCEDURE DIVISION.
001630*---------------------------------------------------------------*
001640 0000-MAIN-PARAGRAPH.
001650*---------------------------------------------------------------*
001660     PERFORM 1000-OPEN-FILES.
001670     PERFORM 2000-LOAD-PERSON-TABLE
001680         UNTIL PERSON-IN-EOF.
001690     PERFORM 2100-LOAD-EVENT-TABLE
001700         UNTIL EVENT-IN-EOF.
001710     PERFORM 3000-VALIDATE-ALL-PERSONS.
001720     PERFORM 4000-REWRITE-PERSON-FILE.
001730     PERFORM 4100-REWRITE-EVENT-FILE.
001740     PERFORM 8000-CLOSE-FILES.
001750     DISPLAY 'GEDVALID - NEW CONFLICTS    : ' WS-CONFLICT-SEQ.
001760     GOBACK.
001770*---------------------------------------------------------------*
001780 1000-OPEN-FILES.
001790*---------------------------------------------------------------*
001800     OPEN INPUT  PERSON-IN
001810                  EVENT-IN
001820          OUTPUT  PERSON-REWRITE
001830                  EVENT-REWRITE
001840                  CONFLICT-OUT.
001850     MOVE 0 TO PERSON-TABLE-SIZE.
001860     MOVE 0 TO EVENT-TABLE-SIZE.
001870     ACCEPT WS-TODAY-RAW FROM DATE YYYYMMDD.
001880     MOVE SPACES TO WS-TODAY-SORT.
001890     STRING WS-TODAY-YYYY DELIMITED BY SIZE
001900            '-'           DELIMITED BY SIZE
001910            WS-TODAY-MM   DELIMITED BY SIZE
001920            '-'           DELIMITED BY SIZE
001930            WS-TODAY-DD   DELIMITED BY SIZE
001940         INTO WS-TODAY-SORT.
001950*---------------------------------------------------------------*
001960 2000-LOAD-PERSON-TABLE.
001970*---------------------------------------------------------------*
001980     READ PERSON-IN
001990         AT END
002000             SET PERSON-IN-EOF TO TRUE
002010         NOT AT END
002020             ADD 1 TO PERSON-TABLE-SIZE
002030             MOVE PERSON-ID OF PERSON-RECORD
002040                 TO PT-PERSON-ID(PERSON-TABLE-SIZE)
002050             MOVE GEDCOM-ID OF PERSON-RECORD
002060                 TO PT-GEDCOM-ID(PERSON-TABLE-SIZE)
002070             MOVE FIRST-NAME OF PERSON-RECORD
002080                 TO PT-FIRST-NAME(PERSON-TABLE-SIZE)
002090             MOVE LAST-NAME OF PERSON-RECORD
002100                 TO PT-LAST-NAME(PERSON-TABLE-SIZE)
002110             MOVE MAIDEN-NAME OF PERSON-RECORD
002120                 TO PT-MAIDEN-NAME(PERSON-TABLE-SIZE)
002130             MOVE SEX OF PERSON-RECORD
002140                 TO PT-SEX(PERSON-TABLE-SIZE)
002150             MOVE 0               TO PT-NEEDS-REVIEW(PERSON-TABLE-SIZE)
002160             MOVE 0               TO PT-BIRTH-EVENT-ID(PERSON-TABLE-SIZE)
002170             MOVE 0               TO PT-DEATH-EVENT-ID(PERSON-TABLE-SIZE)
002180     END-READ.
002190*---------------------------------------------------------------*
002200 2100-LOAD-EVENT-TABLE.
002210*---------------------------------------------------------------*
002220     READ EVENT-IN
002230         AT END
002240             SET EVENT-IN-EOF TO TRUE
002250         NOT AT END
002260             ADD 1 TO EVENT-TABLE-SIZE
002270             MOVE EVENT-ID OF EVENT-RECORD
002280                 TO EVT-EVENT-ID(EVENT-TABLE-SIZE)
002290             MOVE EVENT-PERSON-ID OF EVENT-RECORD
002300                 TO EVT-PERSON-ID(EVENT-TABLE-SIZE)
002310             MOVE EVENT-FAMILY-ID OF EVENT-RECORD
002320                 TO EVT-FAMILY-ID(EVENT-TABLE-SIZE)
002330             MOVE EVENT-TYPE-CODE OF EVENT-RECORD
002340                 TO EVT-TYPE-CODE(EVENT-TABLE-SIZE)
002350             MOVE EVENT-LOCATION-ID OF EVENT-RECORD
002360                 TO EVT-LOCATION-ID(EVENT-TABLE-SIZE)
002370             MOVE DATE-RAW OF EVENT-RECORD
002380                 TO EVT-DATE-RAW(EVENT-TABLE-SIZE)
002390             MOVE DATE-SORT OF EVENT-RECORD
002400                 TO EVT-DATE-SORT(EVENT-TABLE-SIZE)
002410             MOVE DATE-END OF EVENT-RECORD
002420                 TO EVT-DATE-END(EVENT-TABLE-SIZE)
002430             MOVE DATE-PRECISION OF EVENT-RECORD
002440                 TO EVT-DATE-PRECISION(EVENT-TABLE-SIZE)
002450             MOVE VALIDATION-STATUS OF EVENT-RECORD
002460                 TO EVT-VALIDATION-STATUS(EVENT-TABLE-SIZE)
002470             MOVE EVENT-DESCRIPTION OF EVENT-RECORD
002480                 TO EVT-DESCRIPTION(EVENT-TABLE-SIZE)
002490             IF WS-EKV-TYPE-CODE = SPACES
002500                 DISPLAY 'GEDVALID - EVENT WITH BLANK TYPE CODE: '
002510                     WS-EKV-EVENT-ID
002520             END-IF
002530     END-READ.
002540*---------------------------------------------------------------*
002550 3000-VALIDATE-ALL-PERSONS.
002560*---------------------------------------------------------------*
002570     PERFORM 3010-VALIDATE-ONE-PERSON
002580         VARYING PT-INDEX FROM 1 BY 1
002590         UNTIL PT-INDEX > PERSON-TABLE-SIZE.
002600*---------------------------------------------------------------*
002610 3010-VALIDATE-ONE-PERSON.
002620*---------------------------------------------------------------*
002630     PERFORM 3020-COLLECT-PERSON-EVENTS.
002640     PERFORM 3900-BUILD-PERSON-NAME.
002650     IF WS-PERSON-EVENT-COUNT > 0
002660         PERFORM 3100-RULE-MULTIPLE-DEATHS
002670         PERFORM 3200-RULE-DEATH-BEFORE-BIRTH
002680         PERFORM 3300-RULE-EVENT-AFTER-DEATH
002690         PERFORM 3400-RULE-FUTURE-DATE
002700         PERFORM 3500-RULE-MARRIAGE-WITHOUT-DIVORCE
002710         PERFORM 3600-RULE-DUPLICATE-EVENT
002720     END-IF.
002730*---------------------------------------------------------------*
002740 3020-COLLECT-PERSON-EVENTS.
002750*---------------------------------------------------------------*
002760     MOVE 0 TO WS-PERSON-EVENT-COUNT.
002770     PERFORM 3021-COLLECT-ONE-EVENT
002780         VARYING EVT-INDEX FROM 1 BY 1
002790         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
002800*---------------------------------------------------------------*
002810 3021-COLLECT-ONE-EVENT.
002820*---------------------------------------------------------------*
002830     IF EVT-PERSON-ID(EVT-INDEX) = PT-PERSON-ID(PT-INDEX)
002840         ADD 1 TO WS-PERSON-EVENT-COUNT
002850         SET PEL-INDEX TO WS-PERSON-EVENT-COUNT
002860         MOVE EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX)
002870     END-IF.
002880*---------------------------------------------------------------*
002890 3100-RULE-MULTIPLE-DEATHS.
002900*---------------------------------------------------------------*
002910     MOVE 0 TO WS-DEATH-COUNT.
002920     MOVE 0 TO WS-FIRST-DEATH-IDX WS-SECOND-DEATH-IDX.
002930     PERFORM 3110-FIND-DEATH-EVENTS
002940         VARYING PEL-INDEX FROM 1 BY 1
002950         UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT.
002960     IF WS-DEATH-COUNT > 1
002970         MOVE WS-FIRST-DEATH-IDX  TO WS-EVENT1
002980         MOVE WS-SECOND-DEATH-IDX TO WS-EVENT2
002990         STRING WS-PERSON-NAME-OUT DELIMITED BY SIZE
003000                ' has '             DELIMITED BY SIZE
003010                WS-DEATH-COUNT      DELIMITED BY SIZE
003020                ' death records'    DELIMITED BY SIZE
003030             INTO WS-DESC-AREA
003040         MOVE 'MULTIPLE_DEATHS        ' TO CONFLICT-TYPE
003050         MOVE 'ERROR  '                 TO SEVERITY
003060         PERFORM 3900-WRITE-CONFLICT
003070     END-IF.
003080*---------------------------------------------------------------*
003090 3110-FIND-DEATH-EVENTS.
003100*---------------------------------------------------------------*
003110     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
003120     IF EVT-TYPE-CODE(EVT-INDEX) = 'DEAT'
003130         ADD 1 TO WS-DEATH-COUNT
003140         IF WS-FIRST-DEATH-IDX = 0
003150             SET WS-FIRST-DEATH-IDX TO EVT-INDEX
003160         ELSE
003170             IF WS-SECOND-DEATH-IDX = 0
003180                 SET WS-SECOND-DEATH-IDX TO EVT-INDEX
003190             END-IF
003200         END-IF
003210     END-IF.
003220*---------------------------------------------------------------*
003230 3200-RULE-DEATH-BEFORE-BIRTH.
003240*---------------------------------------------------------------*
003250     MOVE 0 TO WS-FIRST-DEATH-IDX WS-FIRST-BIRTH-IDX.
003260     PERFORM 3210-FIND-BIRTH-DEATH
003270         VARYING PEL-INDEX FROM 1 BY 1
003280         UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT.
003290     IF WS-FIRST-DEATH-IDX NOT = 0 AND WS-FIRST-BIRTH-IDX NOT = 0
003300         MOVE EVT-DATE-SORT(WS-FIRST-DEATH-IDX) TO WS-DEATH-DATE
003310         MOVE EVT-DATE-SORT(WS-FIRST-BIRTH-IDX) TO WS-BIRTH-DATE
003320         IF WS-DEATH-DATE NOT = SPACES AND
003330            WS-BIRTH-DATE NOT = SPACES AND
003340            WS-DEATH-DATE < WS-BIRTH-DATE
003350             MOVE WS-FIRST-DEATH-IDX TO WS-EVENT1
003360             MOVE WS-FIRST-BIRTH-IDX TO WS-EVENT2
003370             STRING WS-PERSON-NAME-OUT DELIMITED BY SIZE
003380                    ': death ('         DELIMITED BY SIZE
003390                    WS-DEATH-DATE       DELIMITED BY SIZE
003400                    ') is before birth (' DELIMITED BY SIZE
003410                    WS-BIRTH-DATE       DELIMITED BY SIZE
003420                    ')'                 DELIMITED BY SIZE
003430                 INTO WS-DESC-AREA
003440             MOVE 'DEATH_BEFORE_BIRTH     ' TO CONFLICT-TYPE
003450             MOVE 'ERROR  '                 TO SEVERITY
003460             PERFORM 3900-WRITE-CONFLICT
003470         END-IF
003480     END-IF.
003490*---------------------------------------------------------------*
003500 3210-FIND-BIRTH-DEATH.
003510*---------------------------------------------------------------*
003520     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
003530     IF EVT-TYPE-CODE(EVT-INDEX) = 'DEAT' AND
003540         WS-FIRST-DEATH-IDX = 0
003550         SET WS-FIRST-DEATH-IDX TO EVT-INDEX
003560     END-IF.
003570     IF EVT-TYPE-CODE(EVT-INDEX) = 'BIRT' AND
003580         WS-FIRST-BIRTH-IDX = 0
003590         SET WS-FIRST-BIRTH-IDX TO EVT-INDEX
003600     END-IF.
003610*---------------------------------------------------------------*
003620 3300-RULE-EVENT-AFTER-DEATH.
003630*---------------------------------------------------------------*
003640     MOVE 0 TO WS-FIRST-DEATH-IDX.
003650     PERFORM 3310-FIND-FIRST-DEATH
003660         VARYING PEL-INDEX FROM 1 BY 1
003670         UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT.
003680     IF WS-FIRST-DEATH-IDX NOT = 0
003690         MOVE EVT-DATE-SORT(WS-FIRST-DEATH-IDX) TO WS-DEATH-DATE
003700         IF WS-DEATH-DATE NOT = SPACES
003710             PERFORM 3320-CHECK-AFTER-DEATH
003720                 VARYING PEL-INDEX FROM 1 BY 1
003730                 UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT
003740         END-IF
003750     END-IF.
003760*---------------------------------------------------------------*
003770 3310-FIND-FIRST-DEATH.
003780*---------------------------------------------------------------*
003790     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
003800     IF EVT-TYPE-CODE(EVT-INDEX) = 'DEAT' AND
003810         WS-FIRST-DEATH-IDX = 0
003820         SET WS-FIRST-DEATH-IDX TO EVT-INDEX
003830     END-IF.
003840*---------------------------------------------------------------*
003850 3320-CHECK-AFTER-DEATH.
003860*---------------------------------------------------------------*
003870     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
003880     IF EVT-TYPE-CODE(EVT-INDEX) NOT = 'DEAT' AND
003890        EVT-TYPE-CODE(EVT-INDEX) NOT = 'BURI' AND
003900        EVT-TYPE-CODE(EVT-INDEX) NOT = 'PROB' AND
003910        EVT-TYPE-CODE(EVT-INDEX) NOT = 'WILL' AND
003920        EVT-DATE-SORT(EVT-INDEX) NOT = SPACES AND
003930        EVT-DATE-SORT(EVT-INDEX) > WS-DEATH-DATE
003940         MOVE EVT-INDEX           TO WS-EVENT1
003950         MOVE WS-FIRST-DEATH-IDX  TO WS-EVENT2
003960         STRING WS-PERSON-NAME-OUT      DELIMITED BY SIZE
003970                ': '                     DELIMITED BY SIZE
003980                EVT-TYPE-CODE(EVT-INDEX) DELIMITED BY SIZE
003990                ' ('                     DELIMITED BY SIZE
004000                EVT-DATE-SORT(EVT-INDEX)  DELIMITED BY SIZE
004010                ') occurs after death ('  DELIMITED BY SIZE
004020                WS-DEATH-DATE             DELIMITED BY SIZE
004030                ')'                       DELIMITED BY SIZE
004040             INTO WS-DESC-AREA
004050         MOVE 'EVENT_AFTER_DEATH       '  TO CONFLICT-TYPE
004060         MOVE 'WARNING'                   TO SEVERITY
004070         PERFORM 3900-WRITE-CONFLICT
004080     END-IF.
004090*---------------------------------------------------------------*
004100 3400-RULE-FUTURE-DATE.
004110*---------------------------------------------------------------*
004120     PERFORM 3410-CHECK-FUTURE-DATE
004130         VARYING PEL-INDEX FROM 1 BY 1
004140         UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT.
004150*---------------------------------------------------------------*
004160 3410-CHECK-FUTURE-DATE.
004170*---------------------------------------------------------------*
004180     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
004190     IF EVT-DATE-SORT(EVT-INDEX) NOT = SPACES AND
004200        EVT-DATE-SORT(EVT-INDEX) > WS-TODAY-SORT
004210         MOVE EVT-INDEX TO WS-EVENT1
004220         MOVE 0         TO WS-EVENT2
004230         STRING WS-PERSON-NAME-OUT      DELIMITED BY SIZE
004240                ': '                     DELIMITED BY SIZE
004250                EVT-TYPE-CODE(EVT-INDEX) DELIMITED BY SIZE
004260                ' date '                 DELIMITED BY SIZE
004270                EVT-DATE-SORT(EVT-INDEX)  DELIMITED BY SIZE
004280                ' is in the future'       DELIMITED BY SIZE
004290             INTO WS-DESC-AREA
004300         MOVE 'FUTURE_DATE             '  TO CONFLICT-TYPE
004310         MOVE 'WARNING'                   TO SEVERITY
004320         PERFORM 3900-WRITE-CONFLICT
004330     END-IF.
004340*---------------------------------------------------------------*
004350 3500-RULE-MARRIAGE-WITHOUT-DIVORCE.
004360*---------------------------------------------------------------*
004370     MOVE 0 TO WS-MARR-COUNT.
004380     PERFORM 3510-COLLECT-MARRIAGES
004390         VARYING PEL-INDEX FROM 1 BY 1
004400         UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT.
004410     IF WS-MARR-COUNT > 1
004420         PERFORM 3520-SORT-MARRIAGE-PASS
004430             VARYING WS-M1 FROM 1 BY 1
004440             UNTIL WS-M1 > WS-MARR-COUNT
004450         PERFORM 3540-CHECK-MARRIAGE-PAIR
004460             VARYING WS-M1 FROM 1 BY 1
004470             UNTIL WS-M1 > WS-MARR-COUNT - 1
004480     END-IF.
004490*---------------------------------------------------------------*
004500 3510-COLLECT-MARRIAGES.
004510*---------------------------------------------------------------*
004520     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
004530     IF EVT-TYPE-CODE(EVT-INDEX) = 'MARR'
004540         ADD 1 TO WS-MARR-COUNT
004550         SET MARR-INDEX TO WS-MARR-COUNT
004560         MOVE EVT-INDEX TO WS-MARR-LIST(MARR-INDEX)
004570     END-IF.
004580*---------------------------------------------------------------*
004590*    SIMPLE BUBBLE PASS ON THE SMALL MARRIAGE LIST, BLANK FIRST.
004600*---------------------------------------------------------------*
004610 3520-SORT-MARRIAGE-PASS.
004620*---------------------------------------------------------------*
004630     PERFORM 3530-SORT-MARRIAGE-COMPARE
004640         VARYING WS-M2 FROM 1 BY 1
004650         UNTIL WS-M2 > WS-MARR-COUNT - 1.
004660*---------------------------------------------------------------*
004670 3530-SORT-MARRIAGE-COMPARE.
004680*---------------------------------------------------------------*
004690     SET MARR-INDEX TO WS-M2.
004700     MOVE WS-MARR-LIST(MARR-INDEX) TO WS-EVENT1.
004710     SET MARR-INDEX TO WS-M2.
004720     SET MARR-INDEX UP BY 1.
004730     MOVE WS-MARR-LIST(MARR-INDEX) TO WS-EVENT2.
004740     IF (EVT-DATE-SORT(WS-EVENT1) = SPACES AND
004750         EVT-DATE-SORT(WS-EVENT2) NOT = SPACES) OR
004760        (EVT-DATE-SORT(WS-EVENT1) NOT = SPACES AND
004770         EVT-DATE-SORT(WS-EVENT2) NOT = SPACES AND
004780         EVT-DATE-SORT(WS-EVENT1) > EVT-DATE-SORT(WS-EVENT2))
004790         SET MARR-INDEX TO WS-M2
004800         MOVE WS-EVENT2 TO WS-MARR-LIST(MARR-INDEX)
004810         SET MARR-INDEX UP BY 1
004820         MOVE WS-EVENT1 TO WS-MARR-LIST(MARR-INDEX)
004830     END-IF.
004840*---------------------------------------------------------------*
004850 3540-CHECK-MARRIAGE-PAIR.
004860*---------------------------------------------------------------*
004870     SET MARR-INDEX TO WS-M1.
004880     MOVE WS-MARR-LIST(MARR-INDEX) TO WS-EVENT1.
004890     SET MARR-INDEX UP BY 1.
004900     MOVE WS-MARR-LIST(MARR-INDEX) TO WS-EVENT2.
004910     SET WS-FOUND-DIVORCE-SW TO 'N'.
004920     PERFORM 3550-LOOK-FOR-DIVORCE
004930         VARYING PEL-INDEX FROM 1 BY 1
004940         UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT.
004950     IF NOT WS-FOUND-DIVORCE
004960         STRING WS-PERSON-NAME-OUT            DELIMITED BY SIZE
004970                ': marriage ('                  DELIMITED BY SIZE
004980                EVT-DATE-SORT(WS-EVENT2)         DELIMITED BY SIZE
004990                ') recorded without a divorce'    DELIMITED BY SIZE
005000                ' after prior marriage ('          DELIMITED BY SIZE
005010                EVT-DATE-SORT(WS-EVENT1)            DELIMITED BY SIZE
005020                ')'                                 DELIMITED BY SIZE
005030             INTO WS-DESC-AREA
005040         MOVE 'MARRIAGE_WITHOUT_DIVORCE' TO CONFLICT-TYPE
005050         MOVE 'WARNING'                  TO SEVERITY
005060*        3900-WRITE-CONFLICT FILES WS-EVENT1 AS THE CONFLICT
005070*        EVENT AND WS-EVENT2 AS THE RELATED EVENT.  THIS RULE
005080*        NEEDS IT THE OTHER WAY - THE LATER MARRIAGE (M2) IS THE
005090*        CONFLICT, THE EARLIER ONE (M1) IS ONLY THE RELATED -
005100*        SO SWAP THE TWO SCRATCH FIELDS JUST FOR THIS CALL.
005110         MOVE WS-EVENT1      TO WS-EVENT-SWAP
005120         MOVE WS-EVENT2      TO WS-EVENT1
005130         MOVE WS-EVENT-SWAP  TO WS-EVENT2
005140         PERFORM 3900-WRITE-CONFLICT
005150     END-IF.
005160*---------------------------------------------------------------*
005170 3550-LOOK-FOR-DIVORCE.
005180*---------------------------------------------------------------*
005190     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
005200     IF EVT-TYPE-CODE(EVT-INDEX) = 'DIV ' AND
005210        EVT-DATE-SORT(EVT-INDEX) NOT = SPACES AND
005220        EVT-DATE-SORT(WS-EVENT1) NOT = SPACES AND
005230        EVT-DATE-SORT(WS-EVENT2) NOT = SPACES AND
005240        EVT-DATE-SORT(EVT-INDEX) >= EVT-DATE-SORT(WS-EVENT1) AND
005250        EVT-DATE-SORT(EVT-INDEX) <= EVT-DATE-SORT(WS-EVENT2)
005260         SET WS-FOUND-DIVORCE TO TRUE
005270     END-IF.
005280*---------------------------------------------------------------*
005290 3600-RULE-DUPLICATE-EVENT.
005300*---------------------------------------------------------------*
005310     MOVE 0 TO WS-SEEN-COUNT.
005320     PERFORM 3610-CHECK-ONE-FOR-DUPLICATE
005330         VARYING PEL-INDEX FROM 1 BY 1
005340         UNTIL PEL-INDEX > WS-PERSON-EVENT-COUNT.
005350*---------------------------------------------------------------*
005360 3610-CHECK-ONE-FOR-DUPLICATE.
005370*---------------------------------------------------------------*
005380     SET EVT-INDEX TO WS-PERSON-EVENT-LIST(PEL-INDEX).
005390     SET WS-DUP-MATCH-SW TO 'N'.
005400     IF EVT-DATE-SORT(EVT-INDEX) NOT = SPACES
005410         PERFORM 3620-SEARCH-SEEN-LIST
005420             VARYING SEEN-INDEX FROM 1 BY 1
005430             UNTIL SEEN-INDEX > WS-SEEN-COUNT
005440         IF WS-DUP-MATCH
005450             MOVE EVT-INDEX TO WS-EVENT1
005460             MOVE 0         TO WS-EVENT2
005470             STRING WS-PERSON-NAME-OUT      DELIMITED BY SIZE
005480                    ': duplicate '           DELIMITED BY SIZE
005490                    EVT-TYPE-CODE(EVT-INDEX) DELIMITED BY SIZE
005500                    ' event on '             DELIMITED BY SIZE
005510                    EVT-DATE-SORT(EVT-INDEX)  DELIMITED BY SIZE
005520                 INTO WS-DESC-AREA
005530             MOVE 'DUPLICATE_EVENT         '  TO CONFLICT-TYPE
005540             MOVE 'INFO   '                   TO SEVERITY
005550             PERFORM 3900-WRITE-CONFLICT
005560         ELSE
005570             ADD 1 TO WS-SEEN-COUNT
005580             SET SEEN-INDEX TO WS-SEEN-COUNT
005590             MOVE EVT-TYPE-CODE(EVT-INDEX)   TO SEEN-TYPE(SEEN-INDEX)
005600             MOVE EVT-DATE-SORT(EVT-INDEX)   TO SEEN-DATE-SORT(SEEN-INDEX)
005610             MOVE EVT-LOCATION-ID(EVT-INDEX) TO SEEN-LOCATION-ID(SEEN-INDEX)
005620         END-IF
005630     END-IF.
005640*---------------------------------------------------------------*
005650 3620-SEARCH-SEEN-LIST.
005660*---------------------------------------------------------------*
005670     IF SEEN-TYPE(SEEN-INDEX)        = EVT-TYPE-CODE(EVT-INDEX) AND
005680        SEEN-DATE-SORT(SEEN-INDEX)   = EVT-DATE-SORT(EVT-INDEX) AND
005690        SEEN-LOCATION-ID(SEEN-INDEX) = EVT-LOCATION-ID(EVT-INDEX)
005700         SET WS-DUP-MATCH TO TRUE
005710     END-IF.
005720*---------------------------------------------------------------*
005730*    COMMON CONFLICT WRITER - EXPECTS CONFLICT-TYPE, SEVERITY,
005740*    WS-DESC-AREA, WS-EVENT1, WS-EVENT2 ALREADY SET.  MARKS THE
005750*    REFERENCED EVENTS AND THIS PERSON AS UNRESOLVED.
005760*---------------------------------------------------------------*
005770 3900-WRITE-CONFLICT.
005780*---------------------------------------------------------------*
005790     ADD 1 TO WS-CONFLICT-SEQ.
005800     MOVE WS-CONFLICT-SEQ        TO CONFLICT-ID.
005810     MOVE PT-PERSON-ID(PT-INDEX) TO CONFLICT-PERSON-ID.
005820     IF WS-EVENT1 NOT = 0
005830         MOVE EVT-EVENT-ID(WS-EVENT1) TO CONFLICT-EVENT-ID
005840     ELSE
005850         MOVE 0 TO CONFLICT-EVENT-ID
005860     END-IF.
005870     IF WS-EVENT2 NOT = 0
005880         MOVE EVT-EVENT-ID(WS-EVENT2) TO RELATED-EVENT-ID
005890     ELSE
005900         MOVE 0 TO RELATED-EVENT-ID
005910     END-IF.
005920     MOVE WS-DESC-AREA            TO CONFLICT-DESCRIPTION.
005930     MOVE SPACES                  TO RESOLUTION.
005940     MOVE SPACES                  TO RESOLVED-BY.
005950     MOVE SPACES                  TO FILLER OF CONFLICT-RECORD.
005960     WRITE CONFLICT-RECORD.
005970     DISPLAY 'GEDVALID - CONFLICT LOGGED, IDS: ' WS-CONFLICT-4IDS.
005980     IF WS-EVENT1 NOT = 0
005990         MOVE 'CONFLICT    ' TO EVT-VALIDATION-STATUS(WS-EVENT1)
006000     END-IF.
006010     IF WS-EVENT2 NOT = 0
006020         MOVE 'CONFLICT    ' TO EVT-VALIDATION-STATUS(WS-EVENT2)
006030     END-IF.
006040     MOVE 1 TO PT-NEEDS-REVIEW(PT-INDEX).
006050*---------------------------------------------------------------*
006060 3900-BUILD-PERSON-NAME.
006070*---------------------------------------------------------------*
006080     MOVE SPACES TO WS-PERSON-NAME-OUT.
006090     IF PT-FIRST-NAME(PT-INDEX) = SPACES AND
006100        PT-LAST-NAME(PT-INDEX)  = SPACES
006110         MOVE '(Unknown)' TO WS-PERSON-NAME-OUT
006120     ELSE
006130         STRING PT-FIRST-NAME(PT-INDEX) DELIMITED BY SPACE
006140                ' '                      DELIMITED BY SIZE
006150                PT-LAST-NAME(PT-INDEX)   DELIMITED BY SPACE
006160             INTO WS-PERSON-NAME-OUT
006170     END-IF.
006180*---------------------------------------------------------------*
006190 4000-REWRITE-PERSON-FILE.
006200*---------------------------------------------------------------*
006210     PERFORM 4010-REWRITE-ONE-PERSON
006220         VARYING PT-INDEX FROM 1 BY 1
006230         UNTIL PT-INDEX > PERSON-TABLE-SIZE.
006240*---------------------------------------------------------------*
006250 4010-REWRITE-ONE-PERSON.
006260*---------------------------------------------------------------*
006270     MOVE PT-PERSON-ID(PT-INDEX)    TO PERSON-ID OF PERSON-RECORD-2.
006280     MOVE PT-GEDCOM-ID(PT-INDEX)    TO GEDCOM-ID OF PERSON-RECORD-2.
006290     MOVE PT-FIRST-NAME(PT-INDEX)   TO FIRST-NAME OF PERSON-RECORD-2.
006300     MOVE PT-LAST-NAME(PT-INDEX)    TO LAST-NAME OF PERSON-RECORD-2.
006310     MOVE PT-MAIDEN-NAME(PT-INDEX)  TO MAIDEN-NAME OF PERSON-RECORD-2.
006320     MOVE PT-SEX(PT-INDEX)          TO SEX OF PERSON-RECORD-2.
006330     MOVE PT-NEEDS-REVIEW(PT-INDEX) TO NEEDS-REVIEW OF PERSON-RECORD-2.
006340     MOVE SPACES                    TO FILLER OF PERSON-RECORD-2.
006350     WRITE PERSON-RECORD-2.
006360*---------------------------------------------------------------*
006370 4100-REWRITE-EVENT-FILE.
006380*---------------------------------------------------------------*
006390     PERFORM 4110-REWRITE-ONE-EVENT
006400         VARYING EVT-INDEX FROM 1 BY 1
006410         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
006420*---------------------------------------------------------------*
006430 4110-REWRITE-ONE-EVENT.
006440*---------------------------------------------------------------*
006450     MOVE EVT-EVENT-ID(EVT-INDEX)       TO EVENT-ID OF EVENT-RECORD-2.
006460     MOVE EVT-PERSON-ID(EVT-INDEX)      TO EVENT-PERSON-ID OF EVENT-RECORD-2.
006470     MOVE EVT-FAMILY-ID(EVT-INDEX)      TO EVENT-FAMILY-ID OF EVENT-RECORD-2.
006480     MOVE EVT-TYPE-CODE(EVT-INDEX)      TO EVENT-TYPE-CODE OF EVENT-RECORD-2.
006490     MOVE EVT-LOCATION-ID(EVT-INDEX)    TO EVENT-LOCATION-ID OF EVENT-RECORD-2.
006500     MOVE EVT-DATE-RAW(EVT-INDEX)       TO DATE-RAW OF EVENT-RECORD-2.
006510     MOVE EVT-DATE-SORT(EVT-INDEX)      TO DATE-SORT OF EVENT-RECORD-2.
006520     MOVE EVT-DATE-END(EVT-INDEX)       TO DATE-END OF EVENT-RECORD-2.
006530     MOVE EVT-DATE-PRECISION(EVT-INDEX) TO DATE-PRECISION OF EVENT-RECORD-2.
006540     IF EVT-VALIDATION-STATUS(EVT-INDEX) = SPACES
006550         MOVE 'UNVALIDATED ' TO VALIDATION-STATUS OF EVENT-RECORD-2
006560     ELSE
006570         MOVE EVT-VALIDATION-STATUS(EVT-INDEX)
006580             TO VALIDATION-STATUS OF EVENT-RECORD-2
006590     END-IF.
006600     MOVE EVT-DESCRIPTION(EVT-INDEX)    TO EVENT-DESCRIPTION OF EVENT-RECORD-2.
006610     MOVE SPACES                        TO FILLER OF EVENT-RECORD-2.
006620     WRITE EVENT-RECORD-2.
006630*---------------------------------------------------------------*
006640 8000-CLOSE-FILES.
006650*---------------------------------------------------------------*
006660     CLOSE PERSON-IN PERSON-REWRITE EVENT-IN EVENT-REWRITE
006670           CONFLICT-OUT.
