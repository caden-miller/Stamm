000010*===============================================================*
000020* PROGRAM NAME:    GEDANCS
000030* ORIGINAL AUTHOR: L. FENWICK
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 08/14/02 L. FENWICK      CREATED - CALLED FROM GEDRPT'S ANCESTRY
000090*                          DEMO SECTION PER REQUEST #1180.  FIVE
000100*                          ACTIONS: PAR/CHL/ANC/DSC/PTH.
000110* 02/06/03 L. FENWICK      ADDED THE PTH (SHORTEST PATH) ACTION -
000120*                          BREADTH-FIRST SEARCH OVER BOTH PARENT
000130*                          AND CHILD LINKS, THEN CLASSIFIES EACH
000140*                          STEP OF THE PATH FOUND.
000150* 06/30/04 L. FENWICK      NOTE: PTH USES A SINGLE GROWING FRONTIER
000160*                          RATHER THAN TWO ALTERNATING ONES - THE
000170*                          DEMO ONLY EVER RUNS ONE PAIR PER REPORT
000180*                          SO THE EXTRA BOOKKEEPING ISN'T WORTH IT.
000190*                          RESULT IS THE SAME SHORTEST PATH EITHER
000200*                          WAY.
000210* 11/12/09 D. ASENOVA      TICKET GED-97 - WORKING STORAGE IS NOT
000220*                          RELOADED BETWEEN CALLS ON THIS SHOP'S
000230*                          COMPILER, SO 1000-INITIALIZE NOW RESETS
000240*                          EVERY SWITCH AND COUNTER EXPLICITLY
000250*                          RATHER THAN RELYING ON VALUE CLAUSES.
000260*
000270*===============================================================*
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.  GEDANCS.
000300 AUTHOR. L. FENWICK.
000310 INSTALLATION. STAMM GENEALOGY DATA CENTER.
000320 DATE-WRITTEN. 08/14/02.
000330 DATE-COMPILED. 08/14/02.
000340 SECURITY. NON-CONFIDENTIAL.
000350*===============================================================*
000360 ENVIRONMENT DIVISION.
000370*---------------------------------------------------------------*
000380 CONFIGURATION SECTION.
000390*---------------------------------------------------------------*
000400 SOURCE-COMPUTER. IBM-3081.
000410*---------------------------------------------------------------*
000420 OBJECT-COMPUTER. IBM-3081.
000430*---------------------------------------------------------------*
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*===============================================================*
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*---------------------------------------------------------------*
000500* CALL-PARAMETER ECHO - DISPLAYED ON ENTRY FOR THE OPERATOR LOG.
000510*---------------------------------------------------------------*
000520 01  WS-CALL-PARMS-ECHO.
000530     05  WS-CPE-ACTION                PIC X(03).
000540     05  WS-CPE-ROOT                   PIC 9(06).
000550     05  WS-CPE-SECOND                 PIC 9(06).
000560     05  WS-CPE-GENERATIONS            PIC 9(02).
000570 01  WS-CALL-PARMS-RAW REDEFINES WS-CALL-PARMS-ECHO
000580                                   PIC X(17).
000590*---------------------------------------------------------------*
000600 01  WS-TODAY-DATE.
000610     05  WS-TODAY-YYYY                 PIC 9(04).
000620     05  WS-TODAY-MM                   PIC 9(02).
000630     05  WS-TODAY-DD                   PIC 9(02).
000640 01  WS-TODAY-RAW REDEFINES WS-TODAY-DATE
000650                                   PIC 9(08).
000660*---------------------------------------------------------------*
000670* ONE CLASSIFIED STEP OF A PTH RESULT - ALSO DISPLAYED AS A RAW
000680* TRACE LINE FROM 5310-CLASSIFY-ONE-STEP.
000690*---------------------------------------------------------------*
000700 01  WS-RELATIONSHIP-WORK.
000710     05  WS-REL-FROM-ID                PIC 9(06).
000720     05  WS-REL-TO-ID                   PIC 9(06).
000730     05  WS-REL-LABEL                   PIC X(12).
000740 01  WS-RELATIONSHIP-RAW REDEFINES WS-RELATIONSHIP-WORK
000750                                   PIC X(24).
000760*---------------------------------------------------------------*
000770* VISITED SET FOR THE PTH ACTION ONLY - CARRIES THE BACKTRACE
000780* LINK SO 5200-BUILD-PATH-FROM-BACKTRACE CAN WALK IT.  ANC/DSC
000790* GROW LK-RESULT-TABLE DIRECTLY INSTEAD (THEY NEED NO BACKTRACE).
000800*---------------------------------------------------------------*
000810 01  WS-VISIT-COUNT                    PIC S9(05) COMP VALUE 0.
000820 01  WS-VISIT-INDEX                    PIC S9(05) COMP.
000830 01  WS-VISIT-AREA.
000840     05  WS-VISIT-ENTRY OCCURS 1 TO 50000 TIMES
000850             DEPENDING ON WS-VISIT-COUNT
000860             INDEXED BY WS-VISIT-INDEX.
000870         10  WS-VISIT-PERSON-ID         PIC 9(06).
000880         10  WS-VISIT-PARENT-SLOT       PIC S9(05) COMP VALUE 0.
000890         10  FILLER                     PIC X(02).
000900*---------------------------------------------------------------*
000910* BACKTRACE SCRATCH LIST - SLOTS FROM TARGET BACK TO ROOT.
000920*---------------------------------------------------------------*
000930 01  WS-PATH-BACKTRACE-AREA.
000940     05  WS-PATH-SLOT OCCURS 1000 TIMES
000950             INDEXED BY WS-PATH-INDEX  PIC S9(05) COMP.
000960*---------------------------------------------------------------*
000970 01  WS-BFS-WORK.
000980     05  WS-PROCESS-INDEX               PIC S9(05) COMP VALUE 0.
000990     05  WS-NEW-PERSON-ID                PIC 9(06).
001000     05  WS-NEW-GENERATION               PIC 9(02) VALUE 0.
001010     05  WS-EXPAND-FROM-ID               PIC 9(06).
001020     05  WS-FAM-ID-HOLD                  PIC 9(06).
001030     05  WS-FAM-FOUND-SW                  PIC X(01).
001040         88  WS-FAM-FOUND                          VALUE 'Y'.
001050     05  WS-ALREADY-SEEN-SW               PIC X(01).
001060         88  WS-ALREADY-SEEN                       VALUE 'Y'.
001070     05  WS-TARGET-FOUND-SW               PIC X(01).
001080         88  WS-TARGET-FOUND                       VALUE 'Y'.
001090     05  WS-ROOT-VALID-SW                  PIC X(01).
001100         88  WS-ROOT-VALID                         VALUE 'Y'.
001110     05  WS-TARGET-SLOT                    PIC S9(05) COMP VALUE 0.
001120     05  WS-PATH-LENGTH                    PIC S9(05) COMP VALUE 0.
001130     05  WS-CURRENT-SLOT                   PIC S9(05) COMP VALUE 0.
001140     05  WS-FCT-INNER-INDEX                PIC S9(05) COMP.
001150     05  WS-STEP-COUNT-DISPLAY              PIC 9(02).
001160     05  FILLER                            PIC X(04).
001170*===============================================================*
001180 LINKAGE SECTION.
001190 COPY GEDPTBL.
001200*---------------------------------------------------------------*
001210 COPY GEDFTBL.
001220*---------------------------------------------------------------*
001230 01  LK-ACTION-CODE                    PIC X(03).
001240     88  LK-ACTION-PARENTS                 VALUE 'PAR'.
001250     88  LK-ACTION-CHILDREN                VALUE 'CHL'.
001260     88  LK-ACTION-ANCESTORS               VALUE 'ANC'.
001270     88  LK-ACTION-DESCENDANTS             VALUE 'DSC'.
001280     88  LK-ACTION-PATH                    VALUE 'PTH'.
001290 01  LK-ROOT-PERSON-ID                  PIC 9(06).
001300 01  LK-SECOND-PERSON-ID                PIC 9(06).
001310 01  LK-GENERATIONS                     PIC 9(02).
001320 01  LK-RESULT-COUNT                    PIC S9(05) COMP.
001330 01  LK-RESULT-INDEX                    PIC S9(05) COMP.
001340 01  LK-RESULT-TABLE.
001350*    FOR PAR/CHL/ANC/DSC - ONE ENTRY PER PERSON FOUND, GENERATION
001360*    NUMBER FILLED IN, LABEL UNUSED.  FOR PTH - ONE ENTRY PER
001370*    PERSON ON THE PATH IN ROOT-TO-TARGET ORDER, GENERATION
001380*    HOLDS THE STEP NUMBER (1 = ROOT), LABEL HOLDS THE STEP'S
001390*    RELATIONSHIP (BLANK ON ENTRY 1).
001400     05  LK-RESULT-ENTRY OCCURS 1 TO 1000 TIMES
001410             DEPENDING ON LK-RESULT-COUNT
001420             INDEXED BY LK-RESULT-INDEX.
001430         10  LK-RESULT-PERSON-ID        PIC 9(06).
001440         10  LK-RESULT-GENERATION        PIC 9(02).
001450         10  LK-RESULT-LABEL              PIC X(12).
001460 01  LK-PATH-DESCRIPTION                 PIC X(40).
001470*===============================================================*
001480 PROCEDURE DIVISION USING PERSON-TABLE-SIZE
001490                           PERSON-TABLE-INDEX
001500                           PERSON-TABLE
001510                           FAMILY-TABLE-SIZE
001520                           FAMILY-TABLE-INDEX
001530                           FAMILY-TABLE
001540                           FAMCHLD-TABLE-SIZE
001550                           FAMCHLD-TABLE-INDEX
001560                           FAMCHLD-TABLE
001570                           LK-ACTION-CODE
001580                           LK-ROOT-PERSON-ID
001590                           LK-SECOND-PERSON-ID
001600                           LK-GENERATIONS
001610                           LK-RESULT-COUNT
001620                           LK-RESULT-INDEX
001630                           LK-RESULT-TABLE
001640                           LK-PATH-DESCRIPTION.
001650*---------------------------------------------------------------*
001660 0000-MAIN-PARAGRAPH.
001670*---------------------------------------------------------------*
001680     PERFORM 1000-INITIALIZE.
001690     PERFORM 1010-VALIDATE-ROOT-PERSON.
001700     IF WS-ROOT-VALID
001710         EVALUATE TRUE
001720             WHEN LK-ACTION-PARENTS
001730                 PERFORM 2000-FIND-PARENTS
001740             WHEN LK-ACTION-CHILDREN
001750                 PERFORM 2100-FIND-CHILDREN
001760             WHEN LK-ACTION-ANCESTORS
001770                 PERFORM 3000-FIND-ANCESTORS
001780             WHEN LK-ACTION-DESCENDANTS
001790                 PERFORM 4000-FIND-DESCENDANTS
001800             WHEN LK-ACTION-PATH
001810                 PERFORM 5000-FIND-SHORTEST-PATH
001820             WHEN OTHER
001830                 DISPLAY 'GEDANCS - UNKNOWN ACTION CODE: '
001840                     LK-ACTION-CODE
001850         END-EVALUATE
001860     ELSE
001870         DISPLAY 'GEDANCS - ROOT PERSON ID NOT ON FILE: '
001880             LK-ROOT-PERSON-ID
001890     END-IF.
001900     GOBACK.
001910*---------------------------------------------------------------*
001920 1010-VALIDATE-ROOT-PERSON.
001930*---------------------------------------------------------------*
001940     MOVE 'N' TO WS-ROOT-VALID-SW.
001950     SET PT-INDEX TO 1.
001960     SEARCH PT-ENTRY
001970         AT END
001980             CONTINUE
001990         WHEN PT-PERSON-ID(PT-INDEX) = LK-ROOT-PERSON-ID
002000             SET WS-ROOT-VALID TO TRUE
002010     END-SEARCH.
002020*---------------------------------------------------------------*
002030 1000-INITIALIZE.
002040*---------------------------------------------------------------*
002050     MOVE 0     TO LK-RESULT-COUNT.
002060     MOVE 0     TO WS-VISIT-COUNT.
002070     MOVE 0     TO WS-PROCESS-INDEX.
002080     MOVE 0     TO WS-NEW-GENERATION.
002090     MOVE 'N'   TO WS-TARGET-FOUND-SW.
002100     MOVE 0     TO WS-TARGET-SLOT.
002110     MOVE 0     TO WS-PATH-LENGTH.
002120     MOVE SPACES TO LK-PATH-DESCRIPTION.
002130     MOVE LK-ACTION-CODE       TO WS-CPE-ACTION.
002140     MOVE LK-ROOT-PERSON-ID    TO WS-CPE-ROOT.
002150     MOVE LK-SECOND-PERSON-ID  TO WS-CPE-SECOND.
002160     MOVE LK-GENERATIONS       TO WS-CPE-GENERATIONS.
002170     ACCEPT WS-TODAY-RAW FROM DATE YYYYMMDD.
002180     DISPLAY 'GEDANCS - ' WS-TODAY-YYYY '-' WS-TODAY-MM '-'
002190         WS-TODAY-DD ' CALL PARMS: ' WS-CALL-PARMS-RAW.
002200*---------------------------------------------------------------*
002210 2000-FIND-PARENTS.
002220*---------------------------------------------------------------*
002230     MOVE LK-ROOT-PERSON-ID TO WS-EXPAND-FROM-ID.
002240     MOVE 0 TO WS-NEW-GENERATION.
002250     PERFORM 2020-FIND-PARENTS-OF-ID.
002260*---------------------------------------------------------------*
002270 2020-FIND-PARENTS-OF-ID.
002280*---------------------------------------------------------------*
002290     PERFORM 2021-SCAN-FAMCHLD-FOR-CHILD
002300         VARYING FCT-INDEX FROM 1 BY 1
002310         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE.
002320*---------------------------------------------------------------*
002330 2021-SCAN-FAMCHLD-FOR-CHILD.
002340*---------------------------------------------------------------*
002350     IF FCT-CHILD-ID(FCT-INDEX) = WS-EXPAND-FROM-ID
002360         MOVE FCT-FAMILY-ID(FCT-INDEX) TO WS-FAM-ID-HOLD
002370         PERFORM 2022-ADD-FAMILY-PARENTS
002380     END-IF.
002390*---------------------------------------------------------------*
002400 2022-ADD-FAMILY-PARENTS.
002410*---------------------------------------------------------------*
002420     SET FT-INDEX TO 1.
002430     SEARCH FT-ENTRY
002440         AT END
002450             CONTINUE
002460         WHEN FT-FAMILY-ID(FT-INDEX) = WS-FAM-ID-HOLD
002470             IF FT-HUSBAND-ID(FT-INDEX) NOT = 0
002480                 MOVE FT-HUSBAND-ID(FT-INDEX) TO WS-NEW-PERSON-ID
002490                 PERFORM 2030-ADD-RESULT-IF-NEW
002500             END-IF
002510             IF FT-WIFE-ID(FT-INDEX) NOT = 0
002520                 MOVE FT-WIFE-ID(FT-INDEX) TO WS-NEW-PERSON-ID
002530                 PERFORM 2030-ADD-RESULT-IF-NEW
002540             END-IF
002550     END-SEARCH.
002560*---------------------------------------------------------------*
002570 2030-ADD-RESULT-IF-NEW.
002580*---------------------------------------------------------------*
002590     MOVE 'N' TO WS-ALREADY-SEEN-SW.
002600     SET LK-RESULT-INDEX TO 1.
002610     SEARCH LK-RESULT-ENTRY
002620         AT END
002630             CONTINUE
002640         WHEN LK-RESULT-PERSON-ID(LK-RESULT-INDEX) = WS-NEW-PERSON-ID
002650             SET WS-ALREADY-SEEN TO TRUE
002660     END-SEARCH.
002670     IF NOT WS-ALREADY-SEEN
002680         ADD 1 TO LK-RESULT-COUNT
002690         MOVE WS-NEW-PERSON-ID
002700             TO LK-RESULT-PERSON-ID(LK-RESULT-COUNT)
002710         MOVE WS-NEW-GENERATION
002720             TO LK-RESULT-GENERATION(LK-RESULT-COUNT)
002730         MOVE SPACES
002740             TO LK-RESULT-LABEL(LK-RESULT-COUNT)
002750     END-IF.
002760*---------------------------------------------------------------*
002770 2100-FIND-CHILDREN.
002780*---------------------------------------------------------------*
002790     MOVE LK-ROOT-PERSON-ID TO WS-EXPAND-FROM-ID.
002800     MOVE 0 TO WS-NEW-GENERATION.
002810     PERFORM 2110-FIND-CHILDREN-OF-ID.
002820*---------------------------------------------------------------*
002830 2110-FIND-CHILDREN-OF-ID.
002840*---------------------------------------------------------------*
002850     PERFORM 2111-SCAN-FAMILY-FOR-SPOUSE
002860         VARYING FT-INDEX FROM 1 BY 1
002870         UNTIL FT-INDEX > FAMILY-TABLE-SIZE.
002880*---------------------------------------------------------------*
002890 2111-SCAN-FAMILY-FOR-SPOUSE.
002900*---------------------------------------------------------------*
002910     IF FT-HUSBAND-ID(FT-INDEX) = WS-EXPAND-FROM-ID OR
002920        FT-WIFE-ID(FT-INDEX)    = WS-EXPAND-FROM-ID
002930         MOVE FT-FAMILY-ID(FT-INDEX) TO WS-FAM-ID-HOLD
002940         PERFORM 2112-ADD-FAMILY-CHILDREN
002950     END-IF.
002960*---------------------------------------------------------------*
002970 2112-ADD-FAMILY-CHILDREN.
002980*---------------------------------------------------------------*
002990     PERFORM 2113-SCAN-FAMCHLD-FOR-FAMILY
003000         VARYING FCT-INDEX FROM 1 BY 1
003010         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE.
003020*---------------------------------------------------------------*
003030 2113-SCAN-FAMCHLD-FOR-FAMILY.
003040*---------------------------------------------------------------*
003050     IF FCT-FAMILY-ID(FCT-INDEX) = WS-FAM-ID-HOLD
003060         MOVE FCT-CHILD-ID(FCT-INDEX) TO WS-NEW-PERSON-ID
003070         PERFORM 2030-ADD-RESULT-IF-NEW
003080     END-IF.
003090*---------------------------------------------------------------*
003100 3000-FIND-ANCESTORS.
003110*---------------------------------------------------------------*
003120     MOVE LK-ROOT-PERSON-ID TO WS-NEW-PERSON-ID.
003130     MOVE 0 TO WS-NEW-GENERATION.
003140     PERFORM 2030-ADD-RESULT-IF-NEW.
003150     MOVE 1 TO WS-PROCESS-INDEX.
003160     PERFORM 3010-EXPAND-ONE-ANCESTOR-NODE
003170         UNTIL WS-PROCESS-INDEX > LK-RESULT-COUNT.
003180*---------------------------------------------------------------*
003190 3010-EXPAND-ONE-ANCESTOR-NODE.
003200*---------------------------------------------------------------*
003210     IF LK-RESULT-GENERATION(WS-PROCESS-INDEX) < LK-GENERATIONS
003220         MOVE LK-RESULT-PERSON-ID(WS-PROCESS-INDEX)
003230             TO WS-EXPAND-FROM-ID
003240         COMPUTE WS-NEW-GENERATION =
003250             LK-RESULT-GENERATION(WS-PROCESS-INDEX) + 1
003260         PERFORM 2020-FIND-PARENTS-OF-ID
003270     END-IF.
003280     ADD 1 TO WS-PROCESS-INDEX.
003290*---------------------------------------------------------------*
003300 4000-FIND-DESCENDANTS.
003310*---------------------------------------------------------------*
003320     MOVE LK-ROOT-PERSON-ID TO WS-NEW-PERSON-ID.
003330     MOVE 0 TO WS-NEW-GENERATION.
003340     PERFORM 2030-ADD-RESULT-IF-NEW.
003350     MOVE 1 TO WS-PROCESS-INDEX.
003360     PERFORM 4010-EXPAND-ONE-DESCENDANT-NODE
003370         UNTIL WS-PROCESS-INDEX > LK-RESULT-COUNT.
003380*---------------------------------------------------------------*
003390 4010-EXPAND-ONE-DESCENDANT-NODE.
003400*---------------------------------------------------------------*
003410     IF LK-RESULT-GENERATION(WS-PROCESS-INDEX) < LK-GENERATIONS
003420         MOVE LK-RESULT-PERSON-ID(WS-PROCESS-INDEX)
003430             TO WS-EXPAND-FROM-ID
003440         COMPUTE WS-NEW-GENERATION =
003450             LK-RESULT-GENERATION(WS-PROCESS-INDEX) + 1
003460         PERFORM 2110-FIND-CHILDREN-OF-ID
003470     END-IF.
003480     ADD 1 TO WS-PROCESS-INDEX.
003490*---------------------------------------------------------------*
003500 5000-FIND-SHORTEST-PATH.
003510*---------------------------------------------------------------*
003520     IF LK-ROOT-PERSON-ID = LK-SECOND-PERSON-ID
003530         ADD 1 TO LK-RESULT-COUNT
003540         MOVE LK-ROOT-PERSON-ID TO LK-RESULT-PERSON-ID(LK-RESULT-COUNT)
003550         MOVE 1                 TO LK-RESULT-GENERATION(LK-RESULT-COUNT)
003560         MOVE SPACES            TO LK-RESULT-LABEL(LK-RESULT-COUNT)
003570     ELSE
003580         PERFORM 5010-SEED-ROOT-NODE
003590         MOVE 1 TO WS-PROCESS-INDEX
003600         PERFORM 5020-EXPAND-ONE-PATH-NODE
003610             UNTIL WS-PROCESS-INDEX > WS-VISIT-COUNT
003620                OR WS-TARGET-FOUND
003630                OR WS-PROCESS-INDEX > 1000
003640         IF WS-TARGET-FOUND
003650             PERFORM 5200-BUILD-PATH-FROM-BACKTRACE
003660             PERFORM 5300-CLASSIFY-PATH-STEPS
003670         END-IF
003680     END-IF.
003690     PERFORM 5400-BUILD-PATH-DESCRIPTION.
003700*---------------------------------------------------------------*
003710 5010-SEED-ROOT-NODE.
003720*---------------------------------------------------------------*
003730     ADD 1 TO WS-VISIT-COUNT.
003740     MOVE LK-ROOT-PERSON-ID TO WS-VISIT-PERSON-ID(WS-VISIT-COUNT).
003750     MOVE 0                 TO WS-VISIT-PARENT-SLOT(WS-VISIT-COUNT).
003760*---------------------------------------------------------------*
003770 5020-EXPAND-ONE-PATH-NODE.
003780*---------------------------------------------------------------*
003790     MOVE WS-VISIT-PERSON-ID(WS-PROCESS-INDEX) TO WS-EXPAND-FROM-ID.
003800     PERFORM 5030-EXPAND-PARENTS-FOR-PATH.
003810     IF NOT WS-TARGET-FOUND
003820         PERFORM 5040-EXPAND-CHILDREN-FOR-PATH
003830     END-IF.
003840     ADD 1 TO WS-PROCESS-INDEX.
003850*---------------------------------------------------------------*
003860 5030-EXPAND-PARENTS-FOR-PATH.
003870*---------------------------------------------------------------*
003880     PERFORM 5031-SCAN-FAMCHLD-FOR-PATH-PARENT
003890         VARYING FCT-INDEX FROM 1 BY 1
003900         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE
003910            OR WS-TARGET-FOUND.
003920*---------------------------------------------------------------*
003930 5031-SCAN-FAMCHLD-FOR-PATH-PARENT.
003940*---------------------------------------------------------------*
003950     IF FCT-CHILD-ID(FCT-INDEX) = WS-EXPAND-FROM-ID
003960         MOVE FCT-FAMILY-ID(FCT-INDEX) TO WS-FAM-ID-HOLD
003970         PERFORM 5032-ADD-FAMILY-PARENTS-FOR-PATH
003980     END-IF.
003990*---------------------------------------------------------------*
004000 5032-ADD-FAMILY-PARENTS-FOR-PATH.
004010*---------------------------------------------------------------*
004020     SET FT-INDEX TO 1.
004030     SEARCH FT-ENTRY
004040         AT END
004050             CONTINUE
004060         WHEN FT-FAMILY-ID(FT-INDEX) = WS-FAM-ID-HOLD
004070             IF FT-HUSBAND-ID(FT-INDEX) NOT = 0
004080                 MOVE FT-HUSBAND-ID(FT-INDEX) TO WS-NEW-PERSON-ID
004090                 PERFORM 5060-ADD-PATH-NODE-IF-NEW
004100             END-IF
004110             IF FT-WIFE-ID(FT-INDEX) NOT = 0
004120                 MOVE FT-WIFE-ID(FT-INDEX) TO WS-NEW-PERSON-ID
004130                 PERFORM 5060-ADD-PATH-NODE-IF-NEW
004140             END-IF
004150     END-SEARCH.
004160*---------------------------------------------------------------*
004170 5040-EXPAND-CHILDREN-FOR-PATH.
004180*---------------------------------------------------------------*
004190     PERFORM 5041-SCAN-FAMILY-FOR-PATH-SPOUSE
004200         VARYING FT-INDEX FROM 1 BY 1
004210         UNTIL FT-INDEX > FAMILY-TABLE-SIZE
004220            OR WS-TARGET-FOUND.
004230*---------------------------------------------------------------*
004240 5041-SCAN-FAMILY-FOR-PATH-SPOUSE.
004250*---------------------------------------------------------------*
004260     IF FT-HUSBAND-ID(FT-INDEX) = WS-EXPAND-FROM-ID OR
004270        FT-WIFE-ID(FT-INDEX)    = WS-EXPAND-FROM-ID
004280         MOVE FT-FAMILY-ID(FT-INDEX) TO WS-FAM-ID-HOLD
004290         PERFORM 5042-ADD-FAMILY-CHILDREN-FOR-PATH
004300     END-IF.
004310*---------------------------------------------------------------*
004320 5042-ADD-FAMILY-CHILDREN-FOR-PATH.
004330*---------------------------------------------------------------*
004340     PERFORM 5043-SCAN-FAMCHLD-FOR-PATH-CHILD
004350         VARYING FCT-INDEX FROM 1 BY 1
004360         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE
004370            OR WS-TARGET-FOUND.
004380*---------------------------------------------------------------*
004390 5043-SCAN-FAMCHLD-FOR-PATH-CHILD.
004400*---------------------------------------------------------------*
004410     IF FCT-FAMILY-ID(FCT-INDEX) = WS-FAM-ID-HOLD
004420         MOVE FCT-CHILD-ID(FCT-INDEX) TO WS-NEW-PERSON-ID
004430         PERFORM 5060-ADD-PATH-NODE-IF-NEW
004440     END-IF.
004450*---------------------------------------------------------------*
004460 5060-ADD-PATH-NODE-IF-NEW.
004470*---------------------------------------------------------------*
004480     MOVE 'N' TO WS-ALREADY-SEEN-SW.
004490     SET WS-VISIT-INDEX TO 1.
004500     SEARCH WS-VISIT-ENTRY
004510         AT END
004520             CONTINUE
004530         WHEN WS-VISIT-PERSON-ID(WS-VISIT-INDEX) = WS-NEW-PERSON-ID
004540             SET WS-ALREADY-SEEN TO TRUE
004550     END-SEARCH.
004560     IF NOT WS-ALREADY-SEEN
004570         ADD 1 TO WS-VISIT-COUNT
004580         MOVE WS-NEW-PERSON-ID   TO WS-VISIT-PERSON-ID(WS-VISIT-COUNT)
004590         MOVE WS-PROCESS-INDEX
004600             TO WS-VISIT-PARENT-SLOT(WS-VISIT-COUNT)
004610         IF WS-NEW-PERSON-ID = LK-SECOND-PERSON-ID
004620             MOVE WS-VISIT-COUNT TO WS-TARGET-SLOT
004630             SET WS-TARGET-FOUND TO TRUE
004640         END-IF
004650     END-IF.
004660*---------------------------------------------------------------*
004670 5200-BUILD-PATH-FROM-BACKTRACE.
004680*---------------------------------------------------------------*
004690     MOVE 0 TO WS-PATH-LENGTH.
004700     MOVE WS-TARGET-SLOT TO WS-CURRENT-SLOT.
004710     PERFORM 5210-ADD-BACKTRACE-SLOT
004720         UNTIL WS-CURRENT-SLOT = 0.
004730     PERFORM 5220-EMIT-PATH-SLOT-FORWARD
004740         VARYING WS-PATH-INDEX FROM WS-PATH-LENGTH BY -1
004750         UNTIL WS-PATH-INDEX < 1.
004760*---------------------------------------------------------------*
004770 5210-ADD-BACKTRACE-SLOT.
004780*---------------------------------------------------------------*
004790     ADD 1 TO WS-PATH-LENGTH.
004800     SET WS-PATH-INDEX TO WS-PATH-LENGTH.
004810     MOVE WS-CURRENT-SLOT TO WS-PATH-SLOT(WS-PATH-INDEX).
004820     MOVE WS-VISIT-PARENT-SLOT(WS-CURRENT-SLOT) TO WS-CURRENT-SLOT.
004830*---------------------------------------------------------------*
004840 5220-EMIT-PATH-SLOT-FORWARD.
004850*---------------------------------------------------------------*
004860     ADD 1 TO LK-RESULT-COUNT.
004870     MOVE WS-VISIT-PERSON-ID(WS-PATH-SLOT(WS-PATH-INDEX))
004880         TO LK-RESULT-PERSON-ID(LK-RESULT-COUNT).
004890     MOVE LK-RESULT-COUNT TO LK-RESULT-GENERATION(LK-RESULT-COUNT).
004900     MOVE SPACES          TO LK-RESULT-LABEL(LK-RESULT-COUNT).
004910*---------------------------------------------------------------*
004920 5300-CLASSIFY-PATH-STEPS.
004930*---------------------------------------------------------------*
004940     PERFORM 5310-CLASSIFY-ONE-STEP
004950         VARYING LK-RESULT-INDEX FROM 2 BY 1
004960         UNTIL LK-RESULT-INDEX > LK-RESULT-COUNT.
004970*---------------------------------------------------------------*
004980 5310-CLASSIFY-ONE-STEP.
004990*---------------------------------------------------------------*
005000     MOVE LK-RESULT-PERSON-ID(LK-RESULT-INDEX - 1) TO WS-REL-FROM-ID.
005010     MOVE LK-RESULT-PERSON-ID(LK-RESULT-INDEX)     TO WS-REL-TO-ID.
005020     PERFORM 8600-IS-PARENT-OF.
005030     IF WS-FAM-FOUND
005040         MOVE 'PARENT' TO WS-REL-LABEL
005050     ELSE
005060         PERFORM 8610-IS-CHILD-OF
005070         IF WS-FAM-FOUND
005080             MOVE 'CHILD' TO WS-REL-LABEL
005090         ELSE
005100             PERFORM 8620-IS-SIBLING-OF
005110             IF WS-FAM-FOUND
005120                 MOVE 'SIBLING' TO WS-REL-LABEL
005130             ELSE
005140                 PERFORM 8630-IS-SPOUSE-OF
005150                 IF WS-FAM-FOUND
005160                     MOVE 'SPOUSE' TO WS-REL-LABEL
005170                 ELSE
005180                     MOVE 'RELATIVE' TO WS-REL-LABEL
005190                 END-IF
005200             END-IF
005210         END-IF
005220     END-IF.
005230     MOVE WS-REL-LABEL TO LK-RESULT-LABEL(LK-RESULT-INDEX).
005240     DISPLAY 'GEDANCS - STEP: ' WS-RELATIONSHIP-RAW.
005250*---------------------------------------------------------------*
005260 5400-BUILD-PATH-DESCRIPTION.
005270*---------------------------------------------------------------*
005280     MOVE SPACES TO LK-PATH-DESCRIPTION.
005290     EVALUATE LK-RESULT-COUNT
005300         WHEN 0
005310             STRING 'No path found' DELIMITED BY SIZE
005320                 INTO LK-PATH-DESCRIPTION
005330         WHEN 1
005340             STRING 'Same person' DELIMITED BY SIZE
005350                 INTO LK-PATH-DESCRIPTION
005360         WHEN 2
005370             MOVE LK-RESULT-LABEL(2) TO WS-REL-LABEL
005380             PERFORM 5410-CAPITALIZE-RELATIONSHIP
005390             MOVE WS-REL-LABEL TO LK-PATH-DESCRIPTION
005400         WHEN OTHER
005410             COMPUTE WS-STEP-COUNT-DISPLAY = LK-RESULT-COUNT - 1
005420             STRING WS-STEP-COUNT-DISPLAY DELIMITED BY SIZE
005430                    ' degrees of separation' DELIMITED BY SIZE
005440                 INTO LK-PATH-DESCRIPTION
005450     END-EVALUATE.
005460*---------------------------------------------------------------*
005470 5410-CAPITALIZE-RELATIONSHIP.
005480*---------------------------------------------------------------*
005490     EVALUATE WS-REL-LABEL
005500         WHEN 'PARENT'
005510             MOVE 'Parent' TO WS-REL-LABEL
005520         WHEN 'CHILD'
005530             MOVE 'Child' TO WS-REL-LABEL
005540         WHEN 'SIBLING'
005550             MOVE 'Sibling' TO WS-REL-LABEL
005560         WHEN 'SPOUSE'
005570             MOVE 'Spouse' TO WS-REL-LABEL
005580         WHEN OTHER
005590             MOVE 'Relative' TO WS-REL-LABEL
005600     END-EVALUATE.
005610*---------------------------------------------------------------*
005620 8600-IS-PARENT-OF.
005630*---------------------------------------------------------------*
005640*    IS WS-REL-TO-ID A PARENT OF WS-REL-FROM-ID?
005650     MOVE 'N' TO WS-FAM-FOUND-SW.
005660     PERFORM 8601-SCAN-FAMCHLD-FOR-PARENT-CHECK
005670         VARYING FCT-INDEX FROM 1 BY 1
005680         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE
005690            OR WS-FAM-FOUND.
005700*---------------------------------------------------------------*
005710 8601-SCAN-FAMCHLD-FOR-PARENT-CHECK.
005720*---------------------------------------------------------------*
005730     IF FCT-CHILD-ID(FCT-INDEX) = WS-REL-FROM-ID
005740         MOVE FCT-FAMILY-ID(FCT-INDEX) TO WS-FAM-ID-HOLD
005750         PERFORM 8602-CHECK-FAMILY-HAS-SPOUSE
005760     END-IF.
005770*---------------------------------------------------------------*
005780 8602-CHECK-FAMILY-HAS-SPOUSE.
005790*---------------------------------------------------------------*
005800     SET FT-INDEX TO 1.
005810     SEARCH FT-ENTRY
005820         AT END
005830             CONTINUE
005840         WHEN FT-FAMILY-ID(FT-INDEX) = WS-FAM-ID-HOLD
005850             IF FT-HUSBAND-ID(FT-INDEX) = WS-REL-TO-ID OR
005860                FT-WIFE-ID(FT-INDEX)    = WS-REL-TO-ID
005870                 SET WS-FAM-FOUND TO TRUE
005880             END-IF
005890     END-SEARCH.
005900*---------------------------------------------------------------*
005910 8610-IS-CHILD-OF.
005920*---------------------------------------------------------------*
005930*    IS WS-REL-TO-ID A CHILD OF WS-REL-FROM-ID?
005940     MOVE 'N' TO WS-FAM-FOUND-SW.
005950     PERFORM 8611-SCAN-FAMILY-FOR-CHILD-CHECK
005960         VARYING FT-INDEX FROM 1 BY 1
005970         UNTIL FT-INDEX > FAMILY-TABLE-SIZE
005980            OR WS-FAM-FOUND.
005990*---------------------------------------------------------------*
006000 8611-SCAN-FAMILY-FOR-CHILD-CHECK.
006010*---------------------------------------------------------------*
006020     IF FT-HUSBAND-ID(FT-INDEX) = WS-REL-FROM-ID OR
006030        FT-WIFE-ID(FT-INDEX)    = WS-REL-FROM-ID
006040         MOVE FT-FAMILY-ID(FT-INDEX) TO WS-FAM-ID-HOLD
006050         PERFORM 8612-CHECK-FAMCHLD-HAS-CHILD
006060     END-IF.
006070*---------------------------------------------------------------*
006080 8612-CHECK-FAMCHLD-HAS-CHILD.
006090*---------------------------------------------------------------*
006100     PERFORM 8613-SCAN-FAMCHLD-FOR-CHILD-MATCH
006110         VARYING FCT-INDEX FROM 1 BY 1
006120         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE
006130            OR WS-FAM-FOUND.
006140*---------------------------------------------------------------*
006150 8613-SCAN-FAMCHLD-FOR-CHILD-MATCH.
006160*---------------------------------------------------------------*
006170     IF FCT-FAMILY-ID(FCT-INDEX) = WS-FAM-ID-HOLD AND
006180        FCT-CHILD-ID(FCT-INDEX)  = WS-REL-TO-ID
006190         SET WS-FAM-FOUND TO TRUE
006200     END-IF.
006210*---------------------------------------------------------------*
006220 8620-IS-SIBLING-OF.
006230*---------------------------------------------------------------*
006240*    DO WS-REL-FROM-ID AND WS-REL-TO-ID SHARE A PARENT FAMILY?
006250*    BOTH LOOPS SCAN FAMCHLD-TABLE, SO THE INNER ONE USES ITS
006260*    OWN SUBSCRIPT (WS-FCT-INNER-INDEX) - SEE TICKET GED-97.
006270     MOVE 'N' TO WS-FAM-FOUND-SW.
006280     PERFORM 8621-SCAN-FAMCHLD-FOR-FROM-FAMILY
006290         VARYING FCT-INDEX FROM 1 BY 1
006300         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE
006310            OR WS-FAM-FOUND.
006320*---------------------------------------------------------------*
006330 8621-SCAN-FAMCHLD-FOR-FROM-FAMILY.
006340*---------------------------------------------------------------*
006350     IF FCT-CHILD-ID(FCT-INDEX) = WS-REL-FROM-ID
006360         MOVE FCT-FAMILY-ID(FCT-INDEX) TO WS-FAM-ID-HOLD
006370         PERFORM 8622-SCAN-FAMCHLD-FOR-SIBLING-MATCH
006380             VARYING WS-FCT-INNER-INDEX FROM 1 BY 1
006390             UNTIL WS-FCT-INNER-INDEX > FAMCHLD-TABLE-SIZE
006400                OR WS-FAM-FOUND
006410     END-IF.
006420*---------------------------------------------------------------*
006430 8622-SCAN-FAMCHLD-FOR-SIBLING-MATCH.
006440*---------------------------------------------------------------*
006450     IF FCT-FAMILY-ID(WS-FCT-INNER-INDEX) = WS-FAM-ID-HOLD AND
006460        FCT-CHILD-ID(WS-FCT-INNER-INDEX)  = WS-REL-TO-ID
006470         SET WS-FAM-FOUND TO TRUE
006480     END-IF.
006490*---------------------------------------------------------------*
006500 8630-IS-SPOUSE-OF.
006510*---------------------------------------------------------------*
006520*    ARE WS-REL-FROM-ID AND WS-REL-TO-ID HUSBAND/WIFE OF A
006530*    COMMON FAMILY?
006540     MOVE 'N' TO WS-FAM-FOUND-SW.
006550     PERFORM 8631-SCAN-FAMILY-FOR-SPOUSE-PAIR
006560         VARYING FT-INDEX FROM 1 BY 1
006570         UNTIL FT-INDEX > FAMILY-TABLE-SIZE
006580            OR WS-FAM-FOUND.
006590*---------------------------------------------------------------*
006600 8631-SCAN-FAMILY-FOR-SPOUSE-PAIR.
006610*---------------------------------------------------------------*
006620     IF (FT-HUSBAND-ID(FT-INDEX) = WS-REL-FROM-ID AND
006630         FT-WIFE-ID(FT-INDEX)    = WS-REL-TO-ID)   OR
006640        (FT-HUSBAND-ID(FT-INDEX) = WS-REL-TO-ID AND
006650         FT-WIFE-ID(FT-INDEX)    = WS-REL-FROM-ID)
006660         SET WS-FAM-FOUND TO TRUE
006670     END-IF.
