000010*===============================================================*
000020* PROGRAM NAME:    GEDRSLV
000030* ORIGINAL AUTHOR: R. MAYHEW
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/09/96 R. MAYHEW       CREATED - NON-INTERACTIVE CONFLICT
000090*                          RESOLUTION STEP PER REQUEST #1140.
000100*                          FOLLOWS GEDVALID IN THE NIGHTLY JOB.
000110* 11/02/97 R. MAYHEW       ADDED PRINTED EVENT DETAIL LINES TO THE
000120*                          RESOLUTION LISTING SO REVIEW STAFF CAN
000130*                          SEE WHAT TRIPPED EACH RULE.
000140* 09/28/98 P. SZABO        Y2K - CONFLICT-ID/EVENT-ID KEYS ARE
000150*                          6-DIGIT NUMERIC, NO 2-DIGIT YEAR
000160*                          DEPENDENCY ANYWHERE IN THIS STEP.
000170* 07/19/02 L. FENWICK      EVENT/PERSON TABLE LIMITS RAISED TO
000180*                          MATCH GEDLOAD AND GEDVALID.
000190* 03/30/05 D. ASENOVA      TICKET GED-112 - DROPPED THE OLD STUBBED
000200*                          CONFIRM/REJECT PROMPT (NEVER WIRED TO A
000210*                          TERMINAL) - BATCH MODE ALWAYS FILES THE
000220*                          CONFLICT AS NEEDS_REVIEW NOW.
000230* 11/12/09 D. ASENOVA      TICKET GED-97 - RESOLVED-BY LITERAL
000240*                          CHANGED FROM 'AUTO' TO 'cli' TO MATCH
000250*                          THE JOB-STREAM NAME PRINTED ON THE
000260*                          OPERATOR'S CONTROL REPORT.
000270*
000280*===============================================================*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  GEDRSLV.
000310 AUTHOR. R. MAYHEW.
000320 INSTALLATION. STAMM GENEALOGY DATA CENTER.
000330 DATE-WRITTEN. 04/09/96.
000340 DATE-COMPILED. 04/09/96.
000350 SECURITY. NON-CONFIDENTIAL.
000360*===============================================================*
000370 ENVIRONMENT DIVISION.
000380*---------------------------------------------------------------*
000390 CONFIGURATION SECTION.
000400*---------------------------------------------------------------*
000410 SOURCE-COMPUTER. IBM-3081.
000420*---------------------------------------------------------------*
000430 OBJECT-COMPUTER. IBM-3081.
000440*---------------------------------------------------------------*
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*---------------------------------------------------------------*
000480 INPUT-OUTPUT SECTION.
000490*---------------------------------------------------------------*
000500 FILE-CONTROL.
000510     SELECT PERSON-IN ASSIGN TO PERSON2
000520       ORGANIZATION IS SEQUENTIAL
000530       FILE STATUS PERSON-IN-STATUS.
000540*
000550     SELECT PERSON-REWRITE ASSIGN TO PERSON3
000560       ORGANIZATION IS SEQUENTIAL
000570       FILE STATUS PERSON-OUT-STATUS.
000580*
000590     SELECT EVENT-IN ASSIGN TO EVENT2
000600       ORGANIZATION IS SEQUENTIAL
000610       FILE STATUS EVENT-IN-STATUS.
000620*
000630     SELECT EVENT-REWRITE ASSIGN TO EVENT3
000640       ORGANIZATION IS SEQUENTIAL
000650       FILE STATUS EVENT-OUT-STATUS.
000660*
000670     SELECT CONFLICT-IN ASSIGN TO CONFL1
000680       ORGANIZATION IS SEQUENTIAL
000690       FILE STATUS CONFLICT-IN-STATUS.
000700*
000710     SELECT CONFLICT-REWRITE ASSIGN TO CONFL2
000720       ORGANIZATION IS SEQUENTIAL
000730       FILE STATUS CONFLICT-OUT-STATUS.
000740*
000750     SELECT SORT-FILE ASSIGN TO SORTWK1.
000760*===============================================================*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*---------------------------------------------------------------*
000800 FD  PERSON-IN.
000810     COPY GEDPER.
000820*---------------------------------------------------------------*
000830 FD  PERSON-REWRITE.
000840     COPY GEDPER REPLACING ==PERSON-RECORD== BY ==PERSON-RECORD-2==.
000850*---------------------------------------------------------------*
000860 FD  EVENT-IN.
000870     COPY GEDEVT.
000880*---------------------------------------------------------------*
000890 FD  EVENT-REWRITE.
000900     COPY GEDEVT REPLACING ==EVENT-RECORD== BY ==EVENT-RECORD-2==.
000910*---------------------------------------------------------------*
000920 FD  CONFLICT-IN.
000930     COPY GEDCONF.
000940*    TRACE VIEW OF THE FOUR ID FIELDS AS READ - SEE 3120-RELEASE-
000950*    ONE-CONFLICT.
000960 01  WS-CONFLICT-IN-IDS-VIEW REDEFINES CONFLICT-RECORD.
000970     05  WS-CIIV-IDS.
000980         10  WS-CIIV-CONFLICT-ID      PIC 9(06).
000990         10  WS-CIIV-PERSON-ID        PIC 9(06).
001000         10  WS-CIIV-EVENT-ID         PIC 9(06).
001010         10  WS-CIIV-RELATED-ID       PIC 9(06).
001020     05  FILLER                       PIC X(316).
001030*---------------------------------------------------------------*
001040 FD  CONFLICT-REWRITE.
001050     COPY GEDCONF REPLACING ==CONFLICT-RECORD== BY
001060                            ==CONFLICT-RECORD-2==.
001070*---------------------------------------------------------------*
001080* SORT WORK FILE - ONE ENTRY PER UNRESOLVED CONFLICT, RELEASED BY
001090* 3100-FEED-SORT-FILE, RETURNED IN SEVERITY/ID ORDER BY 3200-
001100* RESOLVE-SORT-FILE.  SAME SHAPE AS CONFLICT-RECORD.
001110*---------------------------------------------------------------*
001120 SD  SORT-FILE.
001130     COPY GEDCONF REPLACING ==CONFLICT-RECORD== BY ==SORT-RECORD==.
001140*    TRACE VIEW OF THE FOUR ID FIELDS ON THE WAY BACK OUT OF THE
001150*    SORT - SEE 3210-RESOLVE-ONE-CONFLICT.
001160 01  WS-SORT-IDS-VIEW REDEFINES SORT-RECORD.
001170     05  WS-SIV-IDS.
001180         10  WS-SIV-CONFLICT-ID       PIC 9(06).
001190         10  WS-SIV-PERSON-ID         PIC 9(06).
001200         10  WS-SIV-EVENT-ID          PIC 9(06).
001210         10  WS-SIV-RELATED-ID        PIC 9(06).
001220     05  FILLER                       PIC X(316).
001230*===============================================================*
001240 WORKING-STORAGE SECTION.
001250*---------------------------------------------------------------*
001260 01  WS-SWITCHES-MISC-FIELDS.
001270     05  PERSON-IN-STATUS             PIC X(02).
001280         88  PERSON-IN-OK                        VALUE '00'.
001290         88  PERSON-IN-EOF                        VALUE '10'.
001300     05  PERSON-OUT-STATUS            PIC X(02).
001310     05  EVENT-IN-STATUS              PIC X(02).
001320         88  EVENT-IN-OK                          VALUE '00'.
001330         88  EVENT-IN-EOF                          VALUE '10'.
001340     05  EVENT-OUT-STATUS             PIC X(02).
001350     05  CONFLICT-IN-STATUS           PIC X(02).
001360         88  CONFLICT-IN-OK                        VALUE '00'.
001370         88  CONFLICT-IN-EOF                        VALUE '10'.
001380     05  CONFLICT-OUT-STATUS          PIC X(02).
001390     05  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.
001400         88  WS-SORT-EOF                           VALUE 'Y'.
001410     05  FILLER                       PIC X(04).
001420*---------------------------------------------------------------*
001430 COPY GEDPTBL.
001440*---------------------------------------------------------------*
001450 COPY GEDETBL.
001460*---------------------------------------------------------------*
001470 COPY GEDETYP.
001480*---------------------------------------------------------------*
001490* RUN DATE, PRINTED ON THE RESOLUTION LISTING HEADER ONLY.
001500*---------------------------------------------------------------*
001510 01  WS-TODAY-DATE.
001520     05  WS-TODAY-YYYY                PIC 9(04).
001530     05  WS-TODAY-MM                  PIC 9(02).
001540     05  WS-TODAY-DD                  PIC 9(02).
001550 01  WS-TODAY-RAW REDEFINES WS-TODAY-DATE
001560                                   PIC 9(08).
001570*---------------------------------------------------------------*
001580* RESOLUTION PASS WORK FIELDS.
001590*---------------------------------------------------------------*
001600 01  WS-RESOLVE-WORK.
001610     05  WS-CONFIRMED-COUNT           PIC S9(05) COMP VALUE 0.
001620     05  WS-REJECTED-COUNT            PIC S9(05) COMP VALUE 0.
001630     05  WS-NEEDS-REVIEW-COUNT        PIC S9(05) COMP VALUE 0.
001640     05  WS-PERSON-NAME-OUT           PIC X(81).
001650     05  WS-LOOKUP-EVENT-ID           PIC 9(06).
001660     05  WS-EP-LABEL                  PIC X(20).
001670     05  FILLER                       PIC X(04).
001680*===============================================================*
001690 PROCEDURE DIVISION.
001700*---------------------------------------------------------------*
001710 0000-MAIN-PARAGRAPH.
001720*---------------------------------------------------------------*
001730     PERFORM 1000-OPEN-FILES.
001740     PERFORM 2000-LOAD-PERSON-TABLE
001750         UNTIL PERSON-IN-EOF.
001760     PERFORM 2100-LOAD-EVENT-TABLE
001770         UNTIL EVENT-IN-EOF.
001780     PERFORM 3000-RESOLVE-CONFLICTS.
001790     PERFORM 4000-CLEAR-NEEDS-REVIEW.
001800     PERFORM 5000-REWRITE-PERSON-FILE.
001810     PERFORM 5100-REWRITE-EVENT-FILE.
001820     PERFORM 8000-CLOSE-FILES.
001830     DISPLAY 'GEDRSLV - CONFIRMED     : ' WS-CONFIRMED-COUNT.
001840     DISPLAY 'GEDRSLV - REJECTED      : ' WS-REJECTED-COUNT.
001850     DISPLAY 'GEDRSLV - NEEDS REVIEW  : ' WS-NEEDS-REVIEW-COUNT.
001860     GOBACK.
001870*---------------------------------------------------------------*
001880 1000-OPEN-FILES.
001890*---------------------------------------------------------------*
001900     OPEN INPUT  PERSON-IN
001910                  EVENT-IN
001920                  CONFLICT-IN
001930          OUTPUT  PERSON-REWRITE
001940                  EVENT-REWRITE
001950                  CONFLICT-REWRITE.
001960     MOVE 0 TO PERSON-TABLE-SIZE.
001970     MOVE 0 TO EVENT-TABLE-SIZE.
001980     ACCEPT WS-TODAY-RAW FROM DATE YYYYMMDD.
001990     DISPLAY 'GEDRSLV - RESOLUTION RUN DATE: '
002000         WS-TODAY-YYYY '-' WS-TODAY-MM '-' WS-TODAY-DD.
002010*---------------------------------------------------------------*
002020 2000-LOAD-PERSON-TABLE.
002030*---------------------------------------------------------------*
002040     READ PERSON-IN
002050         AT END
002060             SET PERSON-IN-EOF TO TRUE
002070         NOT AT END
002080             ADD 1 TO PERSON-TABLE-SIZE
002090             MOVE PERSON-ID OF PERSON-RECORD
002100                 TO PT-PERSON-ID(PERSON-TABLE-SIZE)
002110             MOVE GEDCOM-ID OF PERSON-RECORD
002120                 TO PT-GEDCOM-ID(PERSON-TABLE-SIZE)
002130             MOVE FIRST-NAME OF PERSON-RECORD
002140                 TO PT-FIRST-NAME(PERSON-TABLE-SIZE)
002150             MOVE LAST-NAME OF PERSON-RECORD
002160                 TO PT-LAST-NAME(PERSON-TABLE-SIZE)
002170             MOVE MAIDEN-NAME OF PERSON-RECORD
002180                 TO PT-MAIDEN-NAME(PERSON-TABLE-SIZE)
002190             MOVE SEX OF PERSON-RECORD
002200                 TO PT-SEX(PERSON-TABLE-SIZE)
002210             MOVE NEEDS-REVIEW OF PERSON-RECORD
002220                 TO PT-NEEDS-REVIEW(PERSON-TABLE-SIZE)
002230             MOVE 0 TO PT-BIRTH-EVENT-ID(PERSON-TABLE-SIZE)
002240             MOVE 0 TO PT-DEATH-EVENT-ID(PERSON-TABLE-SIZE)
002250     END-READ.
002260*---------------------------------------------------------------*
002270 2100-LOAD-EVENT-TABLE.
002280*---------------------------------------------------------------*
002290     READ EVENT-IN
002300         AT END
002310             SET EVENT-IN-EOF TO TRUE
002320         NOT AT END
002330             ADD 1 TO EVENT-TABLE-SIZE
002340             MOVE EVENT-ID OF EVENT-RECORD
002350                 TO EVT-EVENT-ID(EVENT-TABLE-SIZE)
002360             MOVE EVENT-PERSON-ID OF EVENT-RECORD
002370                 TO EVT-PERSON-ID(EVENT-TABLE-SIZE)
002380             MOVE EVENT-FAMILY-ID OF EVENT-RECORD
002390                 TO EVT-FAMILY-ID(EVENT-TABLE-SIZE)
002400             MOVE EVENT-TYPE-CODE OF EVENT-RECORD
002410                 TO EVT-TYPE-CODE(EVENT-TABLE-SIZE)
002420             MOVE EVENT-LOCATION-ID OF EVENT-RECORD
002430                 TO EVT-LOCATION-ID(EVENT-TABLE-SIZE)
002440             MOVE DATE-RAW OF EVENT-RECORD
002450                 TO EVT-DATE-RAW(EVENT-TABLE-SIZE)
002460             MOVE DATE-SORT OF EVENT-RECORD
002470                 TO EVT-DATE-SORT(EVENT-TABLE-SIZE)
002480             MOVE DATE-END OF EVENT-RECORD
002490                 TO EVT-DATE-END(EVENT-TABLE-SIZE)
002500             MOVE DATE-PRECISION OF EVENT-RECORD
002510                 TO EVT-DATE-PRECISION(EVENT-TABLE-SIZE)
002520             MOVE VALIDATION-STATUS OF EVENT-RECORD
002530                 TO EVT-VALIDATION-STATUS(EVENT-TABLE-SIZE)
002540             MOVE EVENT-DESCRIPTION OF EVENT-RECORD
002550                 TO EVT-DESCRIPTION(EVENT-TABLE-SIZE)
002560     END-READ.
002570*---------------------------------------------------------------*
002580 3000-RESOLVE-CONFLICTS.
002590*---------------------------------------------------------------*
002600     SORT SORT-FILE
002610         ON DESCENDING KEY SEVERITY OF SORT-RECORD
002620         ON ASCENDING  KEY CONFLICT-ID OF SORT-RECORD
002630         INPUT PROCEDURE IS 3100-FEED-SORT-FILE
002640         OUTPUT PROCEDURE IS 3200-RESOLVE-SORT-FILE.
002650*---------------------------------------------------------------*
002660 3100-FEED-SORT-FILE SECTION.
002670*---------------------------------------------------------------*
002680     PERFORM 3110-READ-ONE-CONFLICT.
002690     PERFORM 3120-RELEASE-ONE-CONFLICT
002700         UNTIL CONFLICT-IN-EOF.
002710 3100-DUMMY     SECTION.
002720*---------------------------------------------------------------*
002730 3110-READ-ONE-CONFLICT.
002740*---------------------------------------------------------------*
002750     READ CONFLICT-IN
002760         AT END
002770             SET CONFLICT-IN-EOF TO TRUE
002780     END-READ.
002790*---------------------------------------------------------------*
002800 3120-RELEASE-ONE-CONFLICT.
002810*---------------------------------------------------------------*
002820     IF RESOLUTION OF CONFLICT-RECORD = SPACES
002830         RELEASE SORT-RECORD FROM CONFLICT-RECORD
002840         DISPLAY 'GEDRSLV - FED TO SORT, IDS: ' WS-CIIV-IDS
002850     END-IF.
002860     PERFORM 3110-READ-ONE-CONFLICT.
002870*---------------------------------------------------------------*
002880 3200-RESOLVE-SORT-FILE SECTION.
002890*---------------------------------------------------------------*
002900     PERFORM 8200-RETURN-SORT-RECORD.
002910     PERFORM 3210-RESOLVE-ONE-CONFLICT
002920         UNTIL WS-SORT-EOF.
002930 3200-DUMMY     SECTION.
002940*---------------------------------------------------------------*
002950 3210-RESOLVE-ONE-CONFLICT.
002960*---------------------------------------------------------------*
002970     MOVE SORT-RECORD TO CONFLICT-RECORD-2.
002980     DISPLAY 'GEDRSLV - RETURNED FROM SORT, IDS: ' WS-SIV-IDS.
002990     PERFORM 3220-LOOKUP-PERSON-NAME.
003000     PERFORM 3230-PRINT-CONFLICT-HEADER.
003010     PERFORM 3240-PRINT-EVENT-DETAIL.
003020     MOVE 'NEEDS_REVIEW' TO RESOLUTION OF CONFLICT-RECORD-2.
003030     MOVE 'cli' TO RESOLVED-BY OF CONFLICT-RECORD-2.
003040     ADD 1 TO WS-NEEDS-REVIEW-COUNT.
003050     MOVE SPACES TO FILLER OF CONFLICT-RECORD-2.
003060     WRITE CONFLICT-RECORD-2.
003070     PERFORM 8200-RETURN-SORT-RECORD.
003080*---------------------------------------------------------------*
003090 3220-LOOKUP-PERSON-NAME.
003100*---------------------------------------------------------------*
003110     SET PT-INDEX TO 1.
003120     SEARCH PT-ENTRY
003130         AT END
003140             MOVE '(Unknown)' TO WS-PERSON-NAME-OUT
003150         WHEN PT-PERSON-ID(PT-INDEX) =
003160                 CONFLICT-PERSON-ID OF CONFLICT-RECORD-2
003170             PERFORM 3221-BUILD-PERSON-NAME
003180     END-SEARCH.
003190*---------------------------------------------------------------*
003200 3221-BUILD-PERSON-NAME.
003210*---------------------------------------------------------------*
003220     MOVE SPACES TO WS-PERSON-NAME-OUT.
003230     IF PT-FIRST-NAME(PT-INDEX) = SPACES AND
003240        PT-LAST-NAME(PT-INDEX)  = SPACES
003250         MOVE '(Unknown)' TO WS-PERSON-NAME-OUT
003260     ELSE
003270         STRING PT-FIRST-NAME(PT-INDEX) DELIMITED BY SPACE
003280                ' '                      DELIMITED BY SIZE
003290                PT-LAST-NAME(PT-INDEX)   DELIMITED BY SPACE
003300             INTO WS-PERSON-NAME-OUT
003310     END-IF.
003320*---------------------------------------------------------------*
003330 3230-PRINT-CONFLICT-HEADER.
003340*---------------------------------------------------------------*
003350     DISPLAY ' '.
003360     DISPLAY 'GEDRSLV - CONFLICT ' CONFLICT-ID OF CONFLICT-RECORD-2
003370         ' SEV=' SEVERITY OF CONFLICT-RECORD-2
003380         ' TYPE=' CONFLICT-TYPE OF CONFLICT-RECORD-2.
003390     DISPLAY '    PERSON  : ' WS-PERSON-NAME-OUT.
003400     DISPLAY '    DETAIL  : ' CONFLICT-DESCRIPTION OF CONFLICT-RECORD-2.
003410*---------------------------------------------------------------*
003420 3240-PRINT-EVENT-DETAIL.
003430*---------------------------------------------------------------*
003440     IF CONFLICT-EVENT-ID OF CONFLICT-RECORD-2 NOT = 0
003450         MOVE CONFLICT-EVENT-ID OF CONFLICT-RECORD-2
003460             TO WS-LOOKUP-EVENT-ID
003470         PERFORM 3241-FIND-AND-PRINT-EVENT
003480     END-IF.
003490     IF RELATED-EVENT-ID OF CONFLICT-RECORD-2 NOT = 0
003500         MOVE RELATED-EVENT-ID OF CONFLICT-RECORD-2
003510             TO WS-LOOKUP-EVENT-ID
003520         PERFORM 3241-FIND-AND-PRINT-EVENT
003530     END-IF.
003540*---------------------------------------------------------------*
003550 3241-FIND-AND-PRINT-EVENT.
003560*---------------------------------------------------------------*
003570     SET EVT-INDEX TO 1.
003580     SEARCH EVT-ENTRY
003590         AT END
003600             DISPLAY '    EVENT NOT ON FILE: ' WS-LOOKUP-EVENT-ID
003610         WHEN EVT-EVENT-ID(EVT-INDEX) = WS-LOOKUP-EVENT-ID
003620             PERFORM 3242-LOOKUP-EVENT-TYPE-LABEL
003630             DISPLAY '    EVENT    : ' WS-EP-LABEL ' '
003640                 EVT-DATE-RAW(EVT-INDEX)(1:30)
003650             DISPLAY '              ' EVT-DESCRIPTION(EVT-INDEX)(1:60)
003660     END-SEARCH.
003670*---------------------------------------------------------------*
003680 3242-LOOKUP-EVENT-TYPE-LABEL.
003690*---------------------------------------------------------------*
003700     SET ET-INDEX TO 1.
003710     SEARCH EVENT-TYPE-ENTRY
003720         AT END
003730             MOVE 'UNKNOWN EVENT TYPE  ' TO WS-EP-LABEL
003740         WHEN ET-CODE(ET-INDEX) = EVT-TYPE-CODE(EVT-INDEX)
003750             MOVE ET-LABEL(ET-INDEX) TO WS-EP-LABEL
003760     END-SEARCH.
003770*---------------------------------------------------------------*
003780 8200-RETURN-SORT-RECORD.
003790*---------------------------------------------------------------*
003800     RETURN SORT-FILE
003810         AT END
003820             SET WS-SORT-EOF TO TRUE.
003830*---------------------------------------------------------------*
003840 4000-CLEAR-NEEDS-REVIEW.
003850*---------------------------------------------------------------*
003860*    EVERY CONFLICT ON FILE HAS NOW BEEN GIVEN A NON-BLANK
003870*    RESOLUTION, SO NO PERSON HAS AN UNRESOLVED CONFLICT LEFT.
003880*    SEE REQUEST #1140 PARAGRAPH 4 - CLEAR THE FLAG FOR ALL.
003890     PERFORM 4010-CLEAR-ONE-PERSON
003900         VARYING PT-INDEX FROM 1 BY 1
003910         UNTIL PT-INDEX > PERSON-TABLE-SIZE.
003920*---------------------------------------------------------------*
003930 4010-CLEAR-ONE-PERSON.
003940*---------------------------------------------------------------*
003950     MOVE 0 TO PT-NEEDS-REVIEW(PT-INDEX).
003960*---------------------------------------------------------------*
003970 5000-REWRITE-PERSON-FILE.
003980*---------------------------------------------------------------*
003990     PERFORM 5010-REWRITE-ONE-PERSON
004000         VARYING PT-INDEX FROM 1 BY 1
004010         UNTIL PT-INDEX > PERSON-TABLE-SIZE.
004020*---------------------------------------------------------------*
004030 5010-REWRITE-ONE-PERSON.
004040*---------------------------------------------------------------*
004050     MOVE PT-PERSON-ID(PT-INDEX)    TO PERSON-ID OF PERSON-RECORD-2.
004060     MOVE PT-GEDCOM-ID(PT-INDEX)    TO GEDCOM-ID OF PERSON-RECORD-2.
004070     MOVE PT-FIRST-NAME(PT-INDEX)   TO FIRST-NAME OF PERSON-RECORD-2.
004080     MOVE PT-LAST-NAME(PT-INDEX)    TO LAST-NAME OF PERSON-RECORD-2.
004090     MOVE PT-MAIDEN-NAME(PT-INDEX)  TO MAIDEN-NAME OF PERSON-RECORD-2.
004100     MOVE PT-SEX(PT-INDEX)          TO SEX OF PERSON-RECORD-2.
004110     MOVE PT-NEEDS-REVIEW(PT-INDEX) TO NEEDS-REVIEW OF PERSON-RECORD-2.
004120     MOVE SPACES                    TO FILLER OF PERSON-RECORD-2.
004130     WRITE PERSON-RECORD-2.
004140*---------------------------------------------------------------*
004150 5100-REWRITE-EVENT-FILE.
004160*---------------------------------------------------------------*
004170     PERFORM 5110-REWRITE-ONE-EVENT
004180         VARYING EVT-INDEX FROM 1 BY 1
004190         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
004200*---------------------------------------------------------------*
004210 5110-REWRITE-ONE-EVENT.
004220*---------------------------------------------------------------*
004230     MOVE EVT-EVENT-ID(EVT-INDEX)       TO EVENT-ID OF EVENT-RECORD-2.
004240     MOVE EVT-PERSON-ID(EVT-INDEX)      TO EVENT-PERSON-ID OF EVENT-RECORD-2.
004250     MOVE EVT-FAMILY-ID(EVT-INDEX)      TO EVENT-FAMILY-ID OF EVENT-RECORD-2.
004260     MOVE EVT-TYPE-CODE(EVT-INDEX)      TO EVENT-TYPE-CODE OF EVENT-RECORD-2.
004270     MOVE EVT-LOCATION-ID(EVT-INDEX)    TO EVENT-LOCATION-ID OF EVENT-RECORD-2.
004280     MOVE EVT-DATE-RAW(EVT-INDEX)       TO DATE-RAW OF EVENT-RECORD-2.
004290     MOVE EVT-DATE-SORT(EVT-INDEX)      TO DATE-SORT OF EVENT-RECORD-2.
004300     MOVE EVT-DATE-END(EVT-INDEX)       TO DATE-END OF EVENT-RECORD-2.
004310     MOVE EVT-DATE-PRECISION(EVT-INDEX) TO DATE-PRECISION OF EVENT-RECORD-2.
004320     MOVE EVT-VALIDATION-STATUS(EVT-INDEX)
004330         TO VALIDATION-STATUS OF EVENT-RECORD-2.
004340     MOVE EVT-DESCRIPTION(EVT-INDEX)    TO EVENT-DESCRIPTION OF EVENT-RECORD-2.
004350     MOVE SPACES                        TO FILLER OF EVENT-RECORD-2.
004360     WRITE EVENT-RECORD-2.
004370*---------------------------------------------------------------*
004380 8000-CLOSE-FILES.
004390*---------------------------------------------------------------*
004400     CLOSE PERSON-IN PERSON-REWRITE EVENT-IN EVENT-REWRITE
004410           CONFLICT-IN CONFLICT-REWRITE.
