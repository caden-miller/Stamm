000010*===============================================================*
000020* PROGRAM NAME:    GEDRPT
000030* ORIGINAL AUTHOR: L. FENWICK
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 08/14/02 L. FENWICK      CREATED - GEDCOM LOAD JOB, STEP 4.
000090*                          TEN-SECTION RUN REPORT REPLACES THE
000100*                          SIX SEPARATE CONSOLE LISTINGS WE USED
000110*                          TO HAND OUT TO THE RESEARCH DESK.
000120* 02/06/03 L. FENWICK      ADDED SECTION 10, ANCESTRY DEMO - CALLS
000130*                          GEDANCS FOR A SAMPLE ANCESTOR/
000140*                          DESCENDANT/PATH LISTING EACH RUN.
000150* 06/30/04 L. FENWICK      DECADE AND FAMILY-SIZE SECTIONS NOW USE
000160*                          DIRECT-INDEX BUCKET TABLES INSTEAD OF A
000170*                          SEARCH-AND-SORT TABLE - THE VALUES ARE
000180*                          SMALL BOUNDED INTEGERS, NO NEED TO CARRY
000190*                          A FULL SORTED LIST JUST TO GET A COUNT
000200*                          PER BUCKET.  SAME FOR LIFESPAN - COUNTING
000210*                          BUCKETS 0-150 GIVE US THE MEDIAN WITHOUT
000220*                          HOLDING ONE ENTRY PER PERSON.
000230* 09/23/98 P. SZABO        Y2K - DATE-SORT YEAR EXTRACT CONFIRMED
000240*                          4-DIGIT, DECADE BUCKET BASE YEAR 1000
000250*                          NEEDS NO CENTURY WINDOWING.
000260* 11/12/09 D. ASENOVA      TICKET GED-97 - ORIGINS BREAKDOWN (BIRTH
000270*                          AND DEATH, BY COUNTRY AND BY STATE) ADDED
000280*                          AS 9A-9D, APPENDED AFTER TOP LOCATIONS -
000290*                          RESEARCH DESK ASKED FOR IT AFTER THE
000300*                          SECTION NUMBERING WAS ALREADY PRINTED IN
000310*                          THE OPERATIONS MANUAL SO WE DID NOT
000320*                          RENUMBER SECTIONS 1-10.
000330*
000340*===============================================================*
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.  GEDRPT.
000370 AUTHOR. L. FENWICK.
000380 INSTALLATION. STAMM GENEALOGY DATA CENTER.
000390 DATE-WRITTEN. 08/14/02.
000400 DATE-COMPILED. 08/14/02.
000410 SECURITY. NON-CONFIDENTIAL.
000420*===============================================================*
000430 ENVIRONMENT DIVISION.
000440*---------------------------------------------------------------*
000450 CONFIGURATION SECTION.
000460*---------------------------------------------------------------*
000470 SOURCE-COMPUTER. IBM-3081.
000480*---------------------------------------------------------------*
000490 OBJECT-COMPUTER. IBM-3081.
000500*---------------------------------------------------------------*
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*---------------------------------------------------------------*
000540 INPUT-OUTPUT SECTION.
000550*---------------------------------------------------------------*
000560 FILE-CONTROL.
000570     SELECT PERSON-IN ASSIGN TO PERSON3
000580       ORGANIZATION IS SEQUENTIAL
000590       FILE STATUS PERSON-IN-STATUS.
000600*
000610     SELECT FAMILY-IN ASSIGN TO FAMLY1
000620       ORGANIZATION IS SEQUENTIAL
000630       FILE STATUS FAMILY-IN-STATUS.
000640*
000650     SELECT FAMCHLD-IN ASSIGN TO FAMCH1
000660       ORGANIZATION IS SEQUENTIAL
000670       FILE STATUS FAMCHLD-IN-STATUS.
000680*
000690     SELECT EVENT-IN ASSIGN TO EVENT3
000700       ORGANIZATION IS SEQUENTIAL
000710       FILE STATUS EVENT-IN-STATUS.
000720*
000730     SELECT LOCATION-IN ASSIGN TO LOCAT1
000740       ORGANIZATION IS SEQUENTIAL
000750       FILE STATUS LOCATION-IN-STATUS.
000760*
000770     SELECT CONFLICT-IN ASSIGN TO CONFL2
000780       ORGANIZATION IS SEQUENTIAL
000790       FILE STATUS CONFLICT-IN-STATUS.
000800*
000810     SELECT PRINT-FILE ASSIGN TO PRTFILE
000820       ORGANIZATION IS SEQUENTIAL
000830       FILE STATUS PRINT-FILE-STATUS.
000840*===============================================================*
000850 DATA DIVISION.
000860 FILE SECTION.
000870*---------------------------------------------------------------*
000880 FD  PERSON-IN.
000890     COPY GEDPER.
000900*---------------------------------------------------------------*
000910 FD  FAMILY-IN.
000920     COPY GEDFAM.
000930*---------------------------------------------------------------*
000940 FD  FAMCHLD-IN.
000950* COPY GEDFAM SUPPLIES BOTH FAMILY-RECORD AND FAMCHLD-RECORD;
000960* THIS FD USES THE SECOND 01-LEVEL ONLY (SEE GEDLOAD).
000970     01  FAMCHLD-RECORD-2.
000980         05  FC2-FAMILY-ID                PIC 9(06).
000990         05  FC2-CHILD-ID                 PIC 9(06).
001000*---------------------------------------------------------------*
001010 FD  EVENT-IN.
001020     COPY GEDEVT.
001030*---------------------------------------------------------------*
001040 FD  LOCATION-IN.
001050     COPY GEDLOC.
001060*---------------------------------------------------------------*
001070 FD  CONFLICT-IN.
001080     COPY GEDCONF.
001090*---------------------------------------------------------------*
001100 FD  PRINT-FILE.
001110 01  PRINT-RECORD.
001120     05  PRINT-LINE                       PIC X(132).
001130*===============================================================*
001140 WORKING-STORAGE SECTION.
001150*---------------------------------------------------------------*
001160 01  WS-SWITCHES-MISC-FIELDS.
001170     05  PERSON-IN-STATUS             PIC X(02).
001180         88  PERSON-IN-OK                        VALUE '00'.
001190         88  PERSON-IN-EOF                        VALUE '10'.
001200     05  FAMILY-IN-STATUS             PIC X(02).
001210         88  FAMILY-IN-OK                         VALUE '00'.
001220         88  FAMILY-IN-EOF                         VALUE '10'.
001230     05  FAMCHLD-IN-STATUS            PIC X(02).
001240         88  FAMCHLD-IN-OK                        VALUE '00'.
001250         88  FAMCHLD-IN-EOF                        VALUE '10'.
001260     05  EVENT-IN-STATUS              PIC X(02).
001270         88  EVENT-IN-OK                          VALUE '00'.
001280         88  EVENT-IN-EOF                          VALUE '10'.
001290     05  LOCATION-IN-STATUS           PIC X(02).
001300         88  LOCATION-IN-OK                       VALUE '00'.
001310         88  LOCATION-IN-EOF                       VALUE '10'.
001320     05  CONFLICT-IN-STATUS           PIC X(02).
001330         88  CONFLICT-IN-OK                       VALUE '00'.
001340         88  CONFLICT-IN-EOF                       VALUE '10'.
001350     05  PRINT-FILE-STATUS            PIC X(02).
001360     05  FILLER                       PIC X(04).
001370*---------------------------------------------------------------*
001380 COPY GEDPTBL.
001390*---------------------------------------------------------------*
001400 COPY GEDFTBL.
001410*---------------------------------------------------------------*
001420 COPY GEDETBL.
001430*---------------------------------------------------------------*
001440 COPY GEDETYP.
001450*---------------------------------------------------------------*
001460 COPY GEDPRNT.
001470*---------------------------------------------------------------*
001480* LOCATION TABLE - IN-MEMORY SUBSTITUTE FOR KEYED ACCESS TO THE
001490* LOCATION MASTER.  ONLY GEDRPT NEEDS THIS - TOP-LOCATIONS AND
001500* THE ORIGINS BREAKDOWN BOTH GROUP EVENTS BY CITY/STATE/COUNTRY.
001510*---------------------------------------------------------------*
001520 01  WS-LOCATION-TABLE-SIZE               PIC S9(05) COMP VALUE 0.
001530 01  WS-LOCATION-TABLE-INDEX              PIC S9(05) COMP VALUE 0.
001540 01  WS-LOCATION-TABLE.
001550     05  LOC-ENTRY OCCURS 1 TO 20000 TIMES
001560             DEPENDING ON WS-LOCATION-TABLE-SIZE
001570             INDEXED BY LOC-INDEX.
001580         10  LOC-LOCATION-ID              PIC 9(06).
001590         10  LOC-CITY-NM                  PIC X(30).
001600         10  LOC-STATE-NM                 PIC X(30).
001610         10  LOC-COUNTRY-NM               PIC X(30).
001620         10  LOC-EVENT-COUNT              PIC S9(07) COMP.
001630         10  FILLER                       PIC X(04).
001640*---------------------------------------------------------------*
001650* EVENTS-BY-TYPE WORK AREA - ONE COUNTER PER EVENT-TYPE-TABLE
001660* ENTRY, SAME SUBSCRIPT AS ET-INDEX.
001670*---------------------------------------------------------------*
001680 01  WS-ETYPE-WORK.
001690     05  WS-ETYPE-COUNT OCCURS 18 TIMES   PIC S9(07) COMP.
001700     05  WS-ETYPE-PRINTED-SW OCCURS 18 TIMES PIC X(01).
001710         88  WS-ETYPE-PRINTED                 VALUE 'Y'.
001720     05  WS-ETYPE-SUBSCR                  PIC S9(03) COMP.
001730     05  WS-ETYPE-BEST-SUBSCR             PIC S9(03) COMP.
001740     05  WS-ETYPE-BEST-COUNT              PIC S9(07) COMP.
001750     05  FILLER                           PIC X(04).
001760*---------------------------------------------------------------*
001770* DECADE HISTOGRAM WORK AREA - DIRECT-INDEX BUCKET TABLE.
001780* BUCKET SUBSCRIPT = ((YEAR - WS-DECADE-BASE-YEAR) / 10) + 1, SO
001790* A 300-ENTRY TABLE COVERS YEAR 1000 THROUGH YEAR 3990 - AMPLE
001800* FOR ANY GEDCOM SUBMISSION THIS SHOP HAS EVER RECEIVED.
001810*---------------------------------------------------------------*
001820 01  WS-DECADE-WORK.
001830     05  WS-DECADE-BASE-YEAR              PIC 9(04) VALUE 1000.
001840     05  WS-DECADE-BUCKET OCCURS 300 TIMES PIC S9(07) COMP.
001850     05  WS-DECADE-SUBSCR                 PIC S9(03) COMP.
001860     05  WS-DECADE-YEAR-HOLD               PIC 9(04).
001870     05  FILLER                           PIC X(04).
001880*---------------------------------------------------------------*
001890* FAMILY SIZE DISTRIBUTION WORK AREA - WS-FAM-CHILD-COUNT IS
001900* PARALLEL TO FT-ENTRY (SAME SUBSCRIPT AS FT-INDEX); THE
001910* DISTRIBUTION BUCKET IS DIRECT-INDEXED ON CHILD COUNT + 1.
001920*---------------------------------------------------------------*
001930 01  WS-FAMSIZE-WORK.
001940     05  WS-FAM-CHILD-COUNT OCCURS 1 TO 50000 TIMES
001950             DEPENDING ON FAMILY-TABLE-SIZE
001960             INDEXED BY WS-FCC-INDEX     PIC S9(05) COMP.
001970     05  WS-FAMSIZE-BUCKET OCCURS 100 TIMES PIC S9(07) COMP.
001980     05  WS-FAMSIZE-SUBSCR                PIC S9(03) COMP.
001990     05  WS-FAMSIZE-TOTAL-CHILDREN        PIC S9(09) COMP.
002000     05  WS-FAMSIZE-AVERAGE               PIC ZZZ9.99.
002010     05  FILLER                           PIC X(04).
002020*---------------------------------------------------------------*
002030* GENDER DISTRIBUTION WORK AREA.
002040*---------------------------------------------------------------*
002050 01  WS-GENDER-WORK.
002060     05  WS-GENDER-MALE-COUNT             PIC S9(07) COMP VALUE 0.
002070     05  WS-GENDER-FEMALE-COUNT           PIC S9(07) COMP VALUE 0.
002080     05  WS-GENDER-UNKNOWN-COUNT          PIC S9(07) COMP VALUE 0.
002090     05  FILLER                           PIC X(04).
002100*---------------------------------------------------------------*
002110* LIFESPAN WORK AREA - WS-BIRTH-YEAR/WS-DEATH-YEAR ARE PARALLEL
002120* TO PT-ENTRY (SAME SUBSCRIPT AS PT-INDEX); THE LIFESPAN ITSELF
002130* IS COUNTED INTO A BUCKET TABLE, 0-150, SO THE MEDIAN CAN BE
002140* WALKED OUT WITHOUT CARRYING ONE ENTRY PER QUALIFYING PERSON.
002150*---------------------------------------------------------------*
002160 01  WS-LIFESPAN-WORK.
002170     05  WS-BIRTH-YEAR OCCURS 1 TO 50000 TIMES
002180             DEPENDING ON PERSON-TABLE-SIZE
002190             INDEXED BY WS-BY-INDEX      PIC 9(04).
002200     05  WS-DEATH-YEAR OCCURS 1 TO 50000 TIMES
002210             DEPENDING ON PERSON-TABLE-SIZE
002220             INDEXED BY WS-DY-INDEX      PIC 9(04).
002230     05  WS-LIFESPAN-BUCKET OCCURS 151 TIMES PIC S9(07) COMP.
002240     05  WS-LIFESPAN-VALUE                PIC S9(03) COMP.
002250     05  WS-LIFESPAN-COUNT                PIC S9(07) COMP VALUE 0.
002260     05  WS-LIFESPAN-SUM                  PIC S9(09) COMP VALUE 0.
002270     05  WS-LIFESPAN-MIN                  PIC S9(03) COMP VALUE 0.
002280     05  WS-LIFESPAN-MAX                  PIC S9(03) COMP VALUE 0.
002290     05  WS-LIFESPAN-MEDIAN                PIC S9(03) COMP VALUE 0.
002300     05  WS-LIFESPAN-AVERAGE               PIC ZZZ9.99.
002310     05  WS-LIFESPAN-MEDIAN-TARGET         PIC S9(07) COMP.
002320     05  WS-LIFESPAN-RUNNING               PIC S9(07) COMP.
002330     05  WS-LIFESPAN-FOUND-SW              PIC X(01).
002340         88  WS-LIFESPAN-FOUND                VALUE 'Y'.
002350     05  FILLER                            PIC X(04).
002360*---------------------------------------------------------------*
002370* TOP-LOCATIONS WORK AREA - DISTINCT (CITY, STATE, COUNTRY)
002380* GROUPED COUNT, BUILT BY SEARCH-OR-ADD THEN SORTED COUNT DESC.
002390*---------------------------------------------------------------*
002400 01  WS-TOPLOC-TABLE-SIZE                 PIC S9(05) COMP VALUE 0.
002410 01  WS-TOPLOC-TABLE-INDEX                PIC S9(05) COMP VALUE 0.
002420 01  WS-TOPLOC-TABLE.
002430     05  TOPLOC-ENTRY OCCURS 1 TO 20000 TIMES
002440             DEPENDING ON WS-TOPLOC-TABLE-SIZE
002450             INDEXED BY TOPLOC-INDEX.
002460         10  TOPLOC-CITY                  PIC X(30).
002470         10  TOPLOC-STATE                 PIC X(30).
002480         10  TOPLOC-COUNTRY               PIC X(30).
002490         10  TOPLOC-COUNT                 PIC S9(07) COMP.
002500 01  WS-TOPLOC-SORT-WORK.
002510     05  WS-TOPLOC-SORT-I                 PIC S9(05) COMP.
002520     05  WS-TOPLOC-SORT-J                 PIC S9(05) COMP.
002530     05  WS-TOPLOC-HOLD-CITY               PIC X(30).
002540     05  WS-TOPLOC-HOLD-STATE              PIC X(30).
002550     05  WS-TOPLOC-HOLD-COUNTRY            PIC X(30).
002560     05  WS-TOPLOC-HOLD-COUNT              PIC S9(07) COMP.
002570     05  WS-TOPLOC-PRINT-LIMIT             PIC S9(03) COMP.
002580     05  FILLER                            PIC X(04).
002590*---------------------------------------------------------------*
002600* GENERIC LABEL/COUNT AGGREGATION TABLE - REUSED FOR EACH OF THE
002610* FOUR ORIGINS BREAKDOWNS (BIRTH/DEATH BY COUNTRY, BIRTH/DEATH BY
002620* STATE); RESET BETWEEN EACH ONE BY 7590-RESET-GENERIC-AGG.
002630*---------------------------------------------------------------*
002640 01  WS-GENERIC-AGG-SIZE                  PIC S9(05) COMP VALUE 0.
002650 01  WS-GENERIC-AGG-INDEX                 PIC S9(05) COMP VALUE 0.
002660 01  WS-GENERIC-AGG-TABLE.
002670     05  GAG-ENTRY OCCURS 1 TO 5000 TIMES
002680             DEPENDING ON WS-GENERIC-AGG-SIZE
002690             INDEXED BY GAG-INDEX.
002700         10  GAG-LABEL                    PIC X(60).
002710         10  GAG-COUNT                    PIC S9(07) COMP.
002720 01  WS-GENERIC-AGG-SORT-WORK.
002730     05  WS-GAG-SORT-I                    PIC S9(05) COMP.
002740     05  WS-GAG-SORT-J                    PIC S9(05) COMP.
002750     05  WS-GAG-HOLD-LABEL                PIC X(60).
002760     05  WS-GAG-HOLD-COUNT                PIC S9(07) COMP.
002770     05  WS-GAG-PRINT-LIMIT                PIC S9(03) COMP.
002780     05  WS-GAG-STATE-LEN                 PIC S9(02) COMP.
002790     05  WS-GAG-COUNTRY-LEN               PIC S9(02) COMP.
002800     05  FILLER                            PIC X(04).
002810*---------------------------------------------------------------*
002820* WORK FIELDS FOR THE CALL TO GEDANCS (SECTION 10).  NO SHARED
002830* COPYBOOK EXISTS FOR THIS SHAPE - THE CALL BINDS POSITIONALLY
002840* TO GEDANCS'S LINKAGE SECTION, SO THESE FIELDS ONLY HAVE TO
002850* MATCH ITS PIC CLAUSES AND ORDER, NOT ITS DATA-NAMES.
002860*---------------------------------------------------------------*
002870 01  WS-ANCS-CALL-AREA.
002880     05  WS-ANCS-ACTION-CODE              PIC X(03).
002890     05  WS-ANCS-ROOT-ID                  PIC 9(06).
002900     05  WS-ANCS-SECOND-ID                PIC 9(06).
002910     05  WS-ANCS-GENERATIONS               PIC 9(02).
002920     05  WS-ANCS-RESULT-COUNT             PIC S9(05) COMP.
002930     05  WS-ANCS-RESULT-INDEX             PIC S9(05) COMP.
002940     05  WS-ANCS-RESULT-TABLE.
002950         10  WS-ANCS-RESULT-ENTRY OCCURS 1 TO 1000 TIMES
002960                 DEPENDING ON WS-ANCS-RESULT-COUNT
002970                 INDEXED BY WS-ANCS-RESULT-IDX.
002980             15  WS-ANCS-RESULT-PERSON-ID  PIC 9(06).
002990             15  WS-ANCS-RESULT-GENERATION  PIC 9(02).
003000             15  WS-ANCS-RESULT-LABEL        PIC X(12).
003010     05  WS-ANCS-PATH-DESCRIPTION          PIC X(40).
003020 01  WS-ANCS-CALL-PARMS-ECHO.
003030     05  WS-ACE-ACTION                    PIC X(03).
003040     05  WS-ACE-ROOT                      PIC 9(06).
003050     05  WS-ACE-SECOND                    PIC 9(06).
003060     05  WS-ACE-GENERATIONS                PIC 9(02).
003070 01  WS-ANCS-CALL-PARMS-RAW REDEFINES WS-ANCS-CALL-PARMS-ECHO
003080                                       PIC X(17).
003090*---------------------------------------------------------------*
003100* GENERAL REPORT WORK FIELDS.
003110*---------------------------------------------------------------*
003120 01  WS-REPORT-WORK.
003130     05  WS-PERSON-NAME-OUT                PIC X(81).
003140     05  WS-EVENT-LABEL-LINE               PIC X(90).
003150     05  WS-TODAY-DATE.
003160         10  WS-TODAY-YYYY                  PIC 9(04).
003170         10  WS-TODAY-MM                     PIC 9(02).
003180         10  WS-TODAY-DD                      PIC 9(02).
003190     05  WS-TODAY-RAW REDEFINES WS-TODAY-DATE
003200                                   PIC 9(08).
003210     05  WS-DATE-SORT-HOLD                 PIC X(10).
003220     05  WS-DATE-SORT-PARTS REDEFINES WS-DATE-SORT-HOLD.
003230         10  WS-DSP-YEAR                    PIC 9(04).
003240         10  WS-DSP-REST                     PIC X(06).
003250     05  WS-TOTAL-CONFLICT-COUNT           PIC S9(05) COMP VALUE 0.
003260     05  WS-UNRESOLVED-COUNT               PIC S9(05) COMP VALUE 0.
003270     05  WS-CONFIRMED-COUNT                PIC S9(05) COMP VALUE 0.
003280     05  WS-REJECTED-COUNT                 PIC S9(05) COMP VALUE 0.
003290     05  WS-NEEDS-REVIEW-CONFLICT-COUNT    PIC S9(05) COMP VALUE 0.
003300     05  WS-PERSON-REVIEW-COUNT            PIC S9(05) COMP VALUE 0.
003310     05  WS-PENDING-LOCATION-COUNT         PIC S9(05) COMP VALUE 0.
003320     05  WS-IX                             PIC S9(05) COMP.
003330     05  WS-JX                              PIC S9(05) COMP.
003340     05  WS-KX                              PIC S9(05) COMP.
003350     05  WS-ALREADY-SEEN-SW                 PIC X(01).
003360         88  WS-ALREADY-SEEN                    VALUE 'Y'.
003370     05  FILLER                             PIC X(04).
003380*---------------------------------------------------------------*
003390* DISPLAY-USAGE ECHO FIELDS - A COMP COUNTER CANNOT BE STRING'D
003400* DIRECTLY, SO EVERY COMP FIGURE PRINTED ON THE REPORT IS MOVED
003410* HERE FIRST (SAME IDIOM AS WS-STEP-COUNT-DISPLAY IN GEDANCS).
003420*---------------------------------------------------------------*
003430 01  WS-DISPLAY-WORK.
003440     05  WS-DISP-1                         PIC 9(07).
003450     05  WS-DISP-2                         PIC 9(07).
003460     05  WS-DISP-3                         PIC 9(07).
003470     05  FILLER                            PIC X(04).
003480*---------------------------------------------------------------*
003490* PRINT LINE HEADING AREAS - MODELED ON CBL-COV19USA.CBL.
003500*---------------------------------------------------------------*
003510 01  HEADING-LINE-1.
003520     05  FILLER                    PIC X(01) VALUE SPACE.
003530     05  FILLER                    PIC X(35) VALUE
003540             'STAMM GENEALOGY DATA CENTER'.
003550     05  FILLER                    PIC X(56) VALUE SPACES.
003560     05  FILLER                    PIC X(05) VALUE 'PAGE '.
003570     05  HL1-PAGE-NO               PIC ZZZ9.
003580     05  FILLER                    PIC X(31) VALUE SPACES.
003590 01  HEADING-LINE-2.
003600     05  FILLER                    PIC X(01) VALUE SPACE.
003610     05  FILLER                    PIC X(27) VALUE
003620             'GEDCOM BATCH RUN REPORT'.
003630     05  FILLER                    PIC X(10) VALUE SPACES.
003640     05  FILLER                    PIC X(11) VALUE 'RUN DATE: '.
003650     05  HL2-RUN-YEAR              PIC 9(04).
003660     05  FILLER                    PIC X(01) VALUE '-'.
003670     05  HL2-RUN-MONTH             PIC 9(02).
003680     05  FILLER                    PIC X(01) VALUE '-'.
003690     05  HL2-RUN-DAY               PIC 9(02).
003700     05  FILLER                    PIC X(73) VALUE SPACES.
003710 01  HEADING-LINE-3.
003720     05  FILLER                    PIC X(01) VALUE SPACE.
003730     05  HL3-SECTION-TITLE         PIC X(90).
003740     05  FILLER                    PIC X(41) VALUE SPACES.
003750 01  HEADING-LINE-4.
003760     05  FILLER                    PIC X(01) VALUE SPACE.
003770     05  HL4-COLUMN-HEADS          PIC X(100).
003780     05  FILLER                    PIC X(31) VALUE SPACES.
003790*===============================================================*
003800 PROCEDURE DIVISION.
003810*---------------------------------------------------------------*
003820 0000-MAIN-PARAGRAPH.
003830*---------------------------------------------------------------*
003840     PERFORM 1000-OPEN-FILES.
003850     PERFORM 2000-LOAD-PERSON-TABLE
003860         UNTIL PERSON-IN-EOF.
003870     PERFORM 2100-LOAD-FAMILY-TABLE
003880         UNTIL FAMILY-IN-EOF.
003890     PERFORM 2200-LOAD-FAMCHLD-TABLE
003900         UNTIL FAMCHLD-IN-EOF.
003910     PERFORM 2300-LOAD-EVENT-TABLE
003920         UNTIL EVENT-IN-EOF.
003930     PERFORM 2400-LOAD-LOCATION-TABLE
003940         UNTIL LOCATION-IN-EOF.
003950     PERFORM 3000-PRINT-LOAD-SUMMARY.
003960     PERFORM 3500-PRINT-CONFLICT-LISTING.
003970     PERFORM 4000-DATABASE-SUMMARY.
003980     PERFORM 5000-EVENTS-BY-TYPE.
003990     PERFORM 5100-DECADE-HISTOGRAM.
004000     PERFORM 5200-FAMILY-SIZE-DISTRIBUTION.
004010     PERFORM 5300-GENDER-DISTRIBUTION.
004020     PERFORM 5400-LIFESPAN-STATISTICS.
004030     PERFORM 5500-TOP-LOCATIONS.
004040     PERFORM 5600-ORIGINS-BY-COUNTRY.
004050     PERFORM 5700-ORIGINS-BY-STATE.
004060     PERFORM 6000-ANCESTRY-DEMO.
004070     PERFORM 8000-CLOSE-FILES.
004080     GOBACK.
004090*---------------------------------------------------------------*
004100 1000-OPEN-FILES.
004110*---------------------------------------------------------------*
004120     OPEN INPUT  PERSON-IN
004130                  FAMILY-IN
004140                  FAMCHLD-IN
004150                  EVENT-IN
004160                  LOCATION-IN
004170                  CONFLICT-IN
004180          OUTPUT  PRINT-FILE.
004190     MOVE 0 TO PERSON-TABLE-SIZE.
004200     MOVE 0 TO FAMILY-TABLE-SIZE.
004210     MOVE 0 TO FAMCHLD-TABLE-SIZE.
004220     MOVE 0 TO EVENT-TABLE-SIZE.
004230     MOVE 0 TO WS-LOCATION-TABLE-SIZE.
004240     ACCEPT WS-TODAY-RAW FROM DATE YYYYMMDD.
004250     MOVE WS-TODAY-YYYY TO HL2-RUN-YEAR.
004260     MOVE WS-TODAY-MM   TO HL2-RUN-MONTH.
004270     MOVE WS-TODAY-DD   TO HL2-RUN-DAY.
004280*---------------------------------------------------------------*
004290 2000-LOAD-PERSON-TABLE.
004300*---------------------------------------------------------------*
004310     READ PERSON-IN
004320         AT END
004330             SET PERSON-IN-EOF TO TRUE
004340         NOT AT END
004350             ADD 1 TO PERSON-TABLE-SIZE
004360             MOVE PERSON-ID OF PERSON-RECORD
004370                 TO PT-PERSON-ID(PERSON-TABLE-SIZE)
004380             MOVE GEDCOM-ID OF PERSON-RECORD
004390                 TO PT-GEDCOM-ID(PERSON-TABLE-SIZE)
004400             MOVE FIRST-NAME OF PERSON-RECORD
004410                 TO PT-FIRST-NAME(PERSON-TABLE-SIZE)
004420             MOVE LAST-NAME OF PERSON-RECORD
004430                 TO PT-LAST-NAME(PERSON-TABLE-SIZE)
004440             MOVE MAIDEN-NAME OF PERSON-RECORD
004450                 TO PT-MAIDEN-NAME(PERSON-TABLE-SIZE)
004460             MOVE SEX OF PERSON-RECORD
004470                 TO PT-SEX(PERSON-TABLE-SIZE)
004480             MOVE NEEDS-REVIEW OF PERSON-RECORD
004490                 TO PT-NEEDS-REVIEW(PERSON-TABLE-SIZE)
004500             MOVE 0 TO PT-BIRTH-EVENT-ID(PERSON-TABLE-SIZE)
004510             MOVE 0 TO PT-DEATH-EVENT-ID(PERSON-TABLE-SIZE)
004520     END-READ.
004530*---------------------------------------------------------------*
004540 2100-LOAD-FAMILY-TABLE.
004550*---------------------------------------------------------------*
004560     READ FAMILY-IN
004570         AT END
004580             SET FAMILY-IN-EOF TO TRUE
004590         NOT AT END
004600             ADD 1 TO FAMILY-TABLE-SIZE
004610             MOVE FAMILY-ID OF FAMILY-RECORD
004620                 TO FT-FAMILY-ID(FAMILY-TABLE-SIZE)
004630             MOVE HUSBAND-ID OF FAMILY-RECORD
004640                 TO FT-HUSBAND-ID(FAMILY-TABLE-SIZE)
004650             MOVE WIFE-ID OF FAMILY-RECORD
004660                 TO FT-WIFE-ID(FAMILY-TABLE-SIZE)
004670     END-READ.
004680*---------------------------------------------------------------*
004690 2200-LOAD-FAMCHLD-TABLE.
004700*---------------------------------------------------------------*
004710     READ FAMCHLD-IN
004720         AT END
004730             SET FAMCHLD-IN-EOF TO TRUE
004740         NOT AT END
004750             ADD 1 TO FAMCHLD-TABLE-SIZE
004760             MOVE FC2-FAMILY-ID TO FCT-FAMILY-ID(FAMCHLD-TABLE-SIZE)
004770             MOVE FC2-CHILD-ID  TO FCT-CHILD-ID(FAMCHLD-TABLE-SIZE)
004780     END-READ.
004790*---------------------------------------------------------------*
004800 2300-LOAD-EVENT-TABLE.
004810*---------------------------------------------------------------*
004820     READ EVENT-IN
004830         AT END
004840             SET EVENT-IN-EOF TO TRUE
004850         NOT AT END
004860             ADD 1 TO EVENT-TABLE-SIZE
004870             MOVE EVENT-ID OF EVENT-RECORD
004880                 TO EVT-EVENT-ID(EVENT-TABLE-SIZE)
004890             MOVE EVENT-PERSON-ID OF EVENT-RECORD
004900                 TO EVT-PERSON-ID(EVENT-TABLE-SIZE)
004910             MOVE EVENT-FAMILY-ID OF EVENT-RECORD
004920                 TO EVT-FAMILY-ID(EVENT-TABLE-SIZE)
004930             MOVE EVENT-TYPE-CODE OF EVENT-RECORD
004940                 TO EVT-TYPE-CODE(EVENT-TABLE-SIZE)
004950             MOVE EVENT-LOCATION-ID OF EVENT-RECORD
004960                 TO EVT-LOCATION-ID(EVENT-TABLE-SIZE)
004970             MOVE DATE-RAW OF EVENT-RECORD
004980                 TO EVT-DATE-RAW(EVENT-TABLE-SIZE)
004990             MOVE DATE-SORT OF EVENT-RECORD
005000                 TO EVT-DATE-SORT(EVENT-TABLE-SIZE)
005010             MOVE DATE-END OF EVENT-RECORD
005020                 TO EVT-DATE-END(EVENT-TABLE-SIZE)
005030             MOVE DATE-PRECISION OF EVENT-RECORD
005040                 TO EVT-DATE-PRECISION(EVENT-TABLE-SIZE)
005050             MOVE VALIDATION-STATUS OF EVENT-RECORD
005060                 TO EVT-VALIDATION-STATUS(EVENT-TABLE-SIZE)
005070             MOVE EVENT-DESCRIPTION OF EVENT-RECORD
005080                 TO EVT-DESCRIPTION(EVENT-TABLE-SIZE)
005090     END-READ.
005100*---------------------------------------------------------------*
005110 2400-LOAD-LOCATION-TABLE.
005120*---------------------------------------------------------------*
005130     READ LOCATION-IN
005140         AT END
005150             SET LOCATION-IN-EOF TO TRUE
005160         NOT AT END
005170             ADD 1 TO WS-LOCATION-TABLE-SIZE
005180             MOVE LOCATION-ID OF LOCATION-RECORD
005190                 TO LOC-LOCATION-ID(WS-LOCATION-TABLE-SIZE)
005200             MOVE LOC-CITY OF LOCATION-RECORD
005210                 TO LOC-CITY-NM(WS-LOCATION-TABLE-SIZE)
005220             MOVE LOC-STATE OF LOCATION-RECORD
005230                 TO LOC-STATE-NM(WS-LOCATION-TABLE-SIZE)
005240             MOVE LOC-COUNTRY OF LOCATION-RECORD
005250                 TO LOC-COUNTRY-NM(WS-LOCATION-TABLE-SIZE)
005260             MOVE 0 TO LOC-EVENT-COUNT(WS-LOCATION-TABLE-SIZE)
005270             IF GEOCODE-PENDING OF LOCATION-RECORD
005280                 ADD 1 TO WS-PENDING-LOCATION-COUNT
005290             END-IF
005300     END-READ.
005310*---------------------------------------------------------------*
005320 3000-PRINT-LOAD-SUMMARY.
005330*---------------------------------------------------------------*
005340     MOVE '1. LOAD SUMMARY' TO HL3-SECTION-TITLE.
005350     MOVE SPACES TO HL4-COLUMN-HEADS.
005360     MOVE 99 TO LINE-COUNT.
005370     PERFORM 9100-PRINT-HEADING-LINES.
005380     MOVE SPACES TO PRINT-LINE.
005390     MOVE PERSON-TABLE-SIZE TO WS-DISP-1.
005400     STRING 'PERSONS LOADED . . . . . . : ' DELIMITED BY SIZE
005410            WS-DISP-1                      DELIMITED BY SIZE
005420         INTO PRINT-LINE.
005430     PERFORM 9120-WRITE-PRINT-LINE.
005440     MOVE SPACES TO PRINT-LINE.
005450     MOVE FAMILY-TABLE-SIZE TO WS-DISP-1.
005460     STRING 'FAMILIES LOADED . . . . . . : ' DELIMITED BY SIZE
005470            WS-DISP-1                       DELIMITED BY SIZE
005480         INTO PRINT-LINE.
005490     PERFORM 9120-WRITE-PRINT-LINE.
005500     MOVE SPACES TO PRINT-LINE.
005510     MOVE EVENT-TABLE-SIZE TO WS-DISP-1.
005520     STRING 'EVENTS LOADED . . . . . . . : ' DELIMITED BY SIZE
005530            WS-DISP-1                       DELIMITED BY SIZE
005540         INTO PRINT-LINE.
005550     PERFORM 9120-WRITE-PRINT-LINE.
005560     MOVE SPACES TO PRINT-LINE.
005570     MOVE WS-LOCATION-TABLE-SIZE TO WS-DISP-1.
005580     STRING 'UNIQUE LOCATIONS LOADED . . : ' DELIMITED BY SIZE
005590            WS-DISP-1                       DELIMITED BY SIZE
005600         INTO PRINT-LINE.
005610     PERFORM 9120-WRITE-PRINT-LINE.
005620*---------------------------------------------------------------*
005630 3500-PRINT-CONFLICT-LISTING.
005640*---------------------------------------------------------------*
005650     MOVE '2. CONFLICT LISTING' TO HL3-SECTION-TITLE.
005660     MOVE 'SEVERITY TYPE                   PERSON             DESCRIPTION'
005670         TO HL4-COLUMN-HEADS.
005680     MOVE 99 TO LINE-COUNT.
005690     READ CONFLICT-IN
005700         AT END
005710             SET CONFLICT-IN-EOF TO TRUE
005720     END-READ.
005730     PERFORM 3510-PRINT-ONE-CONFLICT
005740         UNTIL CONFLICT-IN-EOF.
005750     PERFORM 3540-PRINT-RESOLUTION-SUMMARY.
005760*---------------------------------------------------------------*
005770 3510-PRINT-ONE-CONFLICT.
005780*---------------------------------------------------------------*
005790     ADD 1 TO WS-TOTAL-CONFLICT-COUNT.
005800     IF RESOLUTION-PENDING
005810         ADD 1 TO WS-UNRESOLVED-COUNT
005820     END-IF.
005830     IF RESOLUTION-CONFIRMED
005840         ADD 1 TO WS-CONFIRMED-COUNT
005850     END-IF.
005860     IF RESOLUTION-REJECTED
005870         ADD 1 TO WS-REJECTED-COUNT
005880     END-IF.
005890     IF RESOLUTION-NEEDS-REVIEW
005900         ADD 1 TO WS-NEEDS-REVIEW-CONFLICT-COUNT
005910     END-IF.
005920     PERFORM 3520-FIND-CONFLICT-PERSON-NAME.
005930     MOVE SPACES TO PRINT-LINE.
005940     STRING SEVERITY DELIMITED BY SIZE
005950            ' '      DELIMITED BY SIZE
005960            CONFLICT-TYPE DELIMITED BY SIZE
005970            ' '      DELIMITED BY SIZE
005980            WS-PERSON-NAME-OUT(1:18) DELIMITED BY SIZE
005990            CONFLICT-DESCRIPTION DELIMITED BY SIZE
006000         INTO PRINT-LINE.
006010     PERFORM 9120-WRITE-PRINT-LINE.
006020     PERFORM 3530-PRINT-CONFLICT-EVENTS.
006030     READ CONFLICT-IN
006040         AT END
006050             SET CONFLICT-IN-EOF TO TRUE
006060     END-READ.
006070*---------------------------------------------------------------*
006080 3520-FIND-CONFLICT-PERSON-NAME.
006090*---------------------------------------------------------------*
006100     MOVE '(Unknown)' TO WS-PERSON-NAME-OUT.
006110     SET PT-INDEX TO 1.
006120     SEARCH PT-ENTRY
006130         AT END
006140             CONTINUE
006150         WHEN PT-PERSON-ID(PT-INDEX) = CONFLICT-PERSON-ID
006160             PERFORM 8000-BUILD-PT-NAME
006170     END-SEARCH.
006180*---------------------------------------------------------------*
006190 3530-PRINT-CONFLICT-EVENTS.
006200*---------------------------------------------------------------*
006210     SET EVT-INDEX TO 1.
006220     SEARCH EVT-ENTRY
006230         AT END
006240             CONTINUE
006250         WHEN EVT-EVENT-ID(EVT-INDEX) = CONFLICT-EVENT-ID
006260             PERFORM 3531-WRITE-EVENT-DETAIL
006270     END-SEARCH.
006280     IF RELATED-EVENT-ID NOT = 0
006290         SET EVT-INDEX TO 1
006300         SEARCH EVT-ENTRY
006310             AT END
006320                 CONTINUE
006330             WHEN EVT-EVENT-ID(EVT-INDEX) = RELATED-EVENT-ID
006340                 PERFORM 3531-WRITE-EVENT-DETAIL
006350         END-SEARCH
006360     END-IF.
006370*---------------------------------------------------------------*
006380 3531-WRITE-EVENT-DETAIL.
006390*---------------------------------------------------------------*
006400     MOVE SPACES TO PRINT-LINE.
006410     STRING '     - ' DELIMITED BY SIZE
006420            EVT-TYPE-CODE(EVT-INDEX) DELIMITED BY SIZE
006430            ' -- '    DELIMITED BY SIZE
006440            EVT-DATE-RAW(EVT-INDEX) DELIMITED BY SIZE
006450            ' -- '    DELIMITED BY SIZE
006460            EVT-DESCRIPTION(EVT-INDEX) DELIMITED BY SIZE
006470         INTO PRINT-LINE.
006480     PERFORM 9120-WRITE-PRINT-LINE.
006490*---------------------------------------------------------------*
006500 3540-PRINT-RESOLUTION-SUMMARY.
006510*---------------------------------------------------------------*
006520     MOVE SPACES TO PRINT-LINE.
006530     PERFORM 9120-WRITE-PRINT-LINE.
006540     MOVE SPACES TO PRINT-LINE.
006550     MOVE WS-CONFIRMED-COUNT TO WS-DISP-1.
006560     MOVE WS-REJECTED-COUNT TO WS-DISP-2.
006570     MOVE WS-NEEDS-REVIEW-CONFLICT-COUNT TO WS-DISP-3.
006580     STRING 'RESOLUTION SUMMARY - CONFIRMED: ' DELIMITED BY SIZE
006590            WS-DISP-1                      DELIMITED BY SIZE
006600            '  REJECTED: '                 DELIMITED BY SIZE
006610            WS-DISP-2                      DELIMITED BY SIZE
006620            '  NEEDS REVIEW: '             DELIMITED BY SIZE
006630            WS-DISP-3                      DELIMITED BY SIZE
006640         INTO PRINT-LINE.
006650     PERFORM 9120-WRITE-PRINT-LINE.
006660*---------------------------------------------------------------*
006670 4000-DATABASE-SUMMARY.
006680*---------------------------------------------------------------*
006690     MOVE '3. DATABASE SUMMARY' TO HL3-SECTION-TITLE.
006700     MOVE SPACES TO HL4-COLUMN-HEADS.
006710     MOVE 99 TO LINE-COUNT.
006720     PERFORM 9100-PRINT-HEADING-LINES.
006730     PERFORM 4010-COUNT-NEEDS-REVIEW-PERSONS.
006740     MOVE SPACES TO PRINT-LINE.
006750     MOVE PERSON-TABLE-SIZE TO WS-DISP-1.
006760     STRING 'PERSONS . . . . . . . . . . : ' DELIMITED BY SIZE
006770            WS-DISP-1                      DELIMITED BY SIZE
006780         INTO PRINT-LINE.
006790     PERFORM 9120-WRITE-PRINT-LINE.
006800     MOVE SPACES TO PRINT-LINE.
006810     MOVE FAMILY-TABLE-SIZE TO WS-DISP-1.
006820     STRING 'FAMILIES . . . . . . . . . . : ' DELIMITED BY SIZE
006830            WS-DISP-1                       DELIMITED BY SIZE
006840         INTO PRINT-LINE.
006850     PERFORM 9120-WRITE-PRINT-LINE.
006860     MOVE SPACES TO PRINT-LINE.
006870     MOVE EVENT-TABLE-SIZE TO WS-DISP-1.
006880     STRING 'EVENTS . . . . . . . . . . . : ' DELIMITED BY SIZE
006890            WS-DISP-1                       DELIMITED BY SIZE
006900         INTO PRINT-LINE.
006910     PERFORM 9120-WRITE-PRINT-LINE.
006920     MOVE SPACES TO PRINT-LINE.
006930     MOVE WS-LOCATION-TABLE-SIZE TO WS-DISP-1.
006940     STRING 'LOCATIONS . . . . . . . . . : ' DELIMITED BY SIZE
006950            WS-DISP-1                       DELIMITED BY SIZE
006960         INTO PRINT-LINE.
006970     PERFORM 9120-WRITE-PRINT-LINE.
006980     MOVE SPACES TO PRINT-LINE.
006990     STRING 'GEOCODED LOCATIONS . . . . . : 0' DELIMITED BY SIZE
007000         INTO PRINT-LINE.
007010     PERFORM 9120-WRITE-PRINT-LINE.
007020     MOVE SPACES TO PRINT-LINE.
007030     MOVE WS-PENDING-LOCATION-COUNT TO WS-DISP-1.
007040     STRING 'PENDING LOCATIONS . . . . . : ' DELIMITED BY SIZE
007050            WS-DISP-1                       DELIMITED BY SIZE
007060         INTO PRINT-LINE.
007070     PERFORM 9120-WRITE-PRINT-LINE.
007080     MOVE SPACES TO PRINT-LINE.
007090     MOVE WS-TOTAL-CONFLICT-COUNT TO WS-DISP-1.
007100     STRING 'TOTAL CONFLICTS . . . . . . : ' DELIMITED BY SIZE
007110            WS-DISP-1                       DELIMITED BY SIZE
007120         INTO PRINT-LINE.
007130     PERFORM 9120-WRITE-PRINT-LINE.
007140     MOVE SPACES TO PRINT-LINE.
007150     MOVE WS-UNRESOLVED-COUNT TO WS-DISP-1.
007160     STRING 'UNRESOLVED CONFLICTS . . . . : ' DELIMITED BY SIZE
007170            WS-DISP-1                       DELIMITED BY SIZE
007180         INTO PRINT-LINE.
007190     PERFORM 9120-WRITE-PRINT-LINE.
007200     MOVE SPACES TO PRINT-LINE.
007210     MOVE WS-PERSON-REVIEW-COUNT TO WS-DISP-1.
007220     STRING 'PERSONS FLAGGED NEEDS-REVIEW: ' DELIMITED BY SIZE
007230            WS-DISP-1                       DELIMITED BY SIZE
007240         INTO PRINT-LINE.
007250     PERFORM 9120-WRITE-PRINT-LINE.
007260*---------------------------------------------------------------*
007270 4010-COUNT-NEEDS-REVIEW-PERSONS.
007280*---------------------------------------------------------------*
007290     MOVE 0 TO WS-PERSON-REVIEW-COUNT.
007300     PERFORM 4011-CHECK-ONE-PERSON-REVIEW
007310         VARYING PT-INDEX FROM 1 BY 1
007320         UNTIL PT-INDEX > PERSON-TABLE-SIZE.
007330*---------------------------------------------------------------*
007340 4011-CHECK-ONE-PERSON-REVIEW.
007350*---------------------------------------------------------------*
007360     IF PT-NEEDS-REVIEW(PT-INDEX) = 1
007370         ADD 1 TO WS-PERSON-REVIEW-COUNT
007380     END-IF.
007390*---------------------------------------------------------------*
007400 5000-EVENTS-BY-TYPE.
007410*---------------------------------------------------------------*
007420     MOVE '4. EVENTS BY TYPE' TO HL3-SECTION-TITLE.
007430     MOVE 'CODE LABEL                COUNT' TO HL4-COLUMN-HEADS.
007440     MOVE 99 TO LINE-COUNT.
007450     PERFORM 9100-PRINT-HEADING-LINES.
007460     PERFORM 5010-ZERO-ETYPE-COUNTS
007470         VARYING WS-ETYPE-SUBSCR FROM 1 BY 1
007480         UNTIL WS-ETYPE-SUBSCR > 18.
007490     PERFORM 5020-TALLY-ONE-EVENT-TYPE
007500         VARYING EVT-INDEX FROM 1 BY 1
007510         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
007520     PERFORM 5030-PRINT-BEST-REMAINING-TYPE
007530         VARYING WS-KX FROM 1 BY 1
007540         UNTIL WS-KX > 18.
007550*---------------------------------------------------------------*
007560 5010-ZERO-ETYPE-COUNTS.
007570*---------------------------------------------------------------*
007580     MOVE 0   TO WS-ETYPE-COUNT(WS-ETYPE-SUBSCR).
007590     MOVE 'N' TO WS-ETYPE-PRINTED-SW(WS-ETYPE-SUBSCR).
007600*---------------------------------------------------------------*
007610 5020-TALLY-ONE-EVENT-TYPE.
007620*---------------------------------------------------------------*
007630     SET ET-INDEX TO 1.
007640     SEARCH EVENT-TYPE-ENTRY
007650         AT END
007660             SET ET-INDEX TO 18
007670             ADD 1 TO WS-ETYPE-COUNT(ET-INDEX)
007680         WHEN ET-CODE(ET-INDEX) = EVT-TYPE-CODE(EVT-INDEX)
007690             ADD 1 TO WS-ETYPE-COUNT(ET-INDEX)
007700     END-SEARCH.
007710*---------------------------------------------------------------*
007720 5030-PRINT-BEST-REMAINING-TYPE.
007730*---------------------------------------------------------------*
007740     MOVE 0 TO WS-ETYPE-BEST-SUBSCR.
007750     MOVE -1 TO WS-ETYPE-BEST-COUNT.
007760     PERFORM 5031-COMPARE-ONE-TYPE
007770         VARYING WS-ETYPE-SUBSCR FROM 1 BY 1
007780         UNTIL WS-ETYPE-SUBSCR > 18.
007790     IF WS-ETYPE-BEST-SUBSCR NOT = 0
007800         SET ET-INDEX TO WS-ETYPE-BEST-SUBSCR
007810         MOVE 'Y' TO WS-ETYPE-PRINTED-SW(WS-ETYPE-BEST-SUBSCR)
007820         MOVE WS-ETYPE-BEST-COUNT TO WS-DISP-1
007830         MOVE SPACES TO PRINT-LINE
007840         STRING ET-CODE(ET-INDEX)   DELIMITED BY SIZE
007850                ' '                 DELIMITED BY SIZE
007860                ET-LABEL(ET-INDEX)  DELIMITED BY SIZE
007870                ' '                 DELIMITED BY SIZE
007880                WS-DISP-1           DELIMITED BY SIZE
007890             INTO PRINT-LINE
007900         PERFORM 9120-WRITE-PRINT-LINE
007910     END-IF.
007920*---------------------------------------------------------------*
007930 5031-COMPARE-ONE-TYPE.
007940*---------------------------------------------------------------*
007950     IF WS-ETYPE-PRINTED-SW(WS-ETYPE-SUBSCR) = 'N' AND
007960        WS-ETYPE-COUNT(WS-ETYPE-SUBSCR) > WS-ETYPE-BEST-COUNT
007970         MOVE WS-ETYPE-SUBSCR TO WS-ETYPE-BEST-SUBSCR
007980         MOVE WS-ETYPE-COUNT(WS-ETYPE-SUBSCR) TO WS-ETYPE-BEST-COUNT
007990     END-IF.
008000*---------------------------------------------------------------*
008010 5100-DECADE-HISTOGRAM.
008020*---------------------------------------------------------------*
008030     MOVE '5. DECADE HISTOGRAM' TO HL3-SECTION-TITLE.
008040     MOVE 'PERIOD     COUNT' TO HL4-COLUMN-HEADS.
008050     MOVE 99 TO LINE-COUNT.
008060     PERFORM 9100-PRINT-HEADING-LINES.
008070     PERFORM 5110-ZERO-DECADE-BUCKETS
008080         VARYING WS-DECADE-SUBSCR FROM 1 BY 1
008090         UNTIL WS-DECADE-SUBSCR > 300.
008100     PERFORM 5120-TALLY-ONE-EVENT-DECADE
008110         VARYING EVT-INDEX FROM 1 BY 1
008120         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
008130     PERFORM 5130-PRINT-ONE-DECADE-BUCKET
008140         VARYING WS-DECADE-SUBSCR FROM 1 BY 1
008150         UNTIL WS-DECADE-SUBSCR > 300.
008160*---------------------------------------------------------------*
008170 5110-ZERO-DECADE-BUCKETS.
008180*---------------------------------------------------------------*
008190     MOVE 0 TO WS-DECADE-BUCKET(WS-DECADE-SUBSCR).
008200*---------------------------------------------------------------*
008210 5120-TALLY-ONE-EVENT-DECADE.
008220*---------------------------------------------------------------*
008230     MOVE EVT-DATE-SORT(EVT-INDEX) TO WS-DATE-SORT-HOLD.
008240     IF WS-DATE-SORT-HOLD NOT = SPACES AND
008250        WS-DSP-YEAR NUMERIC AND
008260        WS-DSP-YEAR >= WS-DECADE-BASE-YEAR
008270         COMPUTE WS-DECADE-YEAR-HOLD =
008280             ((WS-DSP-YEAR - WS-DECADE-BASE-YEAR) / 10) * 10
008290             + WS-DECADE-BASE-YEAR
008300         COMPUTE WS-DECADE-SUBSCR =
008310             ((WS-DECADE-YEAR-HOLD - WS-DECADE-BASE-YEAR) / 10) + 1
008320         IF WS-DECADE-SUBSCR >= 1 AND WS-DECADE-SUBSCR <= 300
008330             ADD 1 TO WS-DECADE-BUCKET(WS-DECADE-SUBSCR)
008340         END-IF
008350     END-IF.
008360*---------------------------------------------------------------*
008370 5130-PRINT-ONE-DECADE-BUCKET.
008380*---------------------------------------------------------------*
008390     IF WS-DECADE-BUCKET(WS-DECADE-SUBSCR) > 0
008400         COMPUTE WS-DECADE-YEAR-HOLD =
008410             WS-DECADE-BASE-YEAR + ((WS-DECADE-SUBSCR - 1) * 10)
008420         MOVE WS-DECADE-BUCKET(WS-DECADE-SUBSCR) TO WS-DISP-1
008430         MOVE SPACES TO PRINT-LINE
008440         STRING WS-DECADE-YEAR-HOLD DELIMITED BY SIZE
008450                's '                DELIMITED BY SIZE
008460                WS-DISP-1           DELIMITED BY SIZE
008470             INTO PRINT-LINE
008480         PERFORM 9120-WRITE-PRINT-LINE
008490     END-IF.
008500*---------------------------------------------------------------*
008510 5200-FAMILY-SIZE-DISTRIBUTION.
008520*---------------------------------------------------------------*
008530     MOVE '6. FAMILY SIZE DISTRIBUTION' TO HL3-SECTION-TITLE.
008540     MOVE 'CHILDREN   FAMILIES' TO HL4-COLUMN-HEADS.
008550     MOVE 99 TO LINE-COUNT.
008560     PERFORM 9100-PRINT-HEADING-LINES.
008570     MOVE 0 TO WS-FAMSIZE-TOTAL-CHILDREN.
008580     PERFORM 5210-ZERO-FAMSIZE-BUCKETS
008590         VARYING WS-FAMSIZE-SUBSCR FROM 1 BY 1
008600         UNTIL WS-FAMSIZE-SUBSCR > 100.
008610     PERFORM 5220-ZERO-ONE-FAM-CHILD-COUNT
008620         VARYING WS-FCC-INDEX FROM 1 BY 1
008630         UNTIL WS-FCC-INDEX > FAMILY-TABLE-SIZE.
008640     PERFORM 5230-COUNT-ONE-FAMCHLD-ENTRY
008650         VARYING FCT-INDEX FROM 1 BY 1
008660         UNTIL FCT-INDEX > FAMCHLD-TABLE-SIZE.
008670     PERFORM 5240-BUCKET-ONE-FAMILY
008680         VARYING WS-FCC-INDEX FROM 1 BY 1
008690         UNTIL WS-FCC-INDEX > FAMILY-TABLE-SIZE.
008700     PERFORM 5250-PRINT-ONE-FAMSIZE-BUCKET
008710         VARYING WS-FAMSIZE-SUBSCR FROM 1 BY 1
008720         UNTIL WS-FAMSIZE-SUBSCR > 100.
008730     IF FAMILY-TABLE-SIZE > 0
008740         COMPUTE WS-FAMSIZE-AVERAGE ROUNDED =
008750             WS-FAMSIZE-TOTAL-CHILDREN / FAMILY-TABLE-SIZE
008760     ELSE
008770         MOVE 0 TO WS-FAMSIZE-AVERAGE
008780     END-IF.
008790     MOVE SPACES TO PRINT-LINE.
008800     PERFORM 9120-WRITE-PRINT-LINE.
008810     MOVE SPACES TO PRINT-LINE.
008820     MOVE FAMILY-TABLE-SIZE TO WS-DISP-1.
008830     STRING 'TOTAL FAMILIES . . : ' DELIMITED BY SIZE
008840            WS-DISP-1               DELIMITED BY SIZE
008850         INTO PRINT-LINE.
008860     PERFORM 9120-WRITE-PRINT-LINE.
008870     MOVE SPACES TO PRINT-LINE.
008880     STRING 'AVERAGE CHILDREN . : ' DELIMITED BY SIZE
008890            WS-FAMSIZE-AVERAGE      DELIMITED BY SIZE
008900         INTO PRINT-LINE.
008910     PERFORM 9120-WRITE-PRINT-LINE.
008920*---------------------------------------------------------------*
008930 5210-ZERO-FAMSIZE-BUCKETS.
008940*---------------------------------------------------------------*
008950     MOVE 0 TO WS-FAMSIZE-BUCKET(WS-FAMSIZE-SUBSCR).
008960*---------------------------------------------------------------*
008970 5220-ZERO-ONE-FAM-CHILD-COUNT.
008980*---------------------------------------------------------------*
008990     MOVE 0 TO WS-FAM-CHILD-COUNT(WS-FCC-INDEX).
009000*---------------------------------------------------------------*
009010 5230-COUNT-ONE-FAMCHLD-ENTRY.
009020*---------------------------------------------------------------*
009030     SET FT-INDEX TO 1.
009040     SEARCH FT-ENTRY
009050         AT END
009060             CONTINUE
009070         WHEN FT-FAMILY-ID(FT-INDEX) = FCT-FAMILY-ID(FCT-INDEX)
009080             ADD 1 TO WS-FAM-CHILD-COUNT(FT-INDEX)
009090             ADD 1 TO WS-FAMSIZE-TOTAL-CHILDREN
009100     END-SEARCH.
009110*---------------------------------------------------------------*
009120 5240-BUCKET-ONE-FAMILY.
009130*---------------------------------------------------------------*
009140     IF WS-FAM-CHILD-COUNT(WS-FCC-INDEX) < 99
009150         COMPUTE WS-FAMSIZE-SUBSCR =
009160             WS-FAM-CHILD-COUNT(WS-FCC-INDEX) + 1
009170     ELSE
009180         MOVE 100 TO WS-FAMSIZE-SUBSCR
009190     END-IF.
009200     ADD 1 TO WS-FAMSIZE-BUCKET(WS-FAMSIZE-SUBSCR).
009210*---------------------------------------------------------------*
009220 5250-PRINT-ONE-FAMSIZE-BUCKET.
009230*---------------------------------------------------------------*
009240     IF WS-FAMSIZE-BUCKET(WS-FAMSIZE-SUBSCR) > 0
009250         COMPUTE WS-DISP-1 = WS-FAMSIZE-SUBSCR - 1
009260         MOVE WS-FAMSIZE-BUCKET(WS-FAMSIZE-SUBSCR) TO WS-DISP-2
009270         MOVE SPACES TO PRINT-LINE
009280         STRING WS-DISP-1               DELIMITED BY SIZE
009290                '          '              DELIMITED BY SIZE
009300                WS-DISP-2                DELIMITED BY SIZE
009310             INTO PRINT-LINE
009320         PERFORM 9120-WRITE-PRINT-LINE
009330     END-IF.
009340*---------------------------------------------------------------*
009350 5300-GENDER-DISTRIBUTION.
009360*---------------------------------------------------------------*
009370     MOVE '7. GENDER DISTRIBUTION' TO HL3-SECTION-TITLE.
009380     MOVE 'SEX   COUNT' TO HL4-COLUMN-HEADS.
009390     MOVE 99 TO LINE-COUNT.
009400     PERFORM 9100-PRINT-HEADING-LINES.
009410     MOVE 0 TO WS-GENDER-MALE-COUNT.
009420     MOVE 0 TO WS-GENDER-FEMALE-COUNT.
009430     MOVE 0 TO WS-GENDER-UNKNOWN-COUNT.
009440     PERFORM 5310-TALLY-ONE-PERSON-GENDER
009450         VARYING PT-INDEX FROM 1 BY 1
009460         UNTIL PT-INDEX > PERSON-TABLE-SIZE.
009470     MOVE SPACES TO PRINT-LINE.
009480     MOVE WS-GENDER-MALE-COUNT TO WS-DISP-1.
009490     STRING 'M     ' DELIMITED BY SIZE
009500            WS-DISP-1 DELIMITED BY SIZE
009510         INTO PRINT-LINE.
009520     PERFORM 9120-WRITE-PRINT-LINE.
009530     MOVE SPACES TO PRINT-LINE.
009540     MOVE WS-GENDER-FEMALE-COUNT TO WS-DISP-1.
009550     STRING 'F     ' DELIMITED BY SIZE
009560            WS-DISP-1 DELIMITED BY SIZE
009570         INTO PRINT-LINE.
009580     PERFORM 9120-WRITE-PRINT-LINE.
009590     MOVE SPACES TO PRINT-LINE.
009600     MOVE WS-GENDER-UNKNOWN-COUNT TO WS-DISP-1.
009610     STRING 'U     ' DELIMITED BY SIZE
009620            WS-DISP-1 DELIMITED BY SIZE
009630         INTO PRINT-LINE.
009640     PERFORM 9120-WRITE-PRINT-LINE.
009650     MOVE SPACES TO PRINT-LINE.
009660     MOVE PERSON-TABLE-SIZE TO WS-DISP-1.
009670     STRING 'TOTAL PERSONS . . : ' DELIMITED BY SIZE
009680            WS-DISP-1              DELIMITED BY SIZE
009690         INTO PRINT-LINE.
009700     PERFORM 9120-WRITE-PRINT-LINE.
009710*---------------------------------------------------------------*
009720 5310-TALLY-ONE-PERSON-GENDER.
009730*---------------------------------------------------------------*
009740     EVALUATE PT-SEX(PT-INDEX)
009750         WHEN 'M'
009760             ADD 1 TO WS-GENDER-MALE-COUNT
009770         WHEN 'F'
009780             ADD 1 TO WS-GENDER-FEMALE-COUNT
009790         WHEN OTHER
009800             ADD 1 TO WS-GENDER-UNKNOWN-COUNT
009810     END-EVALUATE.
009820*---------------------------------------------------------------*
009830 5400-LIFESPAN-STATISTICS.
009840*---------------------------------------------------------------*
009850     MOVE '8. LIFESPAN STATISTICS' TO HL3-SECTION-TITLE.
009860     MOVE SPACES TO HL4-COLUMN-HEADS.
009870     MOVE 99 TO LINE-COUNT.
009880     PERFORM 9100-PRINT-HEADING-LINES.
009890     MOVE 0 TO WS-LIFESPAN-COUNT.
009900     MOVE 0 TO WS-LIFESPAN-SUM.
009910     MOVE 0 TO WS-LIFESPAN-MIN.
009920     MOVE 0 TO WS-LIFESPAN-MAX.
009930     PERFORM 5410-ZERO-LIFE-YEARS
009940         VARYING WS-BY-INDEX FROM 1 BY 1
009950         UNTIL WS-BY-INDEX > PERSON-TABLE-SIZE.
009960     PERFORM 5415-ZERO-LIFESPAN-BUCKETS
009970         VARYING WS-LIFESPAN-VALUE FROM 1 BY 1
009980         UNTIL WS-LIFESPAN-VALUE > 151.
009990     PERFORM 5420-FIND-ONE-LIFE-EVENT
010000         VARYING EVT-INDEX FROM 1 BY 1
010010         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
010020     PERFORM 5430-BUCKET-ONE-PERSON-LIFESPAN
010030         VARYING PT-INDEX FROM 1 BY 1
010040         UNTIL PT-INDEX > PERSON-TABLE-SIZE.
010050     IF WS-LIFESPAN-COUNT > 0
010060         COMPUTE WS-LIFESPAN-AVERAGE ROUNDED =
010070             WS-LIFESPAN-SUM / WS-LIFESPAN-COUNT
010080         PERFORM 5440-FIND-MEDIAN-LIFESPAN
010090         MOVE SPACES TO PRINT-LINE
010100         STRING 'AVERAGE . . . . : ' DELIMITED BY SIZE
010110                WS-LIFESPAN-AVERAGE  DELIMITED BY SIZE
010120             INTO PRINT-LINE
010130         PERFORM 9120-WRITE-PRINT-LINE
010140         MOVE SPACES TO PRINT-LINE
010150         MOVE WS-LIFESPAN-MEDIAN TO WS-DISP-1
010160         STRING 'MEDIAN . . . . . : ' DELIMITED BY SIZE
010170                WS-DISP-1             DELIMITED BY SIZE
010180             INTO PRINT-LINE
010190         PERFORM 9120-WRITE-PRINT-LINE
010200         MOVE SPACES TO PRINT-LINE
010210         MOVE WS-LIFESPAN-MIN TO WS-DISP-1
010220         STRING 'MINIMUM . . . . : ' DELIMITED BY SIZE
010230                WS-DISP-1             DELIMITED BY SIZE
010240             INTO PRINT-LINE
010250         PERFORM 9120-WRITE-PRINT-LINE
010260         MOVE SPACES TO PRINT-LINE
010270         MOVE WS-LIFESPAN-MAX TO WS-DISP-1
010280         STRING 'MAXIMUM . . . . : ' DELIMITED BY SIZE
010290                WS-DISP-1             DELIMITED BY SIZE
010300             INTO PRINT-LINE
010310         PERFORM 9120-WRITE-PRINT-LINE
010320         MOVE SPACES TO PRINT-LINE
010330         MOVE WS-LIFESPAN-COUNT TO WS-DISP-1
010340         STRING 'QUALIFYING COUNT : ' DELIMITED BY SIZE
010350                WS-DISP-1             DELIMITED BY SIZE
010360             INTO PRINT-LINE
010370         PERFORM 9120-WRITE-PRINT-LINE
010380     ELSE
010390         MOVE SPACES TO PRINT-LINE
010400         MOVE 'NONE - NO PERSON HAS BOTH A BIRTH AND DEATH DATE'
010410             TO PRINT-LINE
010420         PERFORM 9120-WRITE-PRINT-LINE
010430     END-IF.
010440*---------------------------------------------------------------*
010450 5410-ZERO-LIFE-YEARS.
010460*---------------------------------------------------------------*
010470     MOVE 0 TO WS-BIRTH-YEAR(WS-BY-INDEX).
010480     MOVE 0 TO WS-DEATH-YEAR(WS-BY-INDEX).
010490*---------------------------------------------------------------*
010500 5415-ZERO-LIFESPAN-BUCKETS.
010510*---------------------------------------------------------------*
010520     MOVE 0 TO WS-LIFESPAN-BUCKET(WS-LIFESPAN-VALUE).
010530*---------------------------------------------------------------*
010540* FIRST BIRT/DEAT EVENT PER PERSON ENCOUNTERED WHILE SCANNING -
010550* THE PERSON-TABLE LOOKUP DOUBLES AS THE "PARALLEL ARRAY
010560* SUBSCRIPT", SEE MAINTENANCE LOG 06/30/04.
010570*---------------------------------------------------------------*
010580 5420-FIND-ONE-LIFE-EVENT.
010590*---------------------------------------------------------------*
010600     IF EVT-TYPE-CODE(EVT-INDEX) = 'BIRT' OR
010610        EVT-TYPE-CODE(EVT-INDEX) = 'DEAT'
010620         MOVE EVT-DATE-SORT(EVT-INDEX) TO WS-DATE-SORT-HOLD
010630         IF WS-DATE-SORT-HOLD NOT = SPACES AND WS-DSP-YEAR NUMERIC
010640             SET PT-INDEX TO 1
010650             SEARCH PT-ENTRY
010660                 AT END
010670                     CONTINUE
010680                 WHEN PT-PERSON-ID(PT-INDEX) = EVT-PERSON-ID(EVT-INDEX)
010690                     PERFORM 5421-STORE-LIFE-YEAR
010700             END-SEARCH
010710         END-IF
010720     END-IF.
010730*---------------------------------------------------------------*
010740 5421-STORE-LIFE-YEAR.
010750*---------------------------------------------------------------*
010760     IF EVT-TYPE-CODE(EVT-INDEX) = 'BIRT'
010770         IF WS-BIRTH-YEAR(PT-INDEX) = 0
010780             MOVE WS-DSP-YEAR TO WS-BIRTH-YEAR(PT-INDEX)
010790         END-IF
010800     ELSE
010810         IF WS-DEATH-YEAR(PT-INDEX) = 0
010820             MOVE WS-DSP-YEAR TO WS-DEATH-YEAR(PT-INDEX)
010830         END-IF
010840     END-IF.
010850*---------------------------------------------------------------*
010860 5430-BUCKET-ONE-PERSON-LIFESPAN.
010870*---------------------------------------------------------------*
010880     IF WS-BIRTH-YEAR(PT-INDEX) NOT = 0 AND
010890        WS-DEATH-YEAR(PT-INDEX) NOT = 0
010900         COMPUTE WS-LIFESPAN-VALUE =
010910             WS-DEATH-YEAR(PT-INDEX) - WS-BIRTH-YEAR(PT-INDEX)
010920         IF WS-LIFESPAN-VALUE >= 0 AND WS-LIFESPAN-VALUE <= 150
010930             ADD 1 TO WS-LIFESPAN-BUCKET(WS-LIFESPAN-VALUE + 1)
010940             ADD 1 TO WS-LIFESPAN-COUNT
010950             ADD WS-LIFESPAN-VALUE TO WS-LIFESPAN-SUM
010960             IF WS-LIFESPAN-COUNT = 1
010970                 MOVE WS-LIFESPAN-VALUE TO WS-LIFESPAN-MIN
010980                 MOVE WS-LIFESPAN-VALUE TO WS-LIFESPAN-MAX
010990             ELSE
011000                 IF WS-LIFESPAN-VALUE < WS-LIFESPAN-MIN
011010                     MOVE WS-LIFESPAN-VALUE TO WS-LIFESPAN-MIN
011020                 END-IF
011030                 IF WS-LIFESPAN-VALUE > WS-LIFESPAN-MAX
011040                     MOVE WS-LIFESPAN-VALUE TO WS-LIFESPAN-MAX
011050                 END-IF
011060             END-IF
011070         END-IF
011080     END-IF.
011090*---------------------------------------------------------------*
011100* MEDIAN = VALUE AT ASCENDING POSITION (COUNT/2), INTEGER DIVIDE,
011110* PER SPEC - WALKED OUT OF THE BUCKET TABLE WITHOUT A SORT.
011120*---------------------------------------------------------------*
011130 5440-FIND-MEDIAN-LIFESPAN.
011140*---------------------------------------------------------------*
011150     COMPUTE WS-LIFESPAN-MEDIAN-TARGET = WS-LIFESPAN-COUNT / 2.
011160     MOVE 0 TO WS-LIFESPAN-RUNNING.
011170     MOVE 'N' TO WS-LIFESPAN-FOUND-SW.
011180     MOVE 0 TO WS-LIFESPAN-MEDIAN.
011190     PERFORM 5441-WALK-ONE-LIFESPAN-BUCKET
011200         VARYING WS-LIFESPAN-VALUE FROM 1 BY 1
011210         UNTIL WS-LIFESPAN-VALUE > 151 OR WS-LIFESPAN-FOUND.
011220*---------------------------------------------------------------*
011230 5441-WALK-ONE-LIFESPAN-BUCKET.
011240*---------------------------------------------------------------*
011250     ADD WS-LIFESPAN-BUCKET(WS-LIFESPAN-VALUE) TO WS-LIFESPAN-RUNNING.
011260     IF WS-LIFESPAN-RUNNING > WS-LIFESPAN-MEDIAN-TARGET
011270         COMPUTE WS-LIFESPAN-MEDIAN = WS-LIFESPAN-VALUE - 1
011280         SET WS-LIFESPAN-FOUND TO TRUE
011290     END-IF.
011300*---------------------------------------------------------------*
011310 5500-TOP-LOCATIONS.
011320*---------------------------------------------------------------*
011330     MOVE '9. TOP LOCATIONS' TO HL3-SECTION-TITLE.
011340     MOVE 'CITY                 STATE              COUNTRY            COUNT'
011350         TO HL4-COLUMN-HEADS.
011360     MOVE 99 TO LINE-COUNT.
011370     PERFORM 9100-PRINT-HEADING-LINES.
011380     MOVE 0 TO WS-TOPLOC-TABLE-SIZE.
011390     PERFORM 5510-TALLY-ONE-LOC-EVENT
011400         VARYING EVT-INDEX FROM 1 BY 1
011410         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
011420     PERFORM 5520-GROUP-ONE-LOCATION
011430         VARYING LOC-INDEX FROM 1 BY 1
011440         UNTIL LOC-INDEX > WS-LOCATION-TABLE-SIZE.
011450     PERFORM 5530-SORT-TOPLOC-TABLE.
011460     IF WS-TOPLOC-TABLE-SIZE < 20
011470         MOVE WS-TOPLOC-TABLE-SIZE TO WS-TOPLOC-PRINT-LIMIT
011480     ELSE
011490         MOVE 20 TO WS-TOPLOC-PRINT-LIMIT
011500     END-IF.
011510     PERFORM 5540-PRINT-ONE-TOPLOC
011520         VARYING TOPLOC-INDEX FROM 1 BY 1
011530         UNTIL TOPLOC-INDEX > WS-TOPLOC-PRINT-LIMIT.
011540*---------------------------------------------------------------*
011550 5510-TALLY-ONE-LOC-EVENT.
011560*---------------------------------------------------------------*
011570     IF EVT-LOCATION-ID(EVT-INDEX) NOT = 0
011580         SET LOC-INDEX TO 1
011590         SEARCH LOC-ENTRY
011600             AT END
011610                 CONTINUE
011620             WHEN LOC-LOCATION-ID(LOC-INDEX) = EVT-LOCATION-ID(EVT-INDEX)
011630                 ADD 1 TO LOC-EVENT-COUNT(LOC-INDEX)
011640         END-SEARCH
011650     END-IF.
011660*---------------------------------------------------------------*
011670 5520-GROUP-ONE-LOCATION.
011680*---------------------------------------------------------------*
011690     IF LOC-CITY-NM(LOC-INDEX) NOT = SPACES
011700         MOVE 'N' TO WS-ALREADY-SEEN-SW
011710         SET TOPLOC-INDEX TO 1
011720         SEARCH TOPLOC-ENTRY
011730             AT END
011740                 CONTINUE
011750             WHEN TOPLOC-CITY(TOPLOC-INDEX)    = LOC-CITY-NM(LOC-INDEX)
011760              AND TOPLOC-STATE(TOPLOC-INDEX)   = LOC-STATE-NM(LOC-INDEX)
011770              AND TOPLOC-COUNTRY(TOPLOC-INDEX) = LOC-COUNTRY-NM(LOC-INDEX)
011780                 SET WS-ALREADY-SEEN TO TRUE
011790                 ADD LOC-EVENT-COUNT(LOC-INDEX)
011800                     TO TOPLOC-COUNT(TOPLOC-INDEX)
011810         END-SEARCH
011820         IF NOT WS-ALREADY-SEEN
011830             ADD 1 TO WS-TOPLOC-TABLE-SIZE
011840             MOVE LOC-CITY-NM(LOC-INDEX)
011850                 TO TOPLOC-CITY(WS-TOPLOC-TABLE-SIZE)
011860             MOVE LOC-STATE-NM(LOC-INDEX)
011870                 TO TOPLOC-STATE(WS-TOPLOC-TABLE-SIZE)
011880             MOVE LOC-COUNTRY-NM(LOC-INDEX)
011890                 TO TOPLOC-COUNTRY(WS-TOPLOC-TABLE-SIZE)
011900             MOVE LOC-EVENT-COUNT(LOC-INDEX)
011910                 TO TOPLOC-COUNT(WS-TOPLOC-TABLE-SIZE)
011920         END-IF
011930     END-IF.
011940*---------------------------------------------------------------*
011950* CLASSIC BUBBLE SORT, DESCENDING BY COUNT - TABLE IS SMALL
011960* ENOUGH (DISTINCT CITY/STATE/COUNTRY COMBINATIONS) THAT A
011970* SINGLE SWAP PASS PER ELEMENT IS NO CONCERN.
011980*---------------------------------------------------------------*
011990 5530-SORT-TOPLOC-TABLE.
012000*---------------------------------------------------------------*
012010     PERFORM 5531-SORT-ONE-OUTER-PASS
012020         VARYING WS-TOPLOC-SORT-I FROM 1 BY 1
012030         UNTIL WS-TOPLOC-SORT-I >= WS-TOPLOC-TABLE-SIZE.
012040*---------------------------------------------------------------*
012050 5531-SORT-ONE-OUTER-PASS.
012060*---------------------------------------------------------------*
012070     PERFORM 5532-SORT-ONE-INNER-COMPARE
012080         VARYING WS-TOPLOC-SORT-J FROM 1 BY 1
012090         UNTIL WS-TOPLOC-SORT-J > WS-TOPLOC-TABLE-SIZE - WS-TOPLOC-SORT-I.
012100*---------------------------------------------------------------*
012110 5532-SORT-ONE-INNER-COMPARE.
012120*---------------------------------------------------------------*
012130     IF TOPLOC-COUNT(WS-TOPLOC-SORT-J) <
012140        TOPLOC-COUNT(WS-TOPLOC-SORT-J + 1)
012150         MOVE TOPLOC-CITY(WS-TOPLOC-SORT-J)    TO WS-TOPLOC-HOLD-CITY
012160         MOVE TOPLOC-STATE(WS-TOPLOC-SORT-J)   TO WS-TOPLOC-HOLD-STATE
012170         MOVE TOPLOC-COUNTRY(WS-TOPLOC-SORT-J) TO WS-TOPLOC-HOLD-COUNTRY
012180         MOVE TOPLOC-COUNT(WS-TOPLOC-SORT-J)   TO WS-TOPLOC-HOLD-COUNT
012190         MOVE TOPLOC-CITY(WS-TOPLOC-SORT-J + 1)
012200             TO TOPLOC-CITY(WS-TOPLOC-SORT-J)
012210         MOVE TOPLOC-STATE(WS-TOPLOC-SORT-J + 1)
012220             TO TOPLOC-STATE(WS-TOPLOC-SORT-J)
012230         MOVE TOPLOC-COUNTRY(WS-TOPLOC-SORT-J + 1)
012240             TO TOPLOC-COUNTRY(WS-TOPLOC-SORT-J)
012250         MOVE TOPLOC-COUNT(WS-TOPLOC-SORT-J + 1)
012260             TO TOPLOC-COUNT(WS-TOPLOC-SORT-J)
012270         MOVE WS-TOPLOC-HOLD-CITY
012280             TO TOPLOC-CITY(WS-TOPLOC-SORT-J + 1)
012290         MOVE WS-TOPLOC-HOLD-STATE
012300             TO TOPLOC-STATE(WS-TOPLOC-SORT-J + 1)
012310         MOVE WS-TOPLOC-HOLD-COUNTRY
012320             TO TOPLOC-COUNTRY(WS-TOPLOC-SORT-J + 1)
012330         MOVE WS-TOPLOC-HOLD-COUNT
012340             TO TOPLOC-COUNT(WS-TOPLOC-SORT-J + 1)
012350     END-IF.
012360*---------------------------------------------------------------*
012370 5540-PRINT-ONE-TOPLOC.
012380*---------------------------------------------------------------*
012390     MOVE SPACES TO PRINT-LINE.
012400     MOVE TOPLOC-COUNT(TOPLOC-INDEX) TO WS-DISP-1.
012410     STRING TOPLOC-CITY(TOPLOC-INDEX)    DELIMITED BY SIZE
012420            ' '                           DELIMITED BY SIZE
012430            TOPLOC-STATE(TOPLOC-INDEX)   DELIMITED BY SIZE
012440            ' '                           DELIMITED BY SIZE
012450            TOPLOC-COUNTRY(TOPLOC-INDEX) DELIMITED BY SIZE
012460            ' '                           DELIMITED BY SIZE
012470            WS-DISP-1                    DELIMITED BY SIZE
012480         INTO PRINT-LINE.
012490     PERFORM 9120-WRITE-PRINT-LINE.
012500*---------------------------------------------------------------*
012510* 9A/9B - ORIGINS BY COUNTRY, BIRTH EVENTS THEN DEATH EVENTS.
012520* USES THE GENERIC LABEL/COUNT TABLE - SEE TICKET GED-97.
012530*---------------------------------------------------------------*
012540 5600-ORIGINS-BY-COUNTRY.
012550*---------------------------------------------------------------*
012560     MOVE '9A. ORIGINS - BIRTH EVENTS BY COUNTRY' TO HL3-SECTION-TITLE.
012570     MOVE 'COUNTRY                               COUNT'
012580         TO HL4-COLUMN-HEADS.
012590     MOVE 99 TO LINE-COUNT.
012600     PERFORM 9100-PRINT-HEADING-LINES.
012610     PERFORM 7590-RESET-GENERIC-AGG.
012620     MOVE 'BIRT' TO WS-ANCS-ACTION-CODE.
012630     PERFORM 5610-TALLY-ONE-COUNTRY-EVENT
012640         VARYING EVT-INDEX FROM 1 BY 1
012650         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
012660     PERFORM 7500-SORT-AND-PRINT-GENERIC-AGG.
012670     MOVE '9B. ORIGINS - DEATH EVENTS BY COUNTRY' TO HL3-SECTION-TITLE.
012680     MOVE 99 TO LINE-COUNT.
012690     PERFORM 9100-PRINT-HEADING-LINES.
012700     PERFORM 7590-RESET-GENERIC-AGG.
012710     MOVE 'DEAT' TO WS-ANCS-ACTION-CODE.
012720     PERFORM 5610-TALLY-ONE-COUNTRY-EVENT
012730         VARYING EVT-INDEX FROM 1 BY 1
012740         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
012750     PERFORM 7500-SORT-AND-PRINT-GENERIC-AGG.
012760*---------------------------------------------------------------*
012770* WS-ANCS-ACTION-CODE IS BORROWED HERE PURELY AS A 4-BYTE SCRATCH
012780* HOLDING THE EVENT TYPE CODE WE ARE FILTERING ON THIS PASS -
012790* SECTION 10 RESETS IT BEFORE THE REAL CALL TO GEDANCS.
012800*---------------------------------------------------------------*
012810 5610-TALLY-ONE-COUNTRY-EVENT.
012820*---------------------------------------------------------------*
012830     IF EVT-TYPE-CODE(EVT-INDEX) = WS-ANCS-ACTION-CODE AND
012840        EVT-LOCATION-ID(EVT-INDEX) NOT = 0
012850         SET LOC-INDEX TO 1
012860         SEARCH LOC-ENTRY
012870             AT END
012880                 CONTINUE
012890             WHEN LOC-LOCATION-ID(LOC-INDEX) = EVT-LOCATION-ID(EVT-INDEX)
012900                 IF LOC-COUNTRY-NM(LOC-INDEX) NOT = SPACES
012910                     MOVE SPACES TO GAG-LABEL(1)
012920                     PERFORM 7510-ADD-ONE-GENERIC-LABEL
012930                 END-IF
012940         END-SEARCH
012950     END-IF.
012960*---------------------------------------------------------------*
012970* 9C/9D - ORIGINS BY STATE, BIRTH EVENTS THEN DEATH EVENTS.
012980*---------------------------------------------------------------*
012990 5700-ORIGINS-BY-STATE.
013000*---------------------------------------------------------------*
013010     MOVE '9C. ORIGINS - BIRTH EVENTS BY STATE' TO HL3-SECTION-TITLE.
013020     MOVE 'STATE, COUNTRY                         COUNT'
013030         TO HL4-COLUMN-HEADS.
013040     MOVE 99 TO LINE-COUNT.
013050     PERFORM 9100-PRINT-HEADING-LINES.
013060     PERFORM 7590-RESET-GENERIC-AGG.
013070     MOVE 'BIRT' TO WS-ANCS-ACTION-CODE.
013080     PERFORM 5710-TALLY-ONE-STATE-EVENT
013090         VARYING EVT-INDEX FROM 1 BY 1
013100         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
013110     PERFORM 7500-SORT-AND-PRINT-GENERIC-AGG.
013120     MOVE '9D. ORIGINS - DEATH EVENTS BY STATE' TO HL3-SECTION-TITLE.
013130     MOVE 99 TO LINE-COUNT.
013140     PERFORM 9100-PRINT-HEADING-LINES.
013150     PERFORM 7590-RESET-GENERIC-AGG.
013160     MOVE 'DEAT' TO WS-ANCS-ACTION-CODE.
013170     PERFORM 5710-TALLY-ONE-STATE-EVENT
013180         VARYING EVT-INDEX FROM 1 BY 1
013190         UNTIL EVT-INDEX > EVENT-TABLE-SIZE.
013200     PERFORM 7500-SORT-AND-PRINT-GENERIC-AGG.
013210*---------------------------------------------------------------*
013220 5710-TALLY-ONE-STATE-EVENT.
013230*---------------------------------------------------------------*
013240     IF EVT-TYPE-CODE(EVT-INDEX) = WS-ANCS-ACTION-CODE AND
013250        EVT-LOCATION-ID(EVT-INDEX) NOT = 0
013260         SET LOC-INDEX TO 1
013270         SEARCH LOC-ENTRY
013280             AT END
013290                 CONTINUE
013300             WHEN LOC-LOCATION-ID(LOC-INDEX) = EVT-LOCATION-ID(EVT-INDEX)
013310                IF LOC-STATE-NM(LOC-INDEX) NOT = SPACES
013320                    MOVE SPACES TO GAG-LABEL(1)
013330                    PERFORM 5712-TRIM-STATE-LEN
013340                    IF LOC-COUNTRY-NM(LOC-INDEX) NOT = SPACES
013350                        PERFORM 5714-TRIM-COUNTRY-LEN
013360                        STRING LOC-STATE-NM(LOC-INDEX)
013370                                   (1:WS-GAG-STATE-LEN)  DELIMITED BY SIZE
013380                               ', '                      DELIMITED BY SIZE
013390                               LOC-COUNTRY-NM(LOC-INDEX)
013400                                   (1:WS-GAG-COUNTRY-LEN) DELIMITED BY SIZE
013410                            INTO GAG-LABEL(1)
013420                    ELSE
013430                        STRING LOC-STATE-NM(LOC-INDEX)
013440                                   (1:WS-GAG-STATE-LEN)  DELIMITED BY SIZE
013450                            INTO GAG-LABEL(1)
013460                    END-IF
013470                    PERFORM 7511-ADD-PREBUILT-GENERIC-LABEL
013480                END-IF
013490         END-SEARCH
013500     END-IF.
013510*---------------------------------------------------------------*
013520* 5712/5714 RIGHT-TRIM LOC-STATE-NM/LOC-COUNTRY-NM FOR THE 9C/9D
013530* LABEL ABOVE.  A PLAIN DELIMITED BY SPACE WOULD CUT A MULTI-WORD
013540* NAME LIKE "NEW YORK" OR "UNITED STATES" OFF AT ITS FIRST BLANK,
013550* SO INSTEAD WE WALK BACK FROM THE END OF THE 30-BYTE FIELD TO THE
013560* LAST NON-BLANK COLUMN AND REFERENCE-MODIFY THE STRING ON THAT.
013570*---------------------------------------------------------------*
013580 5712-TRIM-STATE-LEN.
013590*---------------------------------------------------------------*
013600     PERFORM 5713-SCAN-STATE-BACK
013610         VARYING WS-GAG-STATE-LEN FROM 30 BY -1
013620         UNTIL WS-GAG-STATE-LEN = 0 OR
013630               LOC-STATE-NM(LOC-INDEX)(WS-GAG-STATE-LEN:1) NOT = SPACE.
013640*---------------------------------------------------------------*
013650 5713-SCAN-STATE-BACK.
013660*---------------------------------------------------------------*
013670     CONTINUE.
013680*---------------------------------------------------------------*
013690 5714-TRIM-COUNTRY-LEN.
013700*---------------------------------------------------------------*
013710     PERFORM 5715-SCAN-COUNTRY-BACK
013720         VARYING WS-GAG-COUNTRY-LEN FROM 30 BY -1
013730         UNTIL WS-GAG-COUNTRY-LEN = 0 OR
013740               LOC-COUNTRY-NM(LOC-INDEX)(WS-GAG-COUNTRY-LEN:1)
013750                   NOT = SPACE.
013760*---------------------------------------------------------------*
013770 5715-SCAN-COUNTRY-BACK.
013780*---------------------------------------------------------------*
013790     CONTINUE.
013800*---------------------------------------------------------------*
013810 7500-SORT-AND-PRINT-GENERIC-AGG.
013820*---------------------------------------------------------------*
013830     PERFORM 7501-SORT-ONE-OUTER-PASS
013840         VARYING WS-GAG-SORT-I FROM 1 BY 1
013850         UNTIL WS-GAG-SORT-I >= WS-GENERIC-AGG-SIZE.
013860     IF WS-GENERIC-AGG-SIZE < 20
013870         MOVE WS-GENERIC-AGG-SIZE TO WS-GAG-PRINT-LIMIT
013880     ELSE
013890         MOVE 20 TO WS-GAG-PRINT-LIMIT
013900     END-IF.
013910     PERFORM 7503-PRINT-ONE-GENERIC-ENTRY
013920         VARYING GAG-INDEX FROM 1 BY 1
013930         UNTIL GAG-INDEX > WS-GAG-PRINT-LIMIT.
013940*---------------------------------------------------------------*
013950 7501-SORT-ONE-OUTER-PASS.
013960*---------------------------------------------------------------*
013970     PERFORM 7502-SORT-ONE-INNER-COMPARE
013980         VARYING WS-GAG-SORT-J FROM 1 BY 1
013990         UNTIL WS-GAG-SORT-J > WS-GENERIC-AGG-SIZE - WS-GAG-SORT-I.
014000*---------------------------------------------------------------*
014010 7502-SORT-ONE-INNER-COMPARE.
014020*---------------------------------------------------------------*
014030     IF GAG-COUNT(WS-GAG-SORT-J) < GAG-COUNT(WS-GAG-SORT-J + 1)
014040         MOVE GAG-LABEL(WS-GAG-SORT-J) TO WS-GAG-HOLD-LABEL
014050         MOVE GAG-COUNT(WS-GAG-SORT-J) TO WS-GAG-HOLD-COUNT
014060         MOVE GAG-LABEL(WS-GAG-SORT-J + 1) TO GAG-LABEL(WS-GAG-SORT-J)
014070         MOVE GAG-COUNT(WS-GAG-SORT-J + 1) TO GAG-COUNT(WS-GAG-SORT-J)
014080         MOVE WS-GAG-HOLD-LABEL TO GAG-LABEL(WS-GAG-SORT-J + 1)
014090         MOVE WS-GAG-HOLD-COUNT TO GAG-COUNT(WS-GAG-SORT-J + 1)
014100     END-IF.
014110*---------------------------------------------------------------*
014120 7503-PRINT-ONE-GENERIC-ENTRY.
014130*---------------------------------------------------------------*
014140     MOVE SPACES TO PRINT-LINE.
014150     MOVE GAG-COUNT(GAG-INDEX) TO WS-DISP-1.
014160     STRING GAG-LABEL(GAG-INDEX) DELIMITED BY SIZE
014170            ' '                  DELIMITED BY SIZE
014180            WS-DISP-1            DELIMITED BY SIZE
014190         INTO PRINT-LINE.
014200     PERFORM 9120-WRITE-PRINT-LINE.
014210*---------------------------------------------------------------*
014220 7510-ADD-ONE-GENERIC-LABEL.
014230*---------------------------------------------------------------*
014240     MOVE LOC-COUNTRY-NM(LOC-INDEX) TO GAG-LABEL(1).
014250     PERFORM 7511-ADD-PREBUILT-GENERIC-LABEL.
014260*---------------------------------------------------------------*
014270* GAG-LABEL(1) MUST BE BUILT BY THE CALLER BEFORE THIS PARAGRAPH
014280* RUNS - SUBSCRIPT 1 IS JUST A SCRATCH SLOT BORROWED FOR THE
014290* COMPARE/BUILD STEP BEFORE WE KNOW THE REAL TABLE POSITION.
014300*---------------------------------------------------------------*
014310 7511-ADD-PREBUILT-GENERIC-LABEL.
014320*---------------------------------------------------------------*
014330     MOVE GAG-LABEL(1) TO WS-GAG-HOLD-LABEL.
014340     MOVE 'N' TO WS-ALREADY-SEEN-SW.
014350     SET GAG-INDEX TO 1.
014360     SEARCH GAG-ENTRY
014370         AT END
014380             CONTINUE
014390         WHEN GAG-LABEL(GAG-INDEX) = WS-GAG-HOLD-LABEL
014400             SET WS-ALREADY-SEEN TO TRUE
014410             ADD 1 TO GAG-COUNT(GAG-INDEX)
014420     END-SEARCH.
014430     IF NOT WS-ALREADY-SEEN
014440         ADD 1 TO WS-GENERIC-AGG-SIZE
014450         MOVE WS-GAG-HOLD-LABEL TO GAG-LABEL(WS-GENERIC-AGG-SIZE)
014460         MOVE 1 TO GAG-COUNT(WS-GENERIC-AGG-SIZE)
014470     END-IF.
014480*---------------------------------------------------------------*
014490 7590-RESET-GENERIC-AGG.
014500*---------------------------------------------------------------*
014510     MOVE 0 TO WS-GENERIC-AGG-SIZE.
014520*---------------------------------------------------------------*
014530 6000-ANCESTRY-DEMO.
014540*---------------------------------------------------------------*
014550     MOVE '10. ANCESTRY DEMO' TO HL3-SECTION-TITLE.
014560     MOVE SPACES TO HL4-COLUMN-HEADS.
014570     MOVE 99 TO LINE-COUNT.
014580     PERFORM 9100-PRINT-HEADING-LINES.
014590     IF PERSON-TABLE-SIZE > 0
014600         MOVE PT-PERSON-ID(1) TO WS-ANCS-ROOT-ID
014610         MOVE PT-PERSON-ID(PERSON-TABLE-SIZE) TO WS-ANCS-SECOND-ID
014620         MOVE 3 TO WS-ANCS-GENERATIONS
014630         MOVE SPACES TO PRINT-LINE
014640         STRING 'ROOT PERSON: ' DELIMITED BY SIZE
014650                WS-ANCS-ROOT-ID DELIMITED BY SIZE
014660             INTO PRINT-LINE
014670         PERFORM 9120-WRITE-PRINT-LINE
014680         MOVE SPACES TO PRINT-LINE
014690         PERFORM 9120-WRITE-PRINT-LINE
014700         MOVE SPACES TO PRINT-LINE
014710         MOVE 'ANCESTORS, 3 GENERATIONS -' TO PRINT-LINE
014720         PERFORM 9120-WRITE-PRINT-LINE
014730         MOVE 'ANC' TO WS-ANCS-ACTION-CODE
014740         PERFORM 6100-CALL-GEDANCS
014750         PERFORM 6200-PRINT-GENERATION-RESULTS
014760             VARYING WS-ANCS-RESULT-IDX FROM 1 BY 1
014770             UNTIL WS-ANCS-RESULT-IDX > WS-ANCS-RESULT-COUNT
014780         MOVE SPACES TO PRINT-LINE
014790         PERFORM 9120-WRITE-PRINT-LINE
014800         MOVE SPACES TO PRINT-LINE
014810         MOVE 'DESCENDANTS, 3 GENERATIONS -' TO PRINT-LINE
014820         PERFORM 9120-WRITE-PRINT-LINE
014830         MOVE 'DSC' TO WS-ANCS-ACTION-CODE
014840         PERFORM 6100-CALL-GEDANCS
014850         PERFORM 6200-PRINT-GENERATION-RESULTS
014860             VARYING WS-ANCS-RESULT-IDX FROM 1 BY 1
014870             UNTIL WS-ANCS-RESULT-IDX > WS-ANCS-RESULT-COUNT
014880         MOVE SPACES TO PRINT-LINE
014890         PERFORM 9120-WRITE-PRINT-LINE
014900         MOVE SPACES TO PRINT-LINE
014910         STRING 'SHORTEST PATH ' DELIMITED BY SIZE
014920                WS-ANCS-ROOT-ID  DELIMITED BY SIZE
014930                ' TO '           DELIMITED BY SIZE
014940                WS-ANCS-SECOND-ID DELIMITED BY SIZE
014950                ' -'             DELIMITED BY SIZE
014960             INTO PRINT-LINE
014970         PERFORM 9120-WRITE-PRINT-LINE
014980         MOVE 'PTH' TO WS-ANCS-ACTION-CODE
014990         PERFORM 6100-CALL-GEDANCS
015000         PERFORM 6300-PRINT-PATH-RESULTS
015010             VARYING WS-ANCS-RESULT-IDX FROM 1 BY 1
015020             UNTIL WS-ANCS-RESULT-IDX > WS-ANCS-RESULT-COUNT
015030         MOVE SPACES TO PRINT-LINE
015040         STRING 'SUMMARY: ' DELIMITED BY SIZE
015050                WS-ANCS-PATH-DESCRIPTION DELIMITED BY SIZE
015060             INTO PRINT-LINE
015070         PERFORM 9120-WRITE-PRINT-LINE
015080     ELSE
015090         MOVE SPACES TO PRINT-LINE
015100         MOVE 'NO PERSONS LOADED - ANCESTRY DEMO SKIPPED'
015110             TO PRINT-LINE
015120         PERFORM 9120-WRITE-PRINT-LINE
015130     END-IF.
015140*---------------------------------------------------------------*
015150 6100-CALL-GEDANCS.
015160*---------------------------------------------------------------*
015170     MOVE 0 TO WS-ANCS-RESULT-COUNT.
015180     MOVE SPACES TO WS-ANCS-PATH-DESCRIPTION.
015190     MOVE WS-ANCS-ACTION-CODE  TO WS-ACE-ACTION.
015200     MOVE WS-ANCS-ROOT-ID      TO WS-ACE-ROOT.
015210     MOVE WS-ANCS-SECOND-ID    TO WS-ACE-SECOND.
015220     MOVE WS-ANCS-GENERATIONS  TO WS-ACE-GENERATIONS.
015230     DISPLAY 'GEDRPT - CALLING GEDANCS, PARMS: '
015240         WS-ANCS-CALL-PARMS-RAW.
015250     CALL 'GEDANCS' USING PERSON-TABLE-SIZE
015260                           PERSON-TABLE-INDEX
015270                           PERSON-TABLE
015280                           FAMILY-TABLE-SIZE
015290                           FAMILY-TABLE-INDEX
015300                           FAMILY-TABLE
015310                           FAMCHLD-TABLE-SIZE
015320                           FAMCHLD-TABLE-INDEX
015330                           FAMCHLD-TABLE
015340                           WS-ANCS-ACTION-CODE
015350                           WS-ANCS-ROOT-ID
015360                           WS-ANCS-SECOND-ID
015370                           WS-ANCS-GENERATIONS
015380                           WS-ANCS-RESULT-COUNT
015390                           WS-ANCS-RESULT-INDEX
015400                           WS-ANCS-RESULT-TABLE
015410                           WS-ANCS-PATH-DESCRIPTION.
015420*---------------------------------------------------------------*
015430 6200-PRINT-GENERATION-RESULTS.
015440*---------------------------------------------------------------*
015450     MOVE SPACES TO WS-PERSON-NAME-OUT.
015460     SET PT-INDEX TO 1.
015470     SEARCH PT-ENTRY
015480         AT END
015490             CONTINUE
015500         WHEN PT-PERSON-ID(PT-INDEX) =
015510                 WS-ANCS-RESULT-PERSON-ID(WS-ANCS-RESULT-IDX)
015520             PERFORM 8000-BUILD-PT-NAME
015530     END-SEARCH.
015540     MOVE SPACES TO PRINT-LINE.
015550     STRING 'GEN '          DELIMITED BY SIZE
015560            WS-ANCS-RESULT-GENERATION(WS-ANCS-RESULT-IDX)
015570                            DELIMITED BY SIZE
015580            ' - '           DELIMITED BY SIZE
015590            WS-PERSON-NAME-OUT DELIMITED BY SIZE
015600         INTO PRINT-LINE.
015610     PERFORM 9120-WRITE-PRINT-LINE.
015620*---------------------------------------------------------------*
015630 6300-PRINT-PATH-RESULTS.
015640*---------------------------------------------------------------*
015650     MOVE SPACES TO WS-PERSON-NAME-OUT.
015660     SET PT-INDEX TO 1.
015670     SEARCH PT-ENTRY
015680         AT END
015690             CONTINUE
015700         WHEN PT-PERSON-ID(PT-INDEX) =
015710                 WS-ANCS-RESULT-PERSON-ID(WS-ANCS-RESULT-IDX)
015720             PERFORM 8000-BUILD-PT-NAME
015730     END-SEARCH.
015740     MOVE SPACES TO PRINT-LINE.
015750     SET WS-DISP-1 TO WS-ANCS-RESULT-IDX.
015760     STRING '  '            DELIMITED BY SIZE
015770            WS-DISP-1       DELIMITED BY SIZE
015780            '. '            DELIMITED BY SIZE
015790            WS-PERSON-NAME-OUT DELIMITED BY SIZE
015800            ' ('            DELIMITED BY SIZE
015810            WS-ANCS-RESULT-LABEL(WS-ANCS-RESULT-IDX)
015820                            DELIMITED BY SIZE
015830            ')'             DELIMITED BY SIZE
015840         INTO PRINT-LINE.
015850     PERFORM 9120-WRITE-PRINT-LINE.
015860*---------------------------------------------------------------*
015870 8000-BUILD-PT-NAME.
015880*---------------------------------------------------------------*
015890     MOVE SPACES TO WS-PERSON-NAME-OUT.
015900     IF PT-FIRST-NAME(PT-INDEX) = SPACES AND
015910        PT-LAST-NAME(PT-INDEX)  = SPACES
015920         MOVE '(Unknown)' TO WS-PERSON-NAME-OUT
015930     ELSE
015940         STRING PT-FIRST-NAME(PT-INDEX) DELIMITED BY SPACE
015950                ' '                      DELIMITED BY SIZE
015960                PT-LAST-NAME(PT-INDEX)   DELIMITED BY SPACE
015970             INTO WS-PERSON-NAME-OUT
015980     END-IF.
015990*---------------------------------------------------------------*
016000 8000-CLOSE-FILES.
016010*---------------------------------------------------------------*
016020     CLOSE PERSON-IN
016030           FAMILY-IN
016040           FAMCHLD-IN
016050           EVENT-IN
016060           LOCATION-IN
016070           CONFLICT-IN
016080           PRINT-FILE.
016090*---------------------------------------------------------------*
016100* PAGE-HEADING / PRINT-LINE CONTROL - MODELED ON CBL-COV19USA.CBL.
016110*---------------------------------------------------------------*
016120 9100-PRINT-HEADING-LINES.
016130*---------------------------------------------------------------*
016140     PERFORM 9110-WRITE-TOP-OF-PAGE.
016150     ADD 1 TO PAGE-COUNT.
016160     MOVE PAGE-COUNT TO HL1-PAGE-NO.
016170     MOVE HEADING-LINE-1 TO PRINT-LINE.
016180     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
016190     MOVE HEADING-LINE-2 TO PRINT-LINE.
016200     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
016210     MOVE HEADING-LINE-3 TO PRINT-LINE.
016220     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
016230     MOVE HEADING-LINE-4 TO PRINT-LINE.
016240     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
016250     MOVE SPACES TO PRINT-LINE.
016260     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
016270     MOVE 6 TO LINE-COUNT.
016280*---------------------------------------------------------------*
016290 9110-WRITE-TOP-OF-PAGE.
016300*---------------------------------------------------------------*
016310     WRITE PRINT-RECORD AFTER ADVANCING PAGE.
016320*---------------------------------------------------------------*
016330 9120-WRITE-PRINT-LINE.
016340*---------------------------------------------------------------*
016350     IF LINE-COUNT > LINES-ON-PAGE
016360         PERFORM 9100-PRINT-HEADING-LINES
016370     END-IF.
016380     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
016390     ADD LINE-SPACEING TO LINE-COUNT.
