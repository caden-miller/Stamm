000010*------------------------------------------------------------*
000020* EVENT-TYPE REFERENCE TABLE -- SEEDED AT COMPILE TIME        *
000030* EIGHTEEN GEDCOM EVENT TAGS THIS SHOP RECOGNIZES, THEIR      *
000040* REPORT LABEL AND THEIR PRINT ORDER FOR THE EVENTS-BY-TYPE   *
000050* SECTION OF THE RUN REPORT (GEDRPT 5000-EVENTS-BY-TYPE).     *
000060* TABLE IS BUILT AS NAMED VALUE CONSTANTS THEN REDEFINED AS   *
000070* AN OCCURS TABLE SO 8000-LOOKUP-EVENT-TYPE CAN SEARCH IT.    *
000080*------------------------------------------------------------*
000090 01  EVENT-TYPE-SEED-AREA.
000100     05  FILLER PIC X(26) VALUE 'BIRTBirth               01'.
000110     05  FILLER PIC X(26) VALUE 'DEATDeath               02'.
000120     05  FILLER PIC X(26) VALUE 'MARRMarriage            03'.
000130     05  FILLER PIC X(26) VALUE 'DIV Divorce             04'.
000140     05  FILLER PIC X(26) VALUE 'IMMIImmigration         05'.
000150     05  FILLER PIC X(26) VALUE 'EMIGEmigration          06'.
000160     05  FILLER PIC X(26) VALUE 'BURIBurial              07'.
000170     05  FILLER PIC X(26) VALUE 'CENSCensus              08'.
000180     05  FILLER PIC X(26) VALUE 'RESIResidence           09'.
000190     05  FILLER PIC X(26) VALUE 'NATUNaturalization      10'.
000200     05  FILLER PIC X(26) VALUE 'OCCUOccupation          11'.
000210     05  FILLER PIC X(26) VALUE 'BAPMBaptism             12'.
000220     05  FILLER PIC X(26) VALUE 'CHR Christening         13'.
000230     05  FILLER PIC X(26) VALUE 'PROBProbate             14'.
000240     05  FILLER PIC X(26) VALUE 'WILLWill                15'.
000250     05  FILLER PIC X(26) VALUE 'GRADGraduation          16'.
000260     05  FILLER PIC X(26) VALUE 'RETIRetirement          17'.
000270     05  FILLER PIC X(26) VALUE 'EVENOther Event         99'.
000280*------------------------------------------------------------*
000290 01  EVENT-TYPE-TABLE REDEFINES EVENT-TYPE-SEED-AREA.
000300     05  EVENT-TYPE-ENTRY OCCURS 18 TIMES
000310             INDEXED BY ET-INDEX.
000320         10  ET-CODE                      PIC X(04).
000330         10  ET-LABEL                     PIC X(20).
000340         10  ET-SORT-ORDER                PIC 9(02).
