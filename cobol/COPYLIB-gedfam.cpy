000010*------------------------------------------------------------*
000020* FAMILY MASTER RECORD AND FAMILY-CHILD LINK RECORD           *
000030* BOTH RECORDS ARE PACKED AT THEIR SPECIFIED LENGTH WITH NO   *
000040* ROOM LEFT FOR A FILLER PAD -- SEE MAINTENANCE LOG, GEDLOAD. *
000050*------------------------------------------------------------*
000060 01  FAMILY-RECORD.
000070     05  FAMILY-ID                        PIC 9(06).
000080     05  GEDCOM-ID                        PIC X(22).
000090     05  HUSBAND-ID                       PIC 9(06).
000100     05  WIFE-ID                          PIC 9(06).
000110*------------------------------------------------------------*
000120 01  FAMCHLD-RECORD.
000130     05  FC-FAMILY-ID                     PIC 9(06).
000140     05  FC-CHILD-ID                      PIC 9(06).
