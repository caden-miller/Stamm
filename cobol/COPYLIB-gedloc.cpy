000010*------------------------------------------------------------*
000020* LOCATION MASTER RECORD                                      *
000030* ONE ENTRY PER DISTINCT PLAC TEXT.  NORMALIZED IS THE PLACE  *
000040* TEXT TITLE-CASED AND RUN THROUGH THE STATE-ABBREVIATION     *
000050* LOOKUP (6000-NORMALIZE-LOCATION IN GEDLOAD).                *
000060*------------------------------------------------------------*
000070 01  LOCATION-RECORD.
000080     05  LOCATION-ID                      PIC 9(06).
000090     05  RAW-TEXT                         PIC X(80).
000100     05  NORMALIZED-TEXT                  PIC X(80).
000110     05  LOCATION-PARTS.
000120         10  LOC-CITY                     PIC X(30).
000130         10  LOC-COUNTY                   PIC X(30).
000140         10  LOC-STATE                    PIC X(30).
000150         10  LOC-COUNTRY                  PIC X(30).
000160     05  GEOCODE-STATUS                   PIC X(08).
000170         88  GEOCODE-PENDING                 VALUE 'PENDING '.
000180     05  FILLER                           PIC X(06).
