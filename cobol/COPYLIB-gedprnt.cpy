000010*------------------------------------------------------------*
000020* PRINT-CONTROL WORKING STORAGE -- SHARED BY GEDRPT'S PAGE-   *
000030* HEADING PARAGRAPHS (9100-PRINT-HEADING-LINES ETC).          *
000040*------------------------------------------------------------*
000050 01  WS-PRINT-CONTROL.
000060     05  LINE-COUNT                       PIC S9(03) COMP
000070                                           VALUE +99.
000080     05  PAGE-COUNT                       PIC S9(03) COMP
000090                                           VALUE +0.
000100     05  LINE-SPACEING                    PIC S9(01) COMP
000110                                           VALUE +1.
000120     05  LINES-ON-PAGE                     PIC S9(03) COMP
000130                                           VALUE +55.
000140     05  WS-CURRENT-DATE-DATA.
000150         10  WS-CURRENT-YEAR              PIC 9(04).
000160         10  WS-CURRENT-MONTH             PIC 9(02).
000170         10  WS-CURRENT-DAY                PIC 9(02).
000180     05  FILLER                           PIC X(04).
