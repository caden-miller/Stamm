000010*------------------------------------------------------------*
000020* EVENT MASTER RECORD                                         *
000030* ONE ENTRY PER BIRT/DEAT/MARR/ETC TAG FOUND UNDER AN INDI OR *
000040* FAM RECORD.  FAMILY-ID IS ZERO FOR A PERSON-LEVEL EVENT.    *
000050* DATE-SORT/DATE-END ARE SET BY THE DATE NORMALIZER (5000-    *
000060* NORMALIZE-DATE IN GEDLOAD) TO ISO YYYY-MM-DD FOR RANGE       *
000070* COMPARES; A LEXICAL COMPARE OF THE TEN BYTES SORTS CORRECTLY.*
000080*------------------------------------------------------------*
000090 01  EVENT-RECORD.
000100     05  EVENT-ID                         PIC 9(06).
000110     05  EVENT-PERSON-ID                  PIC 9(06).
000120     05  EVENT-FAMILY-ID                  PIC 9(06).
000130     05  EVENT-TYPE-CODE                  PIC X(04).
000140     05  EVENT-LOCATION-ID                PIC 9(06).
000150     05  EVENT-DATE.
000160         10  DATE-RAW                     PIC X(35).
000170         10  DATE-SORT                    PIC X(10).
000180         10  DATE-END                     PIC X(10).
000190         10  DATE-PRECISION               PIC X(09).
000200     05  VALIDATION-STATUS                PIC X(12).
000210         88  EVENT-UNVALIDATED              VALUE 'UNVALIDATED '.
000220         88  EVENT-IN-CONFLICT              VALUE 'CONFLICT    '.
000230         88  EVENT-VALID                    VALUE 'VALID       '.
000240         88  EVENT-NEEDS-REVIEW             VALUE 'NEEDS_REVIEW'.
000250     05  EVENT-DESCRIPTION                PIC X(60).
000260     05  FILLER                           PIC X(56).
