000010*------------------------------------------------------------*
000020* PERSON MASTER RECORD                                        *
000030* ONE ENTRY PER INDIVIDUAL PARSED FROM THE GEDCOM SUBMISSION. *
000040* GEDCOM-ID CARRIES THE ORIGINAL @Ixxxx@ CROSS-REFERENCE SO   *
000050* THE LOAD STEP CAN RE-RESOLVE FAM LINKS ON A SECOND PASS.    *
000060*------------------------------------------------------------*
000070 01  PERSON-RECORD.
000080     05  PERSON-ID                        PIC 9(06).
000090     05  GEDCOM-ID                        PIC X(22).
000100     05  PERSON-NAME.
000110         10  FIRST-NAME                   PIC X(40).
000120         10  LAST-NAME                    PIC X(40).
000130         10  MAIDEN-NAME                  PIC X(40).
000140     05  SEX                              PIC X(01).
000150         88  SEX-MALE                       VALUE 'M'.
000160         88  SEX-FEMALE                     VALUE 'F'.
000170         88  SEX-UNKNOWN                    VALUE 'U'.
000180     05  NEEDS-REVIEW                     PIC 9(01).
000190         88  PERSON-NEEDS-REVIEW            VALUE 1.
000200         88  PERSON-REVIEW-CLEAR            VALUE 0.
000210     05  FILLER                           PIC X(06).
