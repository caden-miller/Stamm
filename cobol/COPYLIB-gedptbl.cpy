000010*------------------------------------------------------------*
000020* PERSON-TABLE -- IN-MEMORY SUBSTITUTE FOR KEYED ACCESS TO    *
000030* THE PERSON MASTER.  BUILT BY A 1000-LOAD-TABLE PARAGRAPH IN *
000040* EVERY PROGRAM THAT NEEDS PERSON-ID LOOKUP, SEARCHED BY      *
000050* PT-PERSON-ID.  ALSO THE LINKAGE SHAPE PASSED TO GEDANCS.    *
000060*------------------------------------------------------------*
000070 01  PERSON-TABLE-SIZE                    PIC S9(05) COMP.
000080 01  PERSON-TABLE-INDEX                   PIC S9(05) COMP.
000090*
000100 01  PERSON-TABLE.
000110     05  PT-ENTRY OCCURS 1 TO 50000 TIMES
000120             DEPENDING ON PERSON-TABLE-SIZE
000130             INDEXED BY PT-INDEX.
000140         10  PT-PERSON-ID                 PIC 9(06).
000150         10  PT-FIRST-NAME                PIC X(40).
000160         10  PT-LAST-NAME                 PIC X(40).
000170         10  PT-MAIDEN-NAME                PIC X(40).
000180         10  PT-SEX                       PIC X(01).
000190         10  PT-NEEDS-REVIEW               PIC 9(01).
000200         10  PT-BIRTH-EVENT-ID             PIC 9(06).
000210         10  PT-DEATH-EVENT-ID             PIC 9(06).
000220         10  PT-GEDCOM-ID                  PIC X(22).
000230         10  FILLER                        PIC X(04).
