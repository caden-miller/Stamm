000010*------------------------------------------------------------*
000020* CONFLICT RECORD                                             *
000030* ONE ENTRY PER VALIDATION EXCEPTION RAISED BY GEDVALID AND   *
000040* CARRIED THROUGH GEDRSLV'S RESOLUTION PASS.  RESOLVED-BY     *
000050* IS 'cli' FOR EVERY ENTRY -- THIS SHOP RUNS GEDRSLV IN ITS   *
000060* NON-INTERACTIVE (BATCH) MODE ONLY; THERE IS NO OPERATOR     *
000070* PROMPT STEP.                                                *
000080*------------------------------------------------------------*
000090 01  CONFLICT-RECORD.
000100     05  CONFLICT-ID                      PIC 9(06).
000110     05  CONFLICT-PERSON-ID               PIC 9(06).
000120     05  CONFLICT-EVENT-ID                PIC 9(06).
000130     05  RELATED-EVENT-ID                 PIC 9(06).
000140     05  CONFLICT-TYPE                    PIC X(24).
000150     05  CONFLICT-DESCRIPTION             PIC X(120).
000160     05  SEVERITY                         PIC X(07).
000170         88  SEVERITY-ERROR                  VALUE 'ERROR  '.
000180         88  SEVERITY-WARNING                VALUE 'WARNING'.
000190         88  SEVERITY-INFO                   VALUE 'INFO   '.
000200     05  RESOLUTION                       PIC X(12).
000210         88  RESOLUTION-PENDING              VALUE SPACES.
000220         88  RESOLUTION-CONFIRMED            VALUE 'CONFIRMED   '.
000230         88  RESOLUTION-REJECTED             VALUE 'REJECTED    '.
000240         88  RESOLUTION-NEEDS-REVIEW         VALUE 'NEEDS_REVIEW'.
000250     05  RESOLVED-BY                      PIC X(08).
000260     05  FILLER                           PIC X(145).
