000010*===============================================================*
000020* PROGRAM NAME:    GEDLOAD
000030* ORIGINAL AUTHOR: R. MAYHEW
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/11/91 R. MAYHEW       CREATED - GEDCOM 5.5 LOAD JOB, STEP 1
000090*                          OF THE STAMM GENEALOGY BATCH.
000100* 08/02/91 R. MAYHEW       ADDED FAMC/FAMS LINK RESOLUTION PASS.
000110* 01/14/92 T. OKONKWO      DATE NORMALIZER SPLIT OUT TO ITS OWN
000120*                          PARAGRAPH FAMILY (5000 RANGE).
000130* 06/30/93 T. OKONKWO      LOCATION DE-DUP TABLE ADDED, WAS
000140*                          WRITING A NEW LOCATION ROW PER EVENT.
000150* 11/09/94 R. MAYHEW       FAMILY EVENT EXPANSION TO BOTH SPOUSES
000160*                          (PASS 4).  REQUEST #4471.
000170* 02/18/97 P. SZABO        STATE ABBREVIATION TABLE EXPANDED.
000180* 09/23/98 P. SZABO        Y2K - 3 DIGIT YEAR ZERO-PAD CHECKED,
000190*                          DATE-SORT WIDTH CONFIRMED 4-DIGIT.
000200* 03/02/99 P. SZABO        Y2K SIGN-OFF.  NO CENTURY WINDOW LOGIC
000210*                          REQUIRED - ALL YEARS STORED 4 DIGIT.
000220* 07/19/02 L. FENWICK      INCREASED PERSON/FAMILY WORK TABLE
000230*                          LIMITS, SUBMISSIONS GROWING.
000240* 05/05/06 L. FENWICK      ADDED BOM STRIP ON FIRST INPUT LINE.
000250* 10/30/11 D. ASENOVA      TICKET GED-118 - GIVN/SURN OVERRIDE OF
000260*                          NAME TAG PER CURRENT LINEAGE STANDARD.
000270*
000280*===============================================================*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  GEDLOAD.
000310 AUTHOR. R. MAYHEW.
000320 INSTALLATION. STAMM GENEALOGY DATA CENTER.
000330 DATE-WRITTEN. 03/11/91.
000340 DATE-COMPILED. 03/11/91.
000350 SECURITY. NON-CONFIDENTIAL.
000360*===============================================================*
000370 ENVIRONMENT DIVISION.
000380*---------------------------------------------------------------*
000390 CONFIGURATION SECTION.
000400*---------------------------------------------------------------*
000410 SOURCE-COMPUTER. IBM-3081.
000420*---------------------------------------------------------------*
000430 OBJECT-COMPUTER. IBM-3081.
000440*---------------------------------------------------------------*
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*---------------------------------------------------------------*
000480 INPUT-OUTPUT SECTION.
000490*---------------------------------------------------------------*
000500 FILE-CONTROL.
000510     SELECT GEDCOM-FILE ASSIGN TO GEDIN
000520       ORGANIZATION IS LINE SEQUENTIAL
000530       FILE STATUS GEDCOM-FILE-STATUS.
000540*
000550     SELECT PERSON-OUT ASSIGN TO PERSON1
000560       ORGANIZATION IS SEQUENTIAL
000570       FILE STATUS PERSON-OUT-STATUS.
000580*
000590     SELECT FAMILY-OUT ASSIGN TO FAMLY1
000600       ORGANIZATION IS SEQUENTIAL
000610       FILE STATUS FAMILY-OUT-STATUS.
000620*
000630     SELECT FAMCHLD-OUT ASSIGN TO FAMCH1
000640       ORGANIZATION IS SEQUENTIAL
000650       FILE STATUS FAMCHLD-OUT-STATUS.
000660*
000670     SELECT EVENT-OUT ASSIGN TO EVENT1
000680       ORGANIZATION IS SEQUENTIAL
000690       FILE STATUS EVENT-OUT-STATUS.
000700*
000710     SELECT LOCATION-OUT ASSIGN TO LOCAT1
000720       ORGANIZATION IS SEQUENTIAL
000730       FILE STATUS LOCATION-OUT-STATUS.
000740*===============================================================*
000750 DATA DIVISION.
000760 FILE SECTION.
000770*---------------------------------------------------------------*
000780 FD  GEDCOM-FILE.
000790*     RECORDING MODE IS V
000800*     LABEL RECORDS ARE STANDARD.
000810 01  GEDCOM-INPUT-LINE                   PIC X(160).
000820*    BOM-CHECK VIEW OF THE SAME BYTES - SEE 2050-STRIP-BOM.
000830 01  WS-BOM-CHECK-AREA REDEFINES GEDCOM-INPUT-LINE.
000840     05  WS-BOM-BYTES                    PIC X(03).
000850     05  FILLER                          PIC X(157).
000860*---------------------------------------------------------------*
000870 FD  PERSON-OUT.
000880     COPY GEDPER.
000890*---------------------------------------------------------------*
000900 FD  FAMILY-OUT.
000910     COPY GEDFAM.
000920*---------------------------------------------------------------*
000930 FD  FAMCHLD-OUT.
000940* COPY GEDFAM SUPPLIES BOTH FAMILY-RECORD AND FAMCHLD-RECORD;
000950* THIS FD USES THE SECOND 01-LEVEL ONLY.
000960     01  FAMCHLD-RECORD-2.
000970         05  FC2-FAMILY-ID                PIC 9(06).
000980         05  FC2-CHILD-ID                 PIC 9(06).
000990*---------------------------------------------------------------*
001000 FD  EVENT-OUT.
001010     COPY GEDEVT.
001020*---------------------------------------------------------------*
001030 FD  LOCATION-OUT.
001040     COPY GEDLOC.
001050*===============================================================*
001060 WORKING-STORAGE SECTION.
001070*---------------------------------------------------------------*
001080 01  WS-SWITCHES-MISC-FIELDS.
001090     05  GEDCOM-FILE-STATUS           PIC X(02).
001100         88  GEDCOM-FILE-OK                      VALUE '00'.
001110         88  GEDCOM-FILE-EOF                      VALUE '10'.
001120     05  PERSON-OUT-STATUS            PIC X(02).
001130     05  FAMILY-OUT-STATUS            PIC X(02).
001140     05  FAMCHLD-OUT-STATUS           PIC X(02).
001150     05  EVENT-OUT-STATUS             PIC X(02).
001160     05  LOCATION-OUT-STATUS          PIC X(02).
001170     05  WS-FIRST-LINE-SW             PIC X(01) VALUE 'Y'.
001180         88  WS-FIRST-LINE                        VALUE 'Y'.
001190*
001200*    0 = NO RECORD OPEN, 1 = INDI OPEN, 2 = FAM OPEN
001210     05  WS-OPEN-RECORD-SW            PIC 9(01) VALUE 0.
001220         88  NO-RECORD-OPEN                       VALUE 0.
001230         88  INDI-RECORD-OPEN                     VALUE 1.
001240         88  FAM-RECORD-OPEN                      VALUE 2.
001250     05  WS-EVENT-OPEN-SW             PIC X(01) VALUE 'N'.
001260         88  WS-EVENT-OPEN                        VALUE 'Y'.
001270*
001280     05  WS-PERSON-WORK-COUNT         PIC S9(05) COMP VALUE 0.
001290     05  WS-FAMILY-WORK-COUNT         PIC S9(05) COMP VALUE 0.
001300     05  WS-LOCATION-COUNT            PIC S9(05) COMP VALUE 0.
001310     05  WS-EVENT-SEQ                 PIC S9(06) COMP VALUE 0.
001320     05  FILLER                       PIC X(04).
001330*---------------------------------------------------------------*
001340* ONE LINE OF THE GEDCOM FILE, SPLIT INTO ITS FOUR PARTS.
001350*---------------------------------------------------------------*
001360 01  WS-LINE-WORK.
001370     05  WS-LEVEL                     PIC 9(02).
001380     05  WS-XREF                      PIC X(22).
001390     05  WS-TAG                       PIC X(08).
001400     05  WS-VALUE                     PIC X(120).
001410     05  WS-PARSE-COUNT                PIC S9(02) COMP.
001420     05  WS-TOKEN-1                    PIC X(22).
001430     05  WS-TOKEN-2                    PIC X(08).
001440     05  WS-TOKEN-3                    PIC X(120).
001450     05  FILLER                        PIC X(04).
001460*---------------------------------------------------------------*
001470* PERSON WORK TABLE - ONE ENTRY PER INDI RECORD PARSED.  TABLE
001480* POSITION DOUBLES AS THE ASSIGNED PERSON-ID (PASS 1, 3000-
001490* LOAD-PERSONS, WRITES RECORD N WITH PERSON-ID = N).
001500*---------------------------------------------------------------*
001510 01  WS-PERSON-WORK-TABLE.
001520     05  PW-ENTRY OCCURS 1 TO 4000 TIMES
001530             DEPENDING ON WS-PERSON-WORK-COUNT
001540             INDEXED BY PW-INDEX.
001550         10  PW-XREF                  PIC X(22).
001560         10  PW-FIRST-NAME            PIC X(40).
001570         10  PW-LAST-NAME             PIC X(40).
001580         10  PW-MAIDEN-NAME           PIC X(40).
001590         10  PW-SEX                   PIC X(01).
001600         10  PW-EVENT-COUNT           PIC S9(02) COMP.
001610         10  PW-EVENT OCCURS 30 TIMES.
001620             15  PWE-TAG              PIC X(04).
001630             15  PWE-DATE-RAW         PIC X(35).
001640             15  PWE-PLACE-RAW        PIC X(80).
001650             15  PWE-DESC             PIC X(60).
001660         10  FILLER                   PIC X(04).
001670*---------------------------------------------------------------*
001680* FAMILY WORK TABLE - ONE ENTRY PER FAM RECORD PARSED.  TABLE
001690* POSITION DOUBLES AS THE ASSIGNED FAMILY-ID (PASS 2).
001700*---------------------------------------------------------------*
001710 01  WS-FAMILY-WORK-TABLE.
001720     05  FW-ENTRY OCCURS 1 TO 2000 TIMES
001730             DEPENDING ON WS-FAMILY-WORK-COUNT
001740             INDEXED BY FW-INDEX.
001750         10  FW-XREF                  PIC X(22).
001760         10  FW-HUSB-XREF             PIC X(22).
001770         10  FW-WIFE-XREF             PIC X(22).
001780         10  FW-CHIL-COUNT            PIC S9(02) COMP.
001790         10  FW-CHIL OCCURS 20 TIMES  PIC X(22).
001800         10  FW-EVENT-COUNT           PIC S9(02) COMP.
001810         10  FW-EVENT OCCURS 10 TIMES.
001820             15  FWE-TAG              PIC X(04).
001830             15  FWE-DATE-RAW         PIC X(35).
001840             15  FWE-PLACE-RAW        PIC X(80).
001850             15  FWE-DESC             PIC X(60).
001860         10  FILLER                   PIC X(04).
001870*---------------------------------------------------------------*
001880* LOCATION DE-DUP TABLE - SEARCHED BY RAW-TEXT BEFORE A NEW
001890* LOCATION ROW IS APPENDED (6000-NORMALIZE-LOCATION).
001900*---------------------------------------------------------------*
001910 01  WS-LOCATION-WORK-TABLE.
001920     05  LW-ENTRY OCCURS 1 TO 4000 TIMES
001930             DEPENDING ON WS-LOCATION-COUNT
001940             INDEXED BY LW-INDEX.
001950         10  LW-RAW-TEXT              PIC X(80).
001960         10  FILLER                   PIC X(04).
001970*---------------------------------------------------------------*
001980* STATE ABBREVIATION TABLE - COMMON U.S. STATES SEEN IN SUBMITTER
001990* FILES.  SEEDED THE SAME WAY AS THE EVENT-TYPE TABLE; SEE
002000* COPYLIB-GEDETYP FOR THE TECHNIQUE.
002010*---------------------------------------------------------------*
002020 01  WS-STATE-ABBREV-SEED.
002030     05  FILLER PIC X(32) VALUE 'NYNEW YORK                    '.
002040     05  FILLER PIC X(32) VALUE 'CACALIFORNIA                  '.
002050     05  FILLER PIC X(32) VALUE 'TXTEXAS                       '.
002060     05  FILLER PIC X(32) VALUE 'PAPENNSYLVANIA                '.
002070     05  FILLER PIC X(32) VALUE 'OHOHIO                         '.
002080     05  FILLER PIC X(32) VALUE 'ILILLINOIS                    '.
002090     05  FILLER PIC X(32) VALUE 'MAMASSACHUSETTS               '.
002100     05  FILLER PIC X(32) VALUE 'VAVIRGINIA                    '.
002110     05  FILLER PIC X(32) VALUE 'NCNORTH CAROLINA              '.
002120     05  FILLER PIC X(32) VALUE 'GAGEORGIA                     '.
002130     05  FILLER PIC X(32) VALUE 'MIMICHIGAN                    '.
002140     05  FILLER PIC X(32) VALUE 'NJNEW JERSEY                  '.
002150     05  FILLER PIC X(32) VALUE 'WIWISCONSIN                   '.
002160     05  FILLER PIC X(32) VALUE 'CTCONNECTICUT                 '.
002170     05  FILLER PIC X(32) VALUE 'MEMAINE                       '.
002180     05  FILLER PIC X(32) VALUE 'VTVERMONT                     '.
002190     05  FILLER PIC X(32) VALUE 'NHNEW HAMPSHIRE               '.
002200     05  FILLER PIC X(32) VALUE 'MDMARYLAND                    '.
002210     05  FILLER PIC X(32) VALUE 'MNMINNESOTA                   '.
002220     05  FILLER PIC X(32) VALUE 'SCSOUTH CAROLINA              '.
002230 01  WS-STATE-ABBREV-TABLE REDEFINES WS-STATE-ABBREV-SEED.
002240     05  SA-ENTRY OCCURS 20 TIMES INDEXED BY SA-INDEX.
002250         10  SA-ABBREV                PIC X(02).
002260         10  SA-FULL-NAME              PIC X(30).
002270*---------------------------------------------------------------*
002280 COPY GEDETYP.
002290*---------------------------------------------------------------*
002300* DATE NORMALIZATION WORK FIELDS - U2.
002310*---------------------------------------------------------------*
002320 01  WS-DATE-WORK.
002330     05  WS-DATE-RAW-IN                PIC X(35).
002340     05  WS-DATE-UPPER                PIC X(35).
002350     05  WS-DATE-REMAINDER            PIC X(35).
002360     05  WS-DATE-PART-1                PIC X(20).
002370     05  WS-DATE-PART-2                PIC X(20).
002380     05  WS-CORE-DATE-IN                PIC X(30).
002390     05  WS-CORE-MONTH-IN               PIC X(10).
002400     05  WS-CORE-TOKEN-COUNT           PIC S9(01) COMP.
002410     05  WS-CORE-TOK-1                 PIC X(10).
002420     05  WS-CORE-TOK-2                 PIC X(10).
002430     05  WS-CORE-TOK-3                 PIC X(10).
002440     05  WS-CORE-DAY                   PIC 9(02).
002450     05  WS-CORE-MONTH                 PIC 9(02).
002460     05  WS-CORE-YEAR                  PIC 9(04).
002470     05  WS-CORE-DATE-OK-SW            PIC X(01).
002480         88  WS-CORE-DATE-OK                      VALUE 'Y'.
002490     05  WS-CORE-PRECISION             PIC X(09).
002500     05  WS-BUILT-DATE                  PIC X(10).
002510     05  WS-DATE-SORT-OUT               PIC X(10).
002520     05  WS-DATE-END-OUT                PIC X(10).
002530     05  WS-DATE-PREC-OUT               PIC X(09).
002540     05  FILLER                        PIC X(04).
002550*---------------------------------------------------------------*
002560* LOCATION NORMALIZATION WORK FIELDS - U3.
002570*---------------------------------------------------------------*
002580 01  WS-LOCATION-WORK.
002590     05  WS-PLACE-LOOKUP                PIC X(80).
002600     05  WS-LOCATION-ID-OUT             PIC 9(06).
002610     05  WS-LOC-RAW                    PIC X(80).
002620     05  WS-LOC-PART-COUNT             PIC S9(01) COMP.
002630     05  WS-LOC-PART-1                 PIC X(30).
002640     05  WS-LOC-PART-2                 PIC X(30).
002650     05  WS-LOC-PART-3                 PIC X(30).
002660     05  WS-LOC-PART-4                 PIC X(30).
002670     05  WS-LOC-CITY-OUT               PIC X(30).
002680     05  WS-LOC-COUNTY-OUT              PIC X(30).
002690     05  WS-LOC-STATE-OUT               PIC X(30).
002700     05  WS-LOC-COUNTRY-OUT             PIC X(30).
002710     05  WS-LOC-UPPER-3                 PIC X(30).
002720     05  WS-LOC-STATE-UPPER              PIC X(30).
002730     05  WS-NORM-TEXT-OUT               PIC X(80).
002740     05  WS-NORM-TEXT-PTR               PIC S9(03) COMP.
002750     05  FILLER                        PIC X(04).
002760*---------------------------------------------------------------*
002770* LOAD SUMMARY COUNTERS - U4/U9.
002780*---------------------------------------------------------------*
002790 01  WS-LOAD-COUNTERS.
002800     05  WS-PERSONS-LOADED            PIC 9(06) COMP VALUE 0.
002810     05  WS-FAMILIES-LOADED           PIC 9(06) COMP VALUE 0.
002820     05  WS-EVENTS-LOADED             PIC 9(06) COMP VALUE 0.
002830     05  WS-LOCATIONS-LOADED          PIC 9(06) COMP VALUE 0.
002840     05  FILLER                       PIC X(04).
002850*
002860 01  WS-SUBSCRIPTS.
002870     05  WS-I                          PIC S9(05) COMP.
002880     05  WS-J                          PIC S9(05) COMP.
002890     05  WS-K                          PIC S9(05) COMP.
002900     05  WS-PERSON-ID                  PIC 9(06).
002910     05  WS-FAMILY-ID                  PIC 9(06).
002920     05  WS-XREF-LOOKUP                PIC X(22).
002930     05  WS-TAG-LOOKUP                 PIC X(08).
002940     05  WS-EVENT-TYPE-CODE-OUT        PIC X(04).
002950     05  FILLER                       PIC X(04).
002960*===============================================================*
002970 PROCEDURE DIVISION.
002980*---------------------------------------------------------------*
002990 0000-MAIN-PARAGRAPH.
003000*---------------------------------------------------------------*
003010     PERFORM 1000-OPEN-FILES.
003020     PERFORM 2000-PARSE-GEDCOM-FILE
003030         UNTIL GEDCOM-FILE-EOF.
003040     PERFORM 3000-LOAD-PERSONS.
003050     PERFORM 3100-LOAD-FAMILIES.
003060     PERFORM 3300-LOAD-PERSON-EVENTS.
003070     PERFORM 3400-LOAD-FAMILY-EVENTS.
003080     PERFORM 8000-CLOSE-FILES.
003090     DISPLAY 'GEDLOAD - PERSONS LOADED    : ' WS-PERSONS-LOADED.
003100     DISPLAY 'GEDLOAD - FAMILIES LOADED    : ' WS-FAMILIES-LOADED.
003110     DISPLAY 'GEDLOAD - EVENTS LOADED      : ' WS-EVENTS-LOADED.
003120     DISPLAY 'GEDLOAD - LOCATIONS LOADED   : ' WS-LOCATIONS-LOADED.
003130     GOBACK.
003140*---------------------------------------------------------------*
003150 1000-OPEN-FILES.
003160*---------------------------------------------------------------*
003170     OPEN INPUT  GEDCOM-FILE.
003180     OPEN OUTPUT PERSON-OUT.
003190     OPEN OUTPUT FAMILY-OUT.
003200     OPEN OUTPUT FAMCHLD-OUT.
003210     OPEN OUTPUT EVENT-OUT.
003220     OPEN OUTPUT LOCATION-OUT.
003230     IF NOT GEDCOM-FILE-OK
003240         DISPLAY 'GEDLOAD - GEDCOM OPEN FAILED : '
003250             GEDCOM-FILE-STATUS
003260         GOBACK.
003270*---------------------------------------------------------------*
003280 2000-PARSE-GEDCOM-FILE.
003290*---------------------------------------------------------------*
003300     READ GEDCOM-FILE
003310         AT END
003320             SET GEDCOM-FILE-EOF TO TRUE
003330         NOT AT END
003340             IF WS-FIRST-LINE
003350                 PERFORM 2050-STRIP-BOM
003360                 SET WS-FIRST-LINE TO FALSE
003370             END-IF
003380             PERFORM 2100-PARSE-ONE-LINE
003390             PERFORM 2200-PROCESS-PARSED-LINE
003400     END-READ.
003410*---------------------------------------------------------------*
003420 2050-STRIP-BOM.
003430*---------------------------------------------------------------*
003440*    A UTF-8 BYTE-ORDER MARK ON A LINE-SEQUENTIAL READ SHOWS UP
003450*    AS THREE STRAY CHARACTERS AHEAD OF THE LEVEL DIGIT.
003460     IF WS-BOM-BYTES NOT = SPACES AND WS-BOM-BYTES(1:1) NOT NUMERIC
003470         MOVE GEDCOM-INPUT-LINE(4:157) TO GEDCOM-INPUT-LINE.
003480*---------------------------------------------------------------*
003490 2100-PARSE-ONE-LINE.
003500*---------------------------------------------------------------*
003510     MOVE SPACES             TO WS-XREF WS-TAG WS-VALUE.
003520     MOVE 99                 TO WS-LEVEL.
003530     IF GEDCOM-INPUT-LINE(1:2) NUMERIC
003540         MOVE GEDCOM-INPUT-LINE(1:2) TO WS-LEVEL
003550         UNSTRING GEDCOM-INPUT-LINE(4:156)
003560             DELIMITED BY SPACE INTO
003570                 WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3
003580             COUNT IN WS-PARSE-COUNT
003590         IF WS-TOKEN-1(1:1) = '@'
003600             MOVE WS-TOKEN-1  TO WS-XREF
003610             MOVE WS-TOKEN-2  TO WS-TAG
003620             MOVE WS-TOKEN-3  TO WS-VALUE
003630         ELSE
003640             MOVE WS-TOKEN-1  TO WS-TAG
003650             STRING WS-TOKEN-2 ' ' WS-TOKEN-3
003660                 DELIMITED BY SIZE INTO WS-VALUE
003670         END-IF
003680     END-IF.
003690*---------------------------------------------------------------*
003700 2200-PROCESS-PARSED-LINE.
003710*---------------------------------------------------------------*
003720     EVALUATE TRUE
003730         WHEN WS-LEVEL = 99
003740             CONTINUE
003750         WHEN WS-LEVEL = 0
003760             PERFORM 2900-CLOSE-EVENT
003770             PERFORM 2300-PROCESS-LEVEL-ZERO
003780         WHEN INDI-RECORD-OPEN
003790             PERFORM 2400-PROCESS-INDI-LINE
003800         WHEN FAM-RECORD-OPEN
003810             PERFORM 2500-PROCESS-FAM-LINE
003820         WHEN OTHER
003830             CONTINUE
003840     END-EVALUATE.
003850*---------------------------------------------------------------*
003860 2300-PROCESS-LEVEL-ZERO.
003870*---------------------------------------------------------------*
003880     EVALUATE WS-TAG
003890         WHEN 'INDI'
003900             ADD 1 TO WS-PERSON-WORK-COUNT
003910             SET PW-INDEX TO WS-PERSON-WORK-COUNT
003920             INITIALIZE PW-ENTRY(PW-INDEX)
003930             MOVE WS-XREF TO PW-XREF(PW-INDEX)
003940             MOVE 'U'     TO PW-SEX(PW-INDEX)
003950             SET INDI-RECORD-OPEN TO TRUE
003960         WHEN 'FAM'
003970             ADD 1 TO WS-FAMILY-WORK-COUNT
003980             SET FW-INDEX TO WS-FAMILY-WORK-COUNT
003990             INITIALIZE FW-ENTRY(FW-INDEX)
004000             MOVE WS-XREF TO FW-XREF(FW-INDEX)
004010             SET FAM-RECORD-OPEN TO TRUE
004020         WHEN OTHER
004030             SET NO-RECORD-OPEN TO TRUE
004040     END-EVALUATE.
004050*---------------------------------------------------------------*
004060 2400-PROCESS-INDI-LINE.
004070*---------------------------------------------------------------*
004080     EVALUATE TRUE
004090         WHEN WS-LEVEL = 1 AND WS-TAG = 'NAME'
004100             PERFORM 2410-PARSE-NAME-VALUE
004110         WHEN WS-LEVEL = 2 AND WS-TAG = 'GIVN'
004120             AND WS-VALUE NOT = SPACES
004130             MOVE WS-VALUE TO PW-FIRST-NAME(PW-INDEX)
004140         WHEN WS-LEVEL = 2 AND WS-TAG = 'SURN'
004150             AND WS-VALUE NOT = SPACES
004160             MOVE WS-VALUE TO PW-LAST-NAME(PW-INDEX)
004170         WHEN WS-LEVEL = 1 AND WS-TAG = 'SEX'
004180             IF WS-VALUE(1:1) = 'M' OR WS-VALUE(1:1) = 'F'
004190                 MOVE WS-VALUE(1:1) TO PW-SEX(PW-INDEX)
004200             ELSE
004210                 MOVE 'U' TO PW-SEX(PW-INDEX)
004220             END-IF
004230         WHEN WS-LEVEL = 1 AND
004240             (WS-TAG = 'BIRT' OR WS-TAG = 'DEAT' OR
004250              WS-TAG = 'BURI' OR WS-TAG = 'BAPM' OR
004260              WS-TAG = 'CHR'  OR WS-TAG = 'IMMI' OR
004270              WS-TAG = 'EMIG' OR WS-TAG = 'NATU' OR
004280              WS-TAG = 'CENS' OR WS-TAG = 'RESI' OR
004290              WS-TAG = 'OCCU' OR WS-TAG = 'GRAD' OR
004300              WS-TAG = 'RETI' OR WS-TAG = 'PROB' OR
004310              WS-TAG = 'WILL' OR WS-TAG = 'EVEN')
004320             PERFORM 2900-CLOSE-EVENT
004330             PERFORM 2420-OPEN-PERSON-EVENT
004340         WHEN WS-LEVEL = 1
004350             PERFORM 2900-CLOSE-EVENT
004360         WHEN WS-LEVEL = 2 AND WS-EVENT-OPEN
004370             PERFORM 2430-PERSON-EVENT-DETAIL
004380     END-EVALUATE.
004390*---------------------------------------------------------------*
004400 2410-PARSE-NAME-VALUE.
004410*---------------------------------------------------------------*
004420*    NAME VALUE IS "GIVEN /SURNAME/" PER GEDCOM 5.5.  A SOLE
004430*    SURN/GIVN AT LEVEL 2 OVERRIDES THESE (TICKET GED-118).
004440     UNSTRING WS-VALUE DELIMITED BY '/'
004450         INTO WS-DATE-PART-1 WS-DATE-PART-2.
004460     IF WS-VALUE(1:1) NOT = '/' AND WS-DATE-PART-2 NOT = SPACES
004470         MOVE WS-DATE-PART-1 TO PW-FIRST-NAME(PW-INDEX)
004480         MOVE WS-DATE-PART-2 TO PW-LAST-NAME(PW-INDEX)
004490         MOVE WS-DATE-PART-2 TO PW-MAIDEN-NAME(PW-INDEX)
004500     ELSE
004510         MOVE WS-VALUE TO PW-FIRST-NAME(PW-INDEX)
004520     END-IF.
004530*---------------------------------------------------------------*
004540 2420-OPEN-PERSON-EVENT.
004550*---------------------------------------------------------------*
004560     IF PW-EVENT-COUNT(PW-INDEX) < 30
004570         ADD 1 TO PW-EVENT-COUNT(PW-INDEX)
004580         SET WS-J TO PW-EVENT-COUNT(PW-INDEX)
004590         MOVE WS-TAG   TO PWE-TAG(PW-INDEX WS-J)
004600         MOVE WS-VALUE TO PWE-DESC(PW-INDEX WS-J)
004610         SET WS-EVENT-OPEN TO TRUE
004620     END-IF.
004630*---------------------------------------------------------------*
004640 2430-PERSON-EVENT-DETAIL.
004650*---------------------------------------------------------------*
004660     SET WS-J TO PW-EVENT-COUNT(PW-INDEX)
004670     EVALUATE WS-TAG
004680         WHEN 'DATE'
004690             MOVE WS-VALUE TO PWE-DATE-RAW(PW-INDEX WS-J)
004700         WHEN 'PLAC'
004710             MOVE WS-VALUE TO PWE-PLACE-RAW(PW-INDEX WS-J)
004720         WHEN 'TYPE'
004730             IF PWE-DESC(PW-INDEX WS-J) = SPACES
004740                 MOVE WS-VALUE TO PWE-DESC(PW-INDEX WS-J)
004750             END-IF
004760     END-EVALUATE.
004770*---------------------------------------------------------------*
004780 2500-PROCESS-FAM-LINE.
004790*---------------------------------------------------------------*
004800     EVALUATE TRUE
004810         WHEN WS-LEVEL = 1 AND WS-TAG = 'HUSB'
004820             MOVE WS-VALUE TO FW-HUSB-XREF(FW-INDEX)
004830         WHEN WS-LEVEL = 1 AND WS-TAG = 'WIFE'
004840             MOVE WS-VALUE TO FW-WIFE-XREF(FW-INDEX)
004850         WHEN WS-LEVEL = 1 AND WS-TAG = 'CHIL'
004860             IF FW-CHIL-COUNT(FW-INDEX) < 20
004870                 ADD 1 TO FW-CHIL-COUNT(FW-INDEX)
004880                 SET WS-J TO FW-CHIL-COUNT(FW-INDEX)
004890                 MOVE WS-VALUE TO FW-CHIL(FW-INDEX WS-J)
004900             END-IF
004910         WHEN WS-LEVEL = 1 AND
004920             (WS-TAG = 'MARR' OR WS-TAG = 'DIV' OR
004930              WS-TAG = 'EVEN')
004940             PERFORM 2900-CLOSE-EVENT
004950             PERFORM 2510-OPEN-FAMILY-EVENT
004960         WHEN WS-LEVEL = 1
004970             PERFORM 2900-CLOSE-EVENT
004980         WHEN WS-LEVEL = 2 AND WS-EVENT-OPEN
004990             PERFORM 2520-FAMILY-EVENT-DETAIL
005000     END-EVALUATE.
005010*---------------------------------------------------------------*
005020 2510-OPEN-FAMILY-EVENT.
005030*---------------------------------------------------------------*
005040     IF FW-EVENT-COUNT(FW-INDEX) < 10
005050         ADD 1 TO FW-EVENT-COUNT(FW-INDEX)
005060         SET WS-J TO FW-EVENT-COUNT(FW-INDEX)
005070         MOVE WS-TAG   TO FWE-TAG(FW-INDEX WS-J)
005080         MOVE WS-VALUE TO FWE-DESC(FW-INDEX WS-J)
005090         SET WS-EVENT-OPEN TO TRUE
005100     END-IF.
005110*---------------------------------------------------------------*
005120 2520-FAMILY-EVENT-DETAIL.
005130*---------------------------------------------------------------*
005140     SET WS-J TO FW-EVENT-COUNT(FW-INDEX)
005150     EVALUATE WS-TAG
005160         WHEN 'DATE'
005170             MOVE WS-VALUE TO FWE-DATE-RAW(FW-INDEX WS-J)
005180         WHEN 'PLAC'
005190             MOVE WS-VALUE TO FWE-PLACE-RAW(FW-INDEX WS-J)
005200     END-EVALUATE.
005210*---------------------------------------------------------------*
005220 2900-CLOSE-EVENT.
005230*---------------------------------------------------------------*
005240     SET WS-EVENT-OPEN TO FALSE.
005250*---------------------------------------------------------------*
005260 3000-LOAD-PERSONS.
005270*---------------------------------------------------------------*
005280     PERFORM 3010-LOAD-ONE-PERSON
005290         VARYING PW-INDEX FROM 1 BY 1
005300         UNTIL PW-INDEX > WS-PERSON-WORK-COUNT.
005310*---------------------------------------------------------------*
005320 3010-LOAD-ONE-PERSON.
005330*---------------------------------------------------------------*
005340     MOVE PW-INDEX              TO PERSON-ID
005350     MOVE PW-XREF(PW-INDEX)     TO GEDCOM-ID
005360     MOVE PW-FIRST-NAME(PW-INDEX) TO FIRST-NAME
005370     MOVE PW-LAST-NAME(PW-INDEX)  TO LAST-NAME
005380     MOVE PW-MAIDEN-NAME(PW-INDEX) TO MAIDEN-NAME
005390     MOVE PW-SEX(PW-INDEX)       TO SEX
005400     MOVE 0                      TO NEEDS-REVIEW
005410     MOVE SPACES                 TO FILLER OF PERSON-RECORD
005420     WRITE PERSON-RECORD
005430     ADD 1 TO WS-PERSONS-LOADED.
005440*---------------------------------------------------------------*
005450 3100-LOAD-FAMILIES.
005460*---------------------------------------------------------------*
005470     PERFORM 3105-LOAD-ONE-FAMILY
005480         VARYING FW-INDEX FROM 1 BY 1
005490         UNTIL FW-INDEX > WS-FAMILY-WORK-COUNT.
005500*---------------------------------------------------------------*
005510 3105-LOAD-ONE-FAMILY.
005520*---------------------------------------------------------------*
005530     MOVE FW-INDEX             TO FAMILY-ID
005540     MOVE FW-XREF(FW-INDEX)    TO GEDCOM-ID OF FAMILY-RECORD
005550     PERFORM 3110-RESOLVE-HUSBAND
005560     PERFORM 3120-RESOLVE-WIFE
005570     WRITE FAMILY-RECORD
005580     ADD 1 TO WS-FAMILIES-LOADED
005590     PERFORM 3200-LOAD-FAMILY-CHILDREN.
005600*---------------------------------------------------------------*
005610 3110-RESOLVE-HUSBAND.
005620*---------------------------------------------------------------*
005630     MOVE 0 TO HUSBAND-ID.
005640     IF FW-HUSB-XREF(FW-INDEX) NOT = SPACES
005650         MOVE FW-HUSB-XREF(FW-INDEX) TO WS-XREF-LOOKUP
005660         PERFORM 3500-RESOLVE-PERSON-XREF
005670         MOVE WS-PERSON-ID TO HUSBAND-ID
005680     END-IF.
005690*---------------------------------------------------------------*
005700 3120-RESOLVE-WIFE.
005710*---------------------------------------------------------------*
005720     MOVE 0 TO WIFE-ID.
005730     IF FW-WIFE-XREF(FW-INDEX) NOT = SPACES
005740         MOVE FW-WIFE-XREF(FW-INDEX) TO WS-XREF-LOOKUP
005750         PERFORM 3500-RESOLVE-PERSON-XREF
005760         MOVE WS-PERSON-ID TO WIFE-ID
005770     END-IF.
005780*---------------------------------------------------------------*
005790 3200-LOAD-FAMILY-CHILDREN.
005800*---------------------------------------------------------------*
005810     PERFORM 3210-LOAD-ONE-CHILD
005820         VARYING WS-I FROM 1 BY 1
005830         UNTIL WS-I > FW-CHIL-COUNT(FW-INDEX).
005840*---------------------------------------------------------------*
005850 3210-LOAD-ONE-CHILD.
005860*---------------------------------------------------------------*
005870     MOVE FW-CHIL(FW-INDEX WS-I) TO WS-XREF-LOOKUP
005880     PERFORM 3500-RESOLVE-PERSON-XREF
005890     IF WS-PERSON-ID NOT = 0
005900         MOVE FW-INDEX         TO FC2-FAMILY-ID
005910         MOVE WS-PERSON-ID     TO FC2-CHILD-ID
005920         WRITE FAMCHLD-RECORD-2
005930     END-IF.
005940*---------------------------------------------------------------*
005950 3300-LOAD-PERSON-EVENTS.
005960*---------------------------------------------------------------*
005970     PERFORM 3305-LOAD-PERSON-EVENT-SET
005980         VARYING PW-INDEX FROM 1 BY 1
005990         UNTIL PW-INDEX > WS-PERSON-WORK-COUNT.
006000*---------------------------------------------------------------*
006010 3305-LOAD-PERSON-EVENT-SET.
006020*---------------------------------------------------------------*
006030     PERFORM 3310-LOAD-ONE-PERSON-EVENT
006040         VARYING WS-J FROM 1 BY 1
006050         UNTIL WS-J > PW-EVENT-COUNT(PW-INDEX).
006060*---------------------------------------------------------------*
006070 3310-LOAD-ONE-PERSON-EVENT.
006080*---------------------------------------------------------------*
006090     ADD 1 TO WS-EVENT-SEQ
006100     MOVE WS-EVENT-SEQ           TO EVENT-ID
006110     MOVE PW-INDEX               TO EVENT-PERSON-ID
006120     MOVE 0                      TO EVENT-FAMILY-ID
006130     MOVE PWE-TAG(PW-INDEX WS-J) TO WS-TAG-LOOKUP
006140     PERFORM 4000-LOOKUP-EVENT-TYPE
006150     MOVE WS-EVENT-TYPE-CODE-OUT TO EVENT-TYPE-CODE
006160     MOVE PWE-DATE-RAW(PW-INDEX WS-J) TO DATE-RAW
006170     MOVE PWE-DATE-RAW(PW-INDEX WS-J) TO WS-DATE-RAW-IN
006180     PERFORM 5000-NORMALIZE-DATE
006190     MOVE WS-DATE-SORT-OUT       TO DATE-SORT
006200     MOVE WS-DATE-END-OUT        TO DATE-END
006210     MOVE WS-DATE-PREC-OUT       TO DATE-PRECISION
006220     MOVE PWE-DESC(PW-INDEX WS-J) TO EVENT-DESCRIPTION
006230     MOVE 0                      TO EVENT-LOCATION-ID
006240     IF PWE-PLACE-RAW(PW-INDEX WS-J) NOT = SPACES
006250         MOVE PWE-PLACE-RAW(PW-INDEX WS-J)
006260             TO WS-PLACE-LOOKUP
006270         PERFORM 4100-LOOKUP-OR-ADD-LOCATION
006280     END-IF
006290     SET EVENT-UNVALIDATED TO TRUE
006300     MOVE SPACES                 TO FILLER OF EVENT-RECORD
006310     WRITE EVENT-RECORD
006320     ADD 1 TO WS-EVENTS-LOADED.
006330*---------------------------------------------------------------*
006340 3400-LOAD-FAMILY-EVENTS.
006350*---------------------------------------------------------------*
006360     PERFORM 3405-LOAD-FAMILY-EVENT-SET
006370         VARYING FW-INDEX FROM 1 BY 1
006380         UNTIL FW-INDEX > WS-FAMILY-WORK-COUNT.
006390*---------------------------------------------------------------*
006400 3405-LOAD-FAMILY-EVENT-SET.
006410*---------------------------------------------------------------*
006420     PERFORM 3406-PROCESS-FAMILY-EVENT
006430         VARYING WS-J FROM 1 BY 1
006440         UNTIL WS-J > FW-EVENT-COUNT(FW-INDEX).
006450*---------------------------------------------------------------*
006460 3406-PROCESS-FAMILY-EVENT.
006470*---------------------------------------------------------------*
006480     PERFORM 3110-RESOLVE-HUSBAND
006490     IF HUSBAND-ID NOT = 0
006500         MOVE HUSBAND-ID TO WS-PERSON-ID
006510         PERFORM 3410-WRITE-FAMILY-EVENT
006520     END-IF
006530     PERFORM 3120-RESOLVE-WIFE
006540     IF WIFE-ID NOT = 0
006550         MOVE WIFE-ID TO WS-PERSON-ID
006560         PERFORM 3410-WRITE-FAMILY-EVENT
006570     END-IF.
006580*---------------------------------------------------------------*
006590 3410-WRITE-FAMILY-EVENT.
006600*---------------------------------------------------------------*
006610     ADD 1 TO WS-EVENT-SEQ.
006620     MOVE WS-EVENT-SEQ                  TO EVENT-ID.
006630     MOVE WS-PERSON-ID                  TO EVENT-PERSON-ID.
006640     MOVE FW-INDEX                      TO EVENT-FAMILY-ID.
006650     MOVE FWE-TAG(FW-INDEX WS-J)        TO WS-TAG-LOOKUP.
006660     PERFORM 4000-LOOKUP-EVENT-TYPE.
006670     MOVE WS-EVENT-TYPE-CODE-OUT        TO EVENT-TYPE-CODE.
006680     MOVE FWE-DATE-RAW(FW-INDEX WS-J)   TO DATE-RAW.
006690     MOVE FWE-DATE-RAW(FW-INDEX WS-J)   TO WS-DATE-RAW-IN.
006700     PERFORM 5000-NORMALIZE-DATE.
006710     MOVE WS-DATE-SORT-OUT              TO DATE-SORT.
006720     MOVE WS-DATE-END-OUT               TO DATE-END.
006730     MOVE WS-DATE-PREC-OUT              TO DATE-PRECISION.
006740     MOVE FWE-DESC(FW-INDEX WS-J)       TO EVENT-DESCRIPTION.
006750     MOVE 0                             TO EVENT-LOCATION-ID.
006760     IF FWE-PLACE-RAW(FW-INDEX WS-J) NOT = SPACES
006770         MOVE FWE-PLACE-RAW(FW-INDEX WS-J) TO WS-PLACE-LOOKUP
006780         PERFORM 4100-LOOKUP-OR-ADD-LOCATION
006790     END-IF.
006800     SET EVENT-UNVALIDATED TO TRUE.
006810     MOVE SPACES                        TO FILLER OF EVENT-RECORD.
006820     WRITE EVENT-RECORD.
006830     ADD 1 TO WS-EVENTS-LOADED.
006840*---------------------------------------------------------------*
006850 3500-RESOLVE-PERSON-XREF.
006860*---------------------------------------------------------------*
006870     MOVE 0 TO WS-PERSON-ID.
006880     SET PW-INDEX TO 1.
006890     SEARCH PW-ENTRY
006900         AT END
006910             MOVE 0 TO WS-PERSON-ID
006920         WHEN PW-XREF(PW-INDEX) = WS-XREF-LOOKUP
006930             SET WS-PERSON-ID TO PW-INDEX
006940     END-SEARCH.
006950*---------------------------------------------------------------*
006960 4000-LOOKUP-EVENT-TYPE.
006970*---------------------------------------------------------------*
006980     SET ET-INDEX TO 1.
006990     SEARCH EVENT-TYPE-ENTRY
007000         AT END
007010             MOVE 'EVEN' TO WS-EVENT-TYPE-CODE-OUT
007020         WHEN ET-CODE(ET-INDEX) = WS-TAG-LOOKUP
007030             MOVE ET-CODE(ET-INDEX) TO WS-EVENT-TYPE-CODE-OUT
007040     END-SEARCH.
007050*---------------------------------------------------------------*
007060 4100-LOOKUP-OR-ADD-LOCATION.
007070*---------------------------------------------------------------*
007080     MOVE WS-PLACE-LOOKUP TO WS-LOC-RAW.
007090     SET LW-INDEX TO 1.
007100     SET WS-K TO 0.
007110     SEARCH LW-ENTRY
007120         AT END
007130             PERFORM 6000-NORMALIZE-LOCATION
007140             ADD 1 TO WS-LOCATION-COUNT
007150             SET LW-INDEX TO WS-LOCATION-COUNT
007160             MOVE WS-LOC-RAW TO LW-RAW-TEXT(LW-INDEX)
007170             MOVE WS-LOCATION-COUNT TO EVENT-LOCATION-ID
007180                                        LOCATION-ID
007190             MOVE WS-LOC-RAW         TO RAW-TEXT
007200             PERFORM 4110-BUILD-NORMALIZED-LOCATION
007210             MOVE WS-NORM-TEXT-OUT   TO NORMALIZED-TEXT
007220             MOVE WS-LOC-CITY-OUT    TO LOC-CITY
007230             MOVE WS-LOC-COUNTY-OUT  TO LOC-COUNTY
007240             MOVE WS-LOC-STATE-OUT   TO LOC-STATE
007250             MOVE WS-LOC-COUNTRY-OUT TO LOC-COUNTRY
007260             SET GEOCODE-PENDING     TO TRUE
007270             MOVE SPACES             TO FILLER OF LOCATION-RECORD
007280             WRITE LOCATION-RECORD
007290             ADD 1 TO WS-LOCATIONS-LOADED
007300         WHEN LW-RAW-TEXT(LW-INDEX) = WS-LOC-RAW
007310             SET WS-K TO LW-INDEX
007320             MOVE WS-K TO EVENT-LOCATION-ID
007330     END-SEARCH.
007340*---------------------------------------------------------------*
007350* 4110 BUILDS THE NORMALIZED-TEXT FIELD FOR U3 - CITY, COUNTY,
007360* STATE AND COUNTRY JOINED BY ', ', SKIPPING WHICHEVER OF THE
007370* FOUR PARTS THE GEDCOM SOURCE LEFT BLANK.  IF ALL FOUR CAME
007380* BACK BLANK (6000-NORMALIZE-LOCATION COULD NOT SPLIT THE PLACE
007390* TAG AT ALL) THE RAW PLACE TEXT IS USED AS THE NORMALIZED TEXT
007400* SO THE FIELD IS NEVER LEFT WORSE THAN THE SOURCE DATA.  A
007410* RUNNING POINTER IS USED SO EACH PART STRINGS IN BEHIND THE
007420* LAST, RATHER THAN EACH OVERWRITING FROM COLUMN 1.
007430*---------------------------------------------------------------*
007440 4110-BUILD-NORMALIZED-LOCATION.
007450*---------------------------------------------------------------*
007460     MOVE SPACES TO WS-NORM-TEXT-OUT.
007470     IF WS-LOC-CITY-OUT    = SPACES AND
007480        WS-LOC-COUNTY-OUT  = SPACES AND
007490        WS-LOC-STATE-OUT   = SPACES AND
007500        WS-LOC-COUNTRY-OUT = SPACES
007510         MOVE WS-LOC-RAW TO WS-NORM-TEXT-OUT
007520     ELSE
007530         MOVE 1 TO WS-NORM-TEXT-PTR
007540         IF WS-LOC-CITY-OUT NOT = SPACES
007550             STRING WS-LOC-CITY-OUT DELIMITED BY SPACE
007560                 INTO WS-NORM-TEXT-OUT
007570                 WITH POINTER WS-NORM-TEXT-PTR
007580         END-IF
007590         IF WS-LOC-COUNTY-OUT NOT = SPACES
007600             IF WS-NORM-TEXT-PTR > 1
007610                 STRING ', ' DELIMITED BY SIZE
007620                     INTO WS-NORM-TEXT-OUT
007630                     WITH POINTER WS-NORM-TEXT-PTR
007640             END-IF
007650             STRING WS-LOC-COUNTY-OUT DELIMITED BY SPACE
007660                 INTO WS-NORM-TEXT-OUT
007670                 WITH POINTER WS-NORM-TEXT-PTR
007680         END-IF
007690         IF WS-LOC-STATE-OUT NOT = SPACES
007700             IF WS-NORM-TEXT-PTR > 1
007710                 STRING ', ' DELIMITED BY SIZE
007720                     INTO WS-NORM-TEXT-OUT
007730                     WITH POINTER WS-NORM-TEXT-PTR
007740             END-IF
007750             STRING WS-LOC-STATE-OUT DELIMITED BY SPACE
007760                 INTO WS-NORM-TEXT-OUT
007770                 WITH POINTER WS-NORM-TEXT-PTR
007780         END-IF
007790         IF WS-LOC-COUNTRY-OUT NOT = SPACES
007800             IF WS-NORM-TEXT-PTR > 1
007810                 STRING ', ' DELIMITED BY SIZE
007820                     INTO WS-NORM-TEXT-OUT
007830                     WITH POINTER WS-NORM-TEXT-PTR
007840             END-IF
007850             STRING WS-LOC-COUNTRY-OUT DELIMITED BY SPACE
007860                 INTO WS-NORM-TEXT-OUT
007870                 WITH POINTER WS-NORM-TEXT-PTR
007880         END-IF
007890     END-IF.
007900*---------------------------------------------------------------*
007910 5000-NORMALIZE-DATE.
007920*---------------------------------------------------------------*
007930     MOVE SPACES TO WS-DATE-SORT-OUT WS-DATE-END-OUT.
007940     MOVE 'UNKNOWN  ' TO WS-DATE-PREC-OUT.
007950     MOVE WS-DATE-RAW-IN TO WS-DATE-UPPER.
007960     IF WS-DATE-UPPER = SPACES
007970         GO TO 5000-NORMALIZE-DATE-EXIT.
007980     INSPECT WS-DATE-UPPER
007990         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
008000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008010     EVALUATE TRUE
008020         WHEN WS-DATE-UPPER(1:4) = 'BET '
008030             UNSTRING WS-DATE-UPPER(5:31) DELIMITED BY ' AND '
008040                 INTO WS-DATE-PART-1 WS-DATE-PART-2
008050             MOVE WS-DATE-PART-1 TO WS-CORE-DATE-IN
008060             PERFORM 5900-PARSE-CORE-DATE
008070             PERFORM 5910-BUILD-SORT-STRING
008080             MOVE WS-BUILT-DATE TO WS-DATE-SORT-OUT
008090             MOVE WS-DATE-PART-2 TO WS-CORE-DATE-IN
008100             PERFORM 5900-PARSE-CORE-DATE
008110             PERFORM 5910-BUILD-SORT-STRING
008120             MOVE WS-BUILT-DATE TO WS-DATE-END-OUT
008130             MOVE 'RANGE    ' TO WS-DATE-PREC-OUT
008140         WHEN WS-DATE-UPPER(1:5) = 'FROM '
008150             UNSTRING WS-DATE-UPPER(6:30) DELIMITED BY ' TO '
008160                 INTO WS-DATE-PART-1 WS-DATE-PART-2
008170             MOVE WS-DATE-PART-1 TO WS-CORE-DATE-IN
008180             PERFORM 5900-PARSE-CORE-DATE
008190             PERFORM 5910-BUILD-SORT-STRING
008200             MOVE WS-BUILT-DATE TO WS-DATE-SORT-OUT
008210             MOVE WS-DATE-PART-2 TO WS-CORE-DATE-IN
008220             PERFORM 5900-PARSE-CORE-DATE
008230             PERFORM 5910-BUILD-SORT-STRING
008240             MOVE WS-BUILT-DATE TO WS-DATE-END-OUT
008250             MOVE 'RANGE    ' TO WS-DATE-PREC-OUT
008260         WHEN WS-DATE-UPPER(1:4) = 'ABT ' OR
008270              WS-DATE-UPPER(1:4) = 'EST ' OR
008280              WS-DATE-UPPER(1:4) = 'CAL '
008290             MOVE WS-DATE-UPPER(5:30) TO WS-CORE-DATE-IN
008300             PERFORM 5900-PARSE-CORE-DATE
008310             PERFORM 5910-BUILD-SORT-STRING
008320             MOVE WS-BUILT-DATE TO WS-DATE-SORT-OUT
008330             IF WS-CORE-DATE-OK
008340                 MOVE 'ESTIMATED' TO WS-DATE-PREC-OUT
008350             END-IF
008360         WHEN WS-DATE-UPPER(1:4) = 'BEF '
008370             MOVE WS-DATE-UPPER(5:30) TO WS-CORE-DATE-IN
008380             PERFORM 5900-PARSE-CORE-DATE
008390             PERFORM 5910-BUILD-SORT-STRING
008400             MOVE WS-BUILT-DATE TO WS-DATE-SORT-OUT
008410             IF WS-CORE-DATE-OK
008420                 MOVE 'BEFORE   ' TO WS-DATE-PREC-OUT
008430             END-IF
008440         WHEN WS-DATE-UPPER(1:4) = 'AFT '
008450             MOVE WS-DATE-UPPER(5:30) TO WS-CORE-DATE-IN
008460             PERFORM 5900-PARSE-CORE-DATE
008470             PERFORM 5910-BUILD-SORT-STRING
008480             MOVE WS-BUILT-DATE TO WS-DATE-SORT-OUT
008490             IF WS-CORE-DATE-OK
008500                 MOVE 'AFTER    ' TO WS-DATE-PREC-OUT
008510             END-IF
008520         WHEN OTHER
008530             MOVE WS-DATE-UPPER(1:30) TO WS-CORE-DATE-IN
008540             PERFORM 5900-PARSE-CORE-DATE
008550             PERFORM 5910-BUILD-SORT-STRING
008560             MOVE WS-BUILT-DATE TO WS-DATE-SORT-OUT
008570             IF WS-CORE-DATE-OK
008580                 MOVE WS-CORE-PRECISION TO WS-DATE-PREC-OUT
008590             END-IF
008600     END-EVALUATE.
008610 5000-NORMALIZE-DATE-EXIT.
008620     EXIT.
008630*---------------------------------------------------------------*
008640 5900-PARSE-CORE-DATE.
008650*---------------------------------------------------------------*
008660*    GRAMMAR IS  [DD ]{MON }YYYY  - SEE SPEC U2.
008670     MOVE 'N' TO WS-CORE-DATE-OK-SW.
008680     MOVE SPACES TO WS-CORE-TOK-1 WS-CORE-TOK-2 WS-CORE-TOK-3.
008690     MOVE 1 TO WS-CORE-MONTH.
008700     MOVE 1 TO WS-CORE-DAY.
008710     UNSTRING WS-CORE-DATE-IN DELIMITED BY SPACE INTO
008720         WS-CORE-TOK-1 WS-CORE-TOK-2 WS-CORE-TOK-3
008730         COUNT IN WS-CORE-TOKEN-COUNT.
008740     EVALUATE WS-CORE-TOKEN-COUNT
008750         WHEN 1
008760             IF WS-CORE-TOK-1 IS NUMERIC
008770                 MOVE WS-CORE-TOK-1 TO WS-CORE-YEAR
008780                 MOVE 'YEAR     ' TO WS-CORE-PRECISION
008790                 SET WS-CORE-DATE-OK TO TRUE
008800             END-IF
008810         WHEN 2
008820             MOVE WS-CORE-TOK-1 TO WS-CORE-MONTH-IN
008830             PERFORM 5950-RESOLVE-MONTH-NAME
008840             IF WS-CORE-MONTH NOT = 0 AND
008850                 WS-CORE-TOK-2 IS NUMERIC
008860                 MOVE WS-CORE-TOK-2 TO WS-CORE-YEAR
008870                 MOVE 'MONTH    ' TO WS-CORE-PRECISION
008880                 SET WS-CORE-DATE-OK TO TRUE
008890             END-IF
008900         WHEN 3
008910             MOVE WS-CORE-TOK-2 TO WS-CORE-MONTH-IN
008920             PERFORM 5950-RESOLVE-MONTH-NAME
008930             IF WS-CORE-MONTH NOT = 0 AND
008940                 WS-CORE-TOK-1 IS NUMERIC AND
008950                 WS-CORE-TOK-3 IS NUMERIC
008960                 MOVE WS-CORE-TOK-1 TO WS-CORE-DAY
008970                 MOVE WS-CORE-TOK-3 TO WS-CORE-YEAR
008980                 PERFORM 5960-CLAMP-DAY
008990                 MOVE 'EXACT    ' TO WS-CORE-PRECISION
009000                 SET WS-CORE-DATE-OK TO TRUE
009010             END-IF
009020         WHEN OTHER
009030             CONTINUE
009040     END-EVALUATE.
009050*---------------------------------------------------------------*
009060 5950-RESOLVE-MONTH-NAME.
009070*---------------------------------------------------------------*
009080     EVALUATE WS-CORE-MONTH-IN(1:3)
009090         WHEN 'JAN' MOVE 01 TO WS-CORE-MONTH
009100         WHEN 'FEB' MOVE 02 TO WS-CORE-MONTH
009110         WHEN 'MAR' MOVE 03 TO WS-CORE-MONTH
009120         WHEN 'APR' MOVE 04 TO WS-CORE-MONTH
009130         WHEN 'MAY' MOVE 05 TO WS-CORE-MONTH
009140         WHEN 'JUN' MOVE 06 TO WS-CORE-MONTH
009150         WHEN 'JUL' MOVE 07 TO WS-CORE-MONTH
009160         WHEN 'AUG' MOVE 08 TO WS-CORE-MONTH
009170         WHEN 'SEP' MOVE 09 TO WS-CORE-MONTH
009180         WHEN 'OCT' MOVE 10 TO WS-CORE-MONTH
009190         WHEN 'NOV' MOVE 11 TO WS-CORE-MONTH
009200         WHEN 'DEC' MOVE 12 TO WS-CORE-MONTH
009210         WHEN OTHER MOVE 0  TO WS-CORE-MONTH
009220     END-EVALUATE.
009230*---------------------------------------------------------------*
009240 5960-CLAMP-DAY.
009250*---------------------------------------------------------------*
009260     IF WS-CORE-MONTH = 02 AND WS-CORE-DAY > 28
009270         MOVE 28 TO WS-CORE-DAY.
009280     IF WS-CORE-DAY > 31
009290         MOVE 31 TO WS-CORE-DAY.
009300     IF WS-CORE-DAY = 31 AND
009310         (WS-CORE-MONTH = 04 OR WS-CORE-MONTH = 06 OR
009320          WS-CORE-MONTH = 09 OR WS-CORE-MONTH = 11)
009330         MOVE 01 TO WS-CORE-DAY.
009340*---------------------------------------------------------------*
009350 5910-BUILD-SORT-STRING.
009360*---------------------------------------------------------------*
009370     IF WS-CORE-DATE-OK
009380         MOVE SPACES TO WS-BUILT-DATE
009390         STRING WS-CORE-YEAR  DELIMITED BY SIZE
009400                '-'           DELIMITED BY SIZE
009410                WS-CORE-MONTH DELIMITED BY SIZE
009420                '-'           DELIMITED BY SIZE
009430                WS-CORE-DAY   DELIMITED BY SIZE
009440             INTO WS-BUILT-DATE
009450     ELSE
009460         MOVE SPACES TO WS-BUILT-DATE
009470     END-IF.
009480*---------------------------------------------------------------*
009490 6000-NORMALIZE-LOCATION.
009500*---------------------------------------------------------------*
009510     MOVE SPACES TO WS-LOC-PART-1 WS-LOC-PART-2
009520                     WS-LOC-PART-3 WS-LOC-PART-4.
009530     MOVE SPACES TO WS-LOC-CITY-OUT WS-LOC-COUNTY-OUT
009540                     WS-LOC-STATE-OUT WS-LOC-COUNTRY-OUT.
009550     UNSTRING WS-LOC-RAW DELIMITED BY ', ' OR ','
009560         INTO WS-LOC-PART-1 WS-LOC-PART-2
009570              WS-LOC-PART-3 WS-LOC-PART-4
009580         COUNT IN WS-LOC-PART-COUNT.
009590     EVALUATE WS-LOC-PART-COUNT
009600         WHEN 1
009610             MOVE WS-LOC-PART-1 TO WS-LOC-CITY-OUT
009620         WHEN 2
009630             MOVE WS-LOC-PART-1 TO WS-LOC-CITY-OUT
009640             MOVE WS-LOC-PART-2 TO WS-LOC-STATE-OUT
009650         WHEN 3
009660             MOVE WS-LOC-PART-3 TO WS-LOC-UPPER-3
009670             INSPECT WS-LOC-UPPER-3 CONVERTING
009680                 'abcdefghijklmnopqrstuvwxyz'
009690              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009700             IF WS-LOC-UPPER-3 = 'USA' OR
009710                WS-LOC-UPPER-3 = 'UNITED STATES' OR
009720                WS-LOC-UPPER-3 = 'US' OR
009730                WS-LOC-UPPER-3 = 'CANADA' OR
009740                WS-LOC-UPPER-3 = 'ENGLAND' OR
009750                WS-LOC-UPPER-3 = 'FRANCE' OR
009760                WS-LOC-UPPER-3 = 'GERMANY' OR
009770                WS-LOC-UPPER-3 = 'IRELAND' OR
009780                WS-LOC-UPPER-3 = 'SCOTLAND' OR
009790                WS-LOC-UPPER-3 = 'WALES'
009800                 MOVE WS-LOC-PART-1 TO WS-LOC-CITY-OUT
009810                 MOVE WS-LOC-PART-2 TO WS-LOC-STATE-OUT
009820                 MOVE WS-LOC-PART-3 TO WS-LOC-COUNTRY-OUT
009830             ELSE
009840                 MOVE WS-LOC-PART-1 TO WS-LOC-CITY-OUT
009850                 MOVE WS-LOC-PART-2 TO WS-LOC-COUNTY-OUT
009860                 MOVE WS-LOC-PART-3 TO WS-LOC-STATE-OUT
009870             END-IF
009880         WHEN OTHER
009890             MOVE WS-LOC-PART-1 TO WS-LOC-CITY-OUT
009900             MOVE WS-LOC-PART-2 TO WS-LOC-COUNTY-OUT
009910             MOVE WS-LOC-PART-3 TO WS-LOC-STATE-OUT
009920             MOVE WS-LOC-PART-4 TO WS-LOC-COUNTRY-OUT
009930     END-EVALUATE.
009940     PERFORM 6100-EXPAND-STATE-ABBREV.
009950*---------------------------------------------------------------*
009960 6100-EXPAND-STATE-ABBREV.
009970*---------------------------------------------------------------*
009980*    UPPER-CASE A WORKING COPY SO "ny"/"NY"/"new york" ALL MATCH
009990*    THE SAME WAY - THE SEED TABLE ITSELF IS ALL UPPER-CASE.
010000     MOVE WS-LOC-STATE-OUT TO WS-LOC-STATE-UPPER.
010010     INSPECT WS-LOC-STATE-UPPER
010020         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010030                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010040     SET SA-INDEX TO 1.
010050     SEARCH SA-ENTRY
010060         AT END
010070             CONTINUE
010080         WHEN SA-ABBREV(SA-INDEX) = WS-LOC-STATE-UPPER(1:2)
010090             AND WS-LOC-STATE-UPPER(3:1) = SPACE
010100             MOVE SA-FULL-NAME(SA-INDEX) TO WS-LOC-STATE-OUT
010110         WHEN SA-FULL-NAME(SA-INDEX) = WS-LOC-STATE-UPPER
010120             MOVE SA-FULL-NAME(SA-INDEX) TO WS-LOC-STATE-OUT
010130     END-SEARCH.
010140*---------------------------------------------------------------*
010150 8000-CLOSE-FILES.
010160*---------------------------------------------------------------*
010170     CLOSE GEDCOM-FILE
010180           PERSON-OUT
010190           FAMILY-OUT
010200           FAMCHLD-OUT
010210           EVENT-OUT
010220           LOCATION-OUT.
