000010*------------------------------------------------------------*
000020* FAMILY-TABLE AND FAMCHLD-TABLE -- IN-MEMORY SUBSTITUTE FOR  *
000030* KEYED ACCESS TO THE FAMILY MASTER AND THE FAMILY-CHILD LINK *
000040* FILE.  BOTH ARE PASSED TO GEDANCS AS LINKAGE TABLES FOR THE *
000050* PARENT/CHILD/ANCESTOR/DESCENDANT/PATH ACTIONS.              *
000060*------------------------------------------------------------*
000070 01  FAMILY-TABLE-SIZE                    PIC S9(05) COMP.
000080 01  FAMILY-TABLE-INDEX                   PIC S9(05) COMP.
000090*
000100 01  FAMILY-TABLE.
000110     05  FT-ENTRY OCCURS 1 TO 50000 TIMES
000120             DEPENDING ON FAMILY-TABLE-SIZE
000130             INDEXED BY FT-INDEX.
000140         10  FT-FAMILY-ID                 PIC 9(06).
000150         10  FT-HUSBAND-ID                PIC 9(06).
000160         10  FT-WIFE-ID                   PIC 9(06).
000170         10  FILLER                       PIC X(04).
000180*------------------------------------------------------------*
000190 01  FAMCHLD-TABLE-SIZE                   PIC S9(05) COMP.
000200 01  FAMCHLD-TABLE-INDEX                  PIC S9(05) COMP.
000210*
000220 01  FAMCHLD-TABLE.
000230     05  FCT-ENTRY OCCURS 1 TO 100000 TIMES
000240             DEPENDING ON FAMCHLD-TABLE-SIZE
000250             INDEXED BY FCT-INDEX.
000260         10  FCT-FAMILY-ID                PIC 9(06).
000270         10  FCT-CHILD-ID                 PIC 9(06).
000280         10  FILLER                       PIC X(04).
