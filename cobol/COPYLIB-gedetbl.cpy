000010*------------------------------------------------------------*
000020* EVENT-TABLE -- IN-MEMORY SUBSTITUTE FOR KEYED ACCESS TO THE *
000030* EVENT MASTER.  GEDVALID, GEDRSLV AND GEDRPT EACH LOAD THE   *
000040* WHOLE EVENT FILE HERE, WALK/UPDATE IT, AND REWRITE IT TO    *
000050* THE NEXT GENERATION EVENT FILE.                             *
000060*------------------------------------------------------------*
000070 01  EVENT-TABLE-SIZE                    PIC S9(05) COMP.
000080 01  EVENT-TABLE-INDEX                   PIC S9(05) COMP.
000090*
000100 01  EVENT-TABLE.
000110     05  EVT-ENTRY OCCURS 1 TO 60000 TIMES
000120             DEPENDING ON EVENT-TABLE-SIZE
000130             INDEXED BY EVT-INDEX.
000140         10  EVT-EVENT-ID              PIC 9(06).
000150         10  EVT-PERSON-ID             PIC 9(06).
000160         10  EVT-FAMILY-ID             PIC 9(06).
000170         10  EVT-TYPE-CODE             PIC X(04).
000180         10  EVT-LOCATION-ID           PIC 9(06).
000190         10  EVT-DATE-RAW              PIC X(35).
000200         10  EVT-DATE-SORT             PIC X(10).
000210         10  EVT-DATE-END              PIC X(10).
000220         10  EVT-DATE-PRECISION        PIC X(09).
000230         10  EVT-VALIDATION-STATUS     PIC X(12).
000240         10  EVT-DESCRIPTION           PIC X(60).
000250         10  FILLER                    PIC X(04).
